000100******************************************************************
000200*    USRMSTR  --  CUSTOMER / ADMIN USER MASTER RECORD LAYOUT
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    REFERENCE DATA ONLY -- NO PROGRAM IN THIS SYSTEM OWNS
000600*    USER MAINTENANCE.  RENTPRC, PAYMENG, REVMOD AND ADMRPT ALL
000700*    READ THIS MASTER INPUT-ONLY.  COPY WITH REPLACING
000800*    ==:TAG:== BY THE CALLER'S OWN PREFIX.
000900*------------------------------------------------------------------
001000*    CHANGE LOG
001100*    88/07/20  JWB  0000  ORIGINAL LAYOUT
001200*    99/01/06  RLT  0151  Y2K -- USR-REG-DATE EXPANDED TO
001300*                         CCYYMMDD (WAS YYMMDD)
001400******************************************************************
001600     05  :TAG:-ID                    PIC 9(09).
001700     05  :TAG:-FIRST-NAME            PIC X(30).
001800     05  :TAG:-LAST-NAME             PIC X(30).
001900     05  :TAG:-EMAIL                 PIC X(60).
002000     05  :TAG:-ROLE                  PIC X(10).
002100         88  :TAG:-CUSTOMER              VALUE 'CUSTOMER'.
002200         88  :TAG:-ADMIN                 VALUE 'ADMIN'.
002300     05  :TAG:-STATUS                PIC X(10).
002400         88  :TAG:-ACTIVE                VALUE 'ACTIVE'.
002500         88  :TAG:-INACTIVE              VALUE 'INACTIVE'.
002600     05  :TAG:-REG-DATE-N            PIC 9(08).
002700     05  :TAG:-REG-DATE REDEFINES
002800             :TAG:-REG-DATE-N.
002900         10  :TAG:-REG-CCYY          PIC 9(04).
003000         10  :TAG:-REG-MM            PIC 9(02).
003100         10  :TAG:-REG-DD            PIC 9(02).
003200     05  FILLER                      PIC X(20).
