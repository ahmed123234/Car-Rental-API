000100******************************************************************
000200*    VEHMSTR  --  FLEET VEHICLE MASTER RECORD LAYOUT
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    USED BY VEHMNT (OWNER), RENTPRC (READ-ONLY LOOKUP) AND
000600*    ADMRPT (READ-ONLY REPORTING).  COPY WITH REPLACING ==:TAG:==
000700*    BY THE CALLER'S OWN PREFIX -- :TAG: IS NEVER USED BARE.  THE
000701*    CALLING 01 (FD RECORD OR TABLE ENTRY) IS SUPPLIED BY THE
000702*    CALLER SO THIS BODY CAN SERVE EITHER SHAPE.
000800*------------------------------------------------------------------
000900*    CHANGE LOG
001000*    89/11/02  JWB  0000  ORIGINAL LAYOUT - FLEET MASTER CONVERSION
001100*    91/04/17  JWB  0041  ADDED VEH-TRANSMISSION FOR RATE TABLE
001200*    94/02/08  RLT  0097  WIDENED VEH-VIN TO 30 TO MATCH NEW VIN-17
001300*                         STANDARD PLUS DEALER PREFIX
001400*    99/01/06  RLT  0151  Y2K -- VEH-YEAR EXPANDED TO 4 DIGITS
001500*    03/09/22  MHC  0208  ADDED VEH-MILEAGE FOR ODOMETER TRACKING
001550*    07/02/14  MHC  0259  BROKE VEH-VIN INTO DEALER-PREFIX/SERIAL
001560*                         REDEFINES TO MATCH THE VIN-17 LAYOUT
001570*                         NOTED IN THE 94/02/08 CHANGE ABOVE
001580*    14/11/10  DKS  0269  REMOVED VEH-RENTAL-CNT -- ADMRPT READS
001590*                         THE RENTAL FILE ITSELF FOR FLEET VOLUME,
001595*                         SO THE COUNTER WAS NEVER MAINTAINED
001600******************************************************************
001800     05  :TAG:-ID                    PIC 9(09).
001900     05  :TAG:-LICENSE-PLATE         PIC X(20).
002000     05  :TAG:-VIN                   PIC X(30).
002050     05  :TAG:-VIN-PARTS REDEFINES :TAG:-VIN.
002060         10  :TAG:-VIN-DEALER-PFX        PIC X(03).
002070         10  :TAG:-VIN-SERIAL            PIC X(27).
002100     05  :TAG:-MAKE                  PIC X(30).
002200     05  :TAG:-MODEL                 PIC X(30).
002300     05  :TAG:-YEAR                  PIC 9(04).
002400     05  :TAG:-COLOR                 PIC X(20).
002500     05  :TAG:-TRANSMISSION          PIC X(10).
002600         88  :TAG:-MANUAL-TRANS          VALUE 'MANUAL'.
002700         88  :TAG:-AUTOMATIC-TRANS       VALUE 'AUTOMATIC'.
002800     05  :TAG:-DAILY-RATE            PIC S9(08)V99 COMP-3.
002900     05  :TAG:-TYPE                  PIC X(15).
003000     05  :TAG:-STATUS                PIC X(10).
003100         88  :TAG:-ACTIVE                VALUE 'ACTIVE'.
003200         88  :TAG:-INACTIVE              VALUE 'INACTIVE'.
003300     05  :TAG:-MILEAGE               PIC 9(07).
003500     05  FILLER                      PIC X(21).
