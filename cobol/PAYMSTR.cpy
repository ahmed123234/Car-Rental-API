000100******************************************************************
000200*    PAYMSTR  --  RENTAL PAYMENT MASTER RECORD LAYOUT
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    USED BY PAYMENG (OWNER) AND ADMRPT (READ-ONLY, REVENUE
000600*    REPORT AND DASHBOARD TOTALS).  COPY WITH REPLACING
000700*    ==:TAG:== BY THE CALLER'S OWN PREFIX.
000800*------------------------------------------------------------------
000900*    CHANGE LOG
001000*    91/02/11  JWB  0000  ORIGINAL LAYOUT
001100*    99/01/06  RLT  0151  Y2K -- PAY-CREATED-DATE EXPANDED TO
001200*                         CCYYMMDD (WAS YYMMDD)
001300*    08/05/02  MHC  0198  ADDED PAY-REFUNDED-AMOUNT AND
001400*                         PARTIALLY_REFUNDED STATUS FOR PARTIAL
001500*                         REFUND SUPPORT
001600*    08/05/02  MHC  0199  ADDED PAY-CREATED-DATE/TIME -- REVENUE
001700*                         REPORT NEEDS THE TRANSACTION DATE TO
001800*                         WINDOW THE CONTROL TOTAL
001900******************************************************************
002100     05  :TAG:-ID                    PIC 9(09).
002200     05  :TAG:-RENTAL-ID             PIC 9(09).
002300     05  :TAG:-USER-ID               PIC 9(09).
002400     05  :TAG:-AMOUNT                PIC S9(08)V99 COMP-3.
002500     05  :TAG:-REFUNDED-AMOUNT       PIC S9(08)V99 COMP-3.
002600     05  :TAG:-METHOD                PIC X(15).
002700         88  :TAG:-CREDIT-CARD           VALUE 'CREDIT_CARD'.
002800         88  :TAG:-DEBIT-CARD            VALUE 'DEBIT_CARD'.
002900         88  :TAG:-BANK-TRANSFER         VALUE 'BANK_TRANSFER'.
003000         88  :TAG:-DIGITAL-WALLET         VALUE 'DIGITAL_WALLET'.
003100         88  :TAG:-CASH                  VALUE 'CASH'.
003200     05  :TAG:-TRANSACTION-ID        PIC X(40).
003300     05  :TAG:-STATUS                PIC X(20).
003400         88  :TAG:-PENDING               VALUE 'PENDING'.
003500         88  :TAG:-COMPLETED             VALUE 'COMPLETED'.
003600         88  :TAG:-FAILED                VALUE 'FAILED'.
003700         88  :TAG:-REFUNDED              VALUE 'REFUNDED'.
003800         88  :TAG:-PARTIALLY-REFUNDED    VALUE 'PARTIALLY_REFUNDED'.
003900     05  :TAG:-DESCRIPTION           PIC X(80).
004000     05  :TAG:-CREATED-DATE-N        PIC 9(08).
004100     05  :TAG:-CREATED-DATE REDEFINES
004200             :TAG:-CREATED-DATE-N.
004300         10  :TAG:-CREATED-CCYY      PIC 9(04).
004400         10  :TAG:-CREATED-MM        PIC 9(02).
004500         10  :TAG:-CREATED-DD        PIC 9(02).
004600     05  :TAG:-CREATED-TIME          PIC 9(06).
004700     05  FILLER                      PIC X(20).
