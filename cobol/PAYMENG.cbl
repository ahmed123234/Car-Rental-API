000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE RENTAL FLEET DIVISION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  PAYMENG
000600*
000700* AUTHOR :  JON SAYLES
000800*
000900* READS A SEQUENTIAL PAYMENT/REFUND/INVOICE TRANSACTION FILE AND
001000* DRIVES THE PAYMENT, REFUND AND INVOICE MASTERS.  THE RENTAL
001100* MASTER IS A READ-ONLY LOOKUP HERE -- RENTPRC OWNS IT.
001200*
001300* PAYMENT, REFUND AND INVOICE MASTERS ARE EACH LOADED ENTIRELY
001400* INTO WORKING STORAGE AT THE START OF THE RUN, UPDATED OR
001500* APPENDED TO IN THE TABLE, AND RE-WRITTEN IN FULL TO THE NEW
001600* MASTER AT END OF RUN -- SAME SHAPE AS RENTPRC.
001700****************************************************************
001701
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     PAYMENG.
002000 AUTHOR.         JON SAYLES.
002100 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN.   JANUARY 1991.
002300 DATE-COMPILED.
002400 SECURITY.       COMPANY CONFIDENTIAL.
002500*----------------------------------------------------------------
002600* CHANGE LOG
002700* 91/02/11  JWB  0000  ORIGINAL PROGRAM -- PAYMENT FUNCTION ONLY
002800* 99/01/06  RLT  0151  Y2K -- PAY-CREATED-DATE EXPANDED TO
002900*                      CCYYMMDD (WAS YYMMDD)
003000* 08/05/02  MHC  0198  ADDED REFUND FUNCTION, PARTIAL-REFUND
003100*                      SUPPORT AND THE RFDMSTR MASTER
003200* 08/06/30  MHC  0204  ADDED RFD-REASON FREE-TEXT FIELD
003300* 09/11/20  MHC  0212  ADDED INVOICE FUNCTION AND THE INVMSTR
003400*                      MASTER
003500* 14/02/14  DKS  0267  INV-NUMBER FORMAT CHANGED FROM A RANDOM
003600*                      SUFFIX TO CCYYMMDDHHMMSS PLUS AN IN-RUN
003700*                      SEQUENCE COUNTER -- SEE INVMSTR CHANGE LOG
003800* 14/11/10  DKS  0269  CANCEL-REFUND-PCT AND LATE-FEE MOVED OUT
003900*                      OF THIS PROGRAM AND INTO RENTPRC, WHICH
004000*                      OWNS THE RENTAL FIELDS THEY AFFECT.  THIS
004100*                      PROGRAM NO LONGER CALLS DTECALC.
004110* 16/03/08  MHC  0291  854-PRINT-BREAK-LINE WAS BORROWING ROW 1
004120*                      OF THE PAYMENT TABLE TO GET AT THE
004130*                      CREATED-DATE REDEFINES FOR THE BREAK
004140*                      HEADING -- A RUN WITH A DIFFERENT BREAK
004150*                      DATE WAS QUIETLY OVERWRITING PAY-CREATED-
004160*                      DATE ON RECORD 1 WHEN THE TABLE WAS
004170*                      REWRITTEN AT CLOSE.  ADDED A WORKING-
004180*                      STORAGE SCRATCH REDEFINES FOR THE BREAK
004190*                      DATE SO THE LIVE TABLE IS NEVER TOUCHED.
004200****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT TRANSACTION-FILE  ASSIGN TO PAYTRAN
005100         FILE STATUS  IS  WS-TRANFILE-STATUS.
005200*
005300     SELECT RENTAL-FILE       ASSIGN TO RNTFILE
005400         FILE STATUS  IS  WS-RNTFILE-STATUS.
005500*
005600     SELECT PAYMENT-FILE      ASSIGN TO PAYFILE
005700         FILE STATUS  IS  WS-PAYFILE-STATUS.
005800*
005900     SELECT PAYMENT-FILE-OUT  ASSIGN TO PAYFLOUT
006000         FILE STATUS  IS  WS-PAYFLOUT-STATUS.
006100*
006200     SELECT REFUND-FILE       ASSIGN TO RFDFILE
006300         FILE STATUS  IS  WS-RFDFILE-STATUS.
006400*
006500     SELECT REFUND-FILE-OUT   ASSIGN TO RFDFLOUT
006600         FILE STATUS  IS  WS-RFDFLOUT-STATUS.
006700*
006800     SELECT INVOICE-FILE      ASSIGN TO INVFILE
006900         FILE STATUS  IS  WS-INVFILE-STATUS.
007000*
007100     SELECT INVOICE-FILE-OUT  ASSIGN TO INVFLOUT
007200         FILE STATUS  IS  WS-INVFLOUT-STATUS.
007300*
007400     SELECT REPORT-FILE       ASSIGN TO PAYMRPT
007500         FILE STATUS  IS  WS-REPORT-STATUS.
007600*
007700****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000****************************************************************
008100*
008200 FD  TRANSACTION-FILE
008300     RECORDING MODE IS F.
008400 COPY PAYTRAN REPLACING ==:TAG:== BY ==PAYT==.
008500*
008600 FD  RENTAL-FILE
008700     RECORDING MODE IS F.
008800 01  RNTF-RECORD.
008900 COPY RNTMSTR REPLACING ==:TAG:== BY ==RNTF==.
009000*
009100 FD  PAYMENT-FILE
009200     RECORDING MODE IS F.
009300 01  PAYF-RECORD.
009400 COPY PAYMSTR REPLACING ==:TAG:== BY ==PAYF==.
009500*
009600 FD  PAYMENT-FILE-OUT
009700     RECORDING MODE IS F.
009800 01  PAYO-RECORD.
009900 COPY PAYMSTR REPLACING ==:TAG:== BY ==PAYO==.
010000*
010100 FD  REFUND-FILE
010200     RECORDING MODE IS F.
010300 01  RFDF-RECORD.
010400 COPY RFDMSTR REPLACING ==:TAG:== BY ==RFDF==.
010500*
010600 FD  REFUND-FILE-OUT
010700     RECORDING MODE IS F.
010800 01  RFDO-RECORD.
010900 COPY RFDMSTR REPLACING ==:TAG:== BY ==RFDO==.
011000*
011100 FD  INVOICE-FILE
011200     RECORDING MODE IS F.
011300 01  INVF-RECORD.
011400 COPY INVMSTR REPLACING ==:TAG:== BY ==INVF==.
011500*
011600 FD  INVOICE-FILE-OUT
011700     RECORDING MODE IS F.
011800 01  INVO-RECORD.
011900 COPY INVMSTR REPLACING ==:TAG:== BY ==INVO==.
012000*
012100 FD  REPORT-FILE
012200     RECORDING MODE IS F.
012300 01  REPORT-RECORD              PIC X(132).
012400*
012500****************************************************************
012600 WORKING-STORAGE SECTION.
012700****************************************************************
012710* SCRATCH SUBSCRIPT AND ONE-BYTE SWITCHES -- STANDALONE 77-LEVEL
012720* ITEMS, NOT PART OF ANY RECORD.
012730 77  WS-SUB                  PIC S9(4) COMP.
012740 77  WS-TRAN-EOF             PIC X     VALUE 'N'.
012745     88  TRAN-EOF                VALUE 'Y'.
012750 77  WS-TRAN-OK              PIC X     VALUE 'N'.
012755     88  TRAN-OK                 VALUE 'Y'.
012760 77  WS-RNT-FOUND            PIC X     VALUE 'N'.
012765     88  RNT-FOUND               VALUE 'Y'.
012770 77  WS-PAY-FOUND            PIC X     VALUE 'N'.
012775     88  PAY-FOUND               VALUE 'Y'.
012780 77  WS-INV-FOUND            PIC X     VALUE 'N'.
012785     88  INV-FOUND               VALUE 'Y'.
012790 77  WS-DUP-TRAN-FOUND       PIC X     VALUE 'N'.
012793     88  DUP-TRAN-FOUND          VALUE 'Y'.
012796 77  WS-COMPLETED-PAY-FOUND  PIC X     VALUE 'N'.
012798     88  COMPLETED-PAY-FOUND     VALUE 'Y'.
012799*
012800*
012900 01  SYSTEM-DATE-AND-TIME.
013000     05  WS-CURRENT-DATE             PIC 9(08).
013100     05  WS-CURRENT-DATE-GROUPS REDEFINES WS-CURRENT-DATE.
013200         10  WS-CURR-CCYY            PIC 9(04).
013300         10  WS-CURR-MM              PIC 9(02).
013400         10  WS-CURR-DD              PIC 9(02).
013500     05  WS-CURRENT-TIME             PIC 9(08).
013600     05  WS-CURRENT-TIME-GROUPS REDEFINES WS-CURRENT-TIME.
013700         10  WS-CURR-HH              PIC 9(02).
013800         10  WS-CURR-MN              PIC 9(02).
013900         10  WS-CURR-SS              PIC 9(02).
014000         10  FILLER                  PIC 9(02).
014100*
014200 01  WS-FILE-STATUSES.
014300     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
014400     05  WS-RNTFILE-STATUS       PIC X(2)  VALUE SPACES.
014500     05  WS-PAYFILE-STATUS       PIC X(2)  VALUE SPACES.
014600     05  WS-PAYFLOUT-STATUS      PIC X(2)  VALUE SPACES.
014700     05  WS-RFDFILE-STATUS       PIC X(2)  VALUE SPACES.
014800     05  WS-RFDFLOUT-STATUS      PIC X(2)  VALUE SPACES.
014900     05  WS-INVFILE-STATUS       PIC X(2)  VALUE SPACES.
015000     05  WS-INVFLOUT-STATUS      PIC X(2)  VALUE SPACES.
015100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
015200*
016900 01  WORK-VARIABLES.
017100     05  WS-NEW-PAY-ID           PIC 9(09) COMP.
017200     05  WS-NEW-RFD-ID           PIC 9(09) COMP.
017300     05  WS-NEW-INV-ID           PIC 9(09) COMP.
017400     05  WS-INV-SEQ              PIC 9(04) COMP VALUE 0.
017500     05  WS-INV-TIMESTAMP-14     PIC 9(14) COMP-3.
017600     05  WS-REFUNDABLE-BAL       PIC S9(08)V99 COMP-3.
017700     05  WS-NEW-REFUNDED-TOTAL   PIC S9(08)V99 COMP-3.
017800*
017900 01  REPORT-TOTALS.
018000     05  NUM-TRAN-RECS           PIC S9(9)   COMP-3  VALUE +0.
018100     05  NUM-TRAN-ERRORS         PIC S9(9)   COMP-3  VALUE +0.
018200     05  NUM-PAYMENT-REQUESTS    PIC S9(9)   COMP-3  VALUE +0.
018300     05  NUM-PAYMENT-PROCESSED   PIC S9(9)   COMP-3  VALUE +0.
018400     05  NUM-REFUND-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
018500     05  NUM-REFUND-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
018600     05  NUM-INVOICE-REQUESTS    PIC S9(9)   COMP-3  VALUE +0.
018700     05  NUM-INVOICE-PROCESSED   PIC S9(9)   COMP-3  VALUE +0.
018750     05  WS-REVENUE-BREAK-DATE   PIC 9(08)   VALUE 0.
018760     05  WS-REVENUE-BREAK-DATE-GROUPS REDEFINES
018770             WS-REVENUE-BREAK-DATE.
018780         10  WS-BREAK-CCYY           PIC 9(04).
018790         10  WS-BREAK-MM             PIC 9(02).
018795         10  WS-BREAK-DD             PIC 9(02).
018900     05  WS-REVENUE-BREAK-TOTAL  PIC S9(09)V99 COMP-3 VALUE +0.
019000     05  WS-REVENUE-GRAND-TOTAL  PIC S9(09)V99 COMP-3 VALUE +0.
019100     05  WS-REVENUE-GRAND-COUNT  PIC S9(9)   COMP-3  VALUE +0.
019200*
019300****************************************************************
019400*    IN-MEMORY MASTER TABLES -- LOADED ONCE AT 700-OPEN-FILES,
019500*    SEARCHED THROUGHOUT THE RUN, WRITTEN BACK AT 790-CLOSE-FILES
019600****************************************************************
019700 01  WS-RENTAL-TABLE.
019800     05  WS-RNT-COUNT            PIC 9(04) COMP VALUE 0.
019900     05  WS-RNT-ENTRY OCCURS 1 TO 9000 TIMES
020000                 DEPENDING ON WS-RNT-COUNT
020100                 ASCENDING KEY IS RNTM-ID
020200                 INDEXED BY RNT-IDX.
020300 COPY RNTMSTR REPLACING ==:TAG:== BY ==RNTM==.
020400*
020500 01  WS-PAYMENT-TABLE.
020600     05  WS-PAY-COUNT            PIC 9(04) COMP VALUE 0.
020700     05  WS-PAY-ENTRY OCCURS 1 TO 9000 TIMES
020800                 DEPENDING ON WS-PAY-COUNT
020900                 ASCENDING KEY IS PAYM-ID
021000                 INDEXED BY PAY-IDX.
021100 COPY PAYMSTR REPLACING ==:TAG:== BY ==PAYM==.
021200*
021300 01  WS-REFUND-TABLE.
021400     05  WS-RFD-COUNT            PIC 9(04) COMP VALUE 0.
021500     05  WS-RFD-ENTRY OCCURS 1 TO 9000 TIMES
021600                 DEPENDING ON WS-RFD-COUNT
021700                 ASCENDING KEY IS RFDM-ID
021800                 INDEXED BY RFD-IDX.
021900 COPY RFDMSTR REPLACING ==:TAG:== BY ==RFDM==.
022000*
022100 01  WS-INVOICE-TABLE.
022200     05  WS-INV-COUNT            PIC 9(04) COMP VALUE 0.
022300     05  WS-INV-ENTRY OCCURS 1 TO 9000 TIMES
022400                 DEPENDING ON WS-INV-COUNT
022500                 ASCENDING KEY IS INVM-ID
022600                 INDEXED BY INV-IDX.
022700 COPY INVMSTR REPLACING ==:TAG:== BY ==INVM==.
022800*
022900****************************************************************
023000*    REPORT LINES
023100****************************************************************
023200 01  ERR-MSG-BAD-TRAN.
023300     05  FILLER PIC X(31)
023400              VALUE 'PAYMENG - TRANSACTION REJECTED.'.
023500     05  ERR-MSG-DATA1          PIC X(40)  VALUE SPACES.
023600     05  ERR-MSG-DATA2          PIC X(61)  VALUE SPACES.
023700 01  RPT-HEADER1.
023800     05  FILLER                 PIC X(40)
023900             VALUE 'PAYMENT, REFUND & INVOICE RUN    DATE: '.
024000     05  RPT-MM                 PIC 99.
024100     05  FILLER                 PIC X     VALUE '/'.
024200     05  RPT-DD                 PIC 99.
024300     05  FILLER                 PIC X     VALUE '/'.
024400     05  RPT-CCYY               PIC 9999.
024500     05  FILLER                 PIC X(53) VALUE SPACES.
024600 01  RPT-REVENUE-BREAK-LINE.
024700     05  FILLER                 PIC X(18)
024800             VALUE '  REVENUE FOR DAY '.
024900     05  RPT-BREAK-MM           PIC 99.
025000     05  FILLER                 PIC X     VALUE '/'.
025100     05  RPT-BREAK-DD           PIC 99.
025200     05  FILLER                 PIC X     VALUE '/'.
025300     05  RPT-BREAK-CCYY         PIC 9999.
025400     05  FILLER                 PIC X(4)  VALUE ' -- '.
025500     05  RPT-BREAK-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
025600     05  FILLER                 PIC X(76) VALUE SPACES.
025700 01  RPT-REVENUE-GRAND-LINE.
025800     05  FILLER                 PIC X(26)
025900             VALUE 'TOTAL COMPLETED REVENUE:  '.
026000     05  RPT-GRAND-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
026100     05  FILLER                 PIC X(9)  VALUE '  COUNT: '.
026200     05  RPT-GRAND-COUNT        PIC ZZZ,ZZ9.
026300     05  FILLER                 PIC X(78) VALUE SPACES.
026400 01  RPT-STATS-HDR1.
026500     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
026600     05  FILLER PIC X(106) VALUE SPACES.
026700 01  RPT-STATS-DETAIL.
026800     05  RPT-TRAN               PIC X(10).
026900     05  FILLER                 PIC X(4)    VALUE SPACES.
027000     05  RPT-NUM-TRANS          PIC ZZZ,ZZ9.
027100     05  FILLER                 PIC X(3)    VALUE SPACES.
027200     05  RPT-NUM-TRAN-PROC      PIC ZZZ,ZZ9.
027300     05  FILLER                 PIC X(3)    VALUE SPACES.
027400     05  RPT-NUM-TRAN-ERR       PIC ZZZ,ZZ9.
027500     05  FILLER                 PIC X(90)   VALUE SPACES.
027600*
027700****************************************************************
027800 PROCEDURE DIVISION.
027900****************************************************************
028000*
028100 000-MAIN.
028200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
028300     ACCEPT WS-CURRENT-TIME FROM TIME.
028400     DISPLAY 'PAYMENG STARTED ' WS-CURRENT-DATE
028500             ' ' WS-CURRENT-TIME.
028600*
028700     PERFORM 000-SETUP-RTN       THRU 000-EXIT.
028800     PERFORM 800-INIT-REPORT     THRU 800-EXIT.
028900*
029000     PERFORM 710-READ-TRAN-FILE  THRU 710-EXIT.
029100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
029200             UNTIL TRAN-EOF.
029300*
029400     PERFORM 850-REPORT-REVENUE-TOTAL THRU 850-EXIT.
029500     PERFORM 860-REPORT-TRAN-STATS    THRU 860-EXIT.
029600     PERFORM 900-CLOSE-FILES     THRU 900-EXIT.
029700*
029800     GOBACK.
029900*
030000****************************************************************
030100*    000 SECTION -- OPEN FILES AND LOAD THE IN-MEMORY TABLES
030200****************************************************************
030300 000-SETUP-RTN.
030400     OPEN INPUT  TRANSACTION-FILE
030500                 RENTAL-FILE
030600                 PAYMENT-FILE
030700                 REFUND-FILE
030800                 INVOICE-FILE
030900          OUTPUT PAYMENT-FILE-OUT
031000                 REFUND-FILE-OUT
031100                 INVOICE-FILE-OUT
031200                 REPORT-FILE.
031300     IF WS-TRANFILE-STATUS NOT = '00'
031400        OR WS-RNTFILE-STATUS NOT = '00'
031500        OR WS-PAYFILE-STATUS NOT = '00'
031600        OR WS-RFDFILE-STATUS NOT = '00'
031700        OR WS-INVFILE-STATUS NOT = '00'
031800         DISPLAY 'PAYMENG - ERROR OPENING INPUT FILES'
031900         MOVE 16 TO RETURN-CODE
032000         MOVE 'Y' TO WS-TRAN-EOF
032100     END-IF.
032200     PERFORM 722-LOAD-RENTAL-TABLE  THRU 722-EXIT.
032300     PERFORM 724-LOAD-PAYMENT-TABLE THRU 724-EXIT.
032400     PERFORM 726-LOAD-REFUND-TABLE  THRU 726-EXIT.
032500     PERFORM 728-LOAD-INVOICE-TABLE THRU 728-EXIT.
032600 000-EXIT.
032700     EXIT.
032800*
032900****************************************************************
033000*    100 SECTION -- TRANSACTION DISPATCH
033100****************************************************************
033200 100-PROCESS-TRANSACTIONS.
033300     COMPUTE NUM-TRAN-RECS = NUM-TRAN-RECS + 1.
033400     MOVE 'Y' TO WS-TRAN-OK.
033500*
033600     EVALUATE TRUE
033700        WHEN PAYT-FN-PAYMENT
033800             ADD +1 TO NUM-PAYMENT-REQUESTS
033900             PERFORM 200-PROCESS-PAYMENT-REQUEST THRU 200-EXIT
034000        WHEN PAYT-FN-REFUND
034100             ADD +1 TO NUM-REFUND-REQUESTS
034200             PERFORM 300-PROCESS-REFUND-REQUEST THRU 300-EXIT
034300        WHEN PAYT-FN-INVOICE
034400             ADD +1 TO NUM-INVOICE-REQUESTS
034500             PERFORM 400-PROCESS-INVOICE-REQUEST THRU 400-EXIT
034600        WHEN OTHER
034700             MOVE 'UNKNOWN FUNCTION CODE' TO ERR-MSG-DATA1
034800             MOVE PAYT-FUNCTION TO ERR-MSG-DATA2
034900             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
035000     END-EVALUATE.
035100*
035200     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
035300 100-EXIT.
035400     EXIT.
035500*
035600****************************************************************
035700*    200 SECTION -- NEW PAYMENT (BATCH FLOW STEPS 1-3)
035800****************************************************************
035900 200-PROCESS-PAYMENT-REQUEST.
036000     PERFORM 210-VALIDATE-AMOUNT THRU 210-EXIT.
036100     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
036200*
036300     PERFORM 220-CHECK-DUPLICATE-TRAN-ID THRU 220-EXIT.
036400     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
036500*
036600     PERFORM 230-LOOKUP-RENTAL THRU 230-EXIT.
036700     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
036800*
036900     IF RNTM-USER-ID (RNT-IDX) NOT = PAYT-USER-ID
037000         MOVE 'N' TO WS-TRAN-OK
037100         MOVE 'USER DOES NOT OWN THIS RENTAL' TO ERR-MSG-DATA1
037200         MOVE PAYT-RENTAL-ID TO ERR-MSG-DATA2
037300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
037400         GO TO 200-EXIT
037500     END-IF.
037600*
037700     IF PAYT-AMOUNT NOT = RNTM-TOTAL-COST (RNT-IDX)
037800         MOVE 'N' TO WS-TRAN-OK
037900         MOVE 'AMOUNT DOES NOT MATCH RENTAL TOTAL COST' TO
038000                 ERR-MSG-DATA1
038100         MOVE PAYT-RENTAL-ID TO ERR-MSG-DATA2
038200         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
038300         GO TO 200-EXIT
038400     END-IF.
038500*
038600     PERFORM 240-CHECK-ONE-COMPLETED-PAYMENT THRU 240-EXIT.
038700     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
038800*
038900     PERFORM 250-WRITE-NEW-PAYMENT THRU 250-EXIT.
039000     ADD +1 TO NUM-PAYMENT-PROCESSED.
039100 200-EXIT.
039200     EXIT.
039300*
039400 210-VALIDATE-AMOUNT.
039500     MOVE 'Y' TO WS-TRAN-OK.
039600     IF PAYT-AMOUNT NOT > 0
039700         MOVE 'N' TO WS-TRAN-OK
039800         MOVE 'PAYMENT AMOUNT MUST BE POSITIVE' TO ERR-MSG-DATA1
039900         MOVE SPACES TO ERR-MSG-DATA2
040000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
040100     END-IF.
040200 210-EXIT.
040300     EXIT.
040400*
040500* THE SPEC CALLS THIS A DUPLICATE-TRANSACTION-ID CHECK ON THE
040600* TRANSACTION RECORD ITSELF -- WE WALK THE PAYMENT TABLE BECAUSE
040700* PAYM-TRANSACTION-ID IS NOT THE TABLE'S KEY FIELD.
040800 220-CHECK-DUPLICATE-TRAN-ID.
040900     MOVE 'N' TO WS-DUP-TRAN-FOUND.
041000     PERFORM 222-SCAN-ONE-PAYMENT-TRAN THRU 222-EXIT
041100             VARYING WS-SUB FROM 1 BY 1
041200             UNTIL WS-SUB > WS-PAY-COUNT
041300                OR DUP-TRAN-FOUND.
041400     IF DUP-TRAN-FOUND
041500         MOVE 'N' TO WS-TRAN-OK
041600         MOVE 'DUPLICATE TRANSACTION ID' TO ERR-MSG-DATA1
041700         MOVE PAYT-TRANSACTION-ID TO ERR-MSG-DATA2
041800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
041900     END-IF.
042000 220-EXIT.
042100     EXIT.
042200*
042300 222-SCAN-ONE-PAYMENT-TRAN.
042400     IF PAYM-TRANSACTION-ID (WS-SUB) = PAYT-TRANSACTION-ID
042500         MOVE 'Y' TO WS-DUP-TRAN-FOUND
042600     END-IF.
042700 222-EXIT.
042800     EXIT.
042900*
043000 230-LOOKUP-RENTAL.
043100     MOVE 'N' TO WS-RNT-FOUND.
043200     SEARCH ALL WS-RNT-ENTRY
043300         AT END
043400             MOVE 'N' TO WS-TRAN-OK
043500             MOVE 'RENTAL NOT ON FILE' TO ERR-MSG-DATA1
043600             MOVE PAYT-RENTAL-ID TO ERR-MSG-DATA2
043700             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
043800         WHEN RNTM-ID (RNT-IDX) = PAYT-RENTAL-ID
043900             MOVE 'Y' TO WS-RNT-FOUND
044000     END-SEARCH.
044100 230-EXIT.
044200     EXIT.
044300*
044400 240-CHECK-ONE-COMPLETED-PAYMENT.
044500     MOVE 'N' TO WS-COMPLETED-PAY-FOUND.
044600     PERFORM 242-SCAN-ONE-RENTAL-PAYMENT THRU 242-EXIT
044700             VARYING WS-SUB FROM 1 BY 1
044800             UNTIL WS-SUB > WS-PAY-COUNT
044900                OR COMPLETED-PAY-FOUND.
045000     IF COMPLETED-PAY-FOUND
045100         MOVE 'N' TO WS-TRAN-OK
045200         MOVE 'COMPLETED PAYMENT ALREADY EXISTS FOR RENTAL' TO
045300                 ERR-MSG-DATA1
045400         MOVE PAYT-RENTAL-ID TO ERR-MSG-DATA2
045500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
045600     END-IF.
045700 240-EXIT.
045800     EXIT.
045900*
046000 242-SCAN-ONE-RENTAL-PAYMENT.
046100     IF PAYM-RENTAL-ID (WS-SUB) = PAYT-RENTAL-ID
046200        AND PAYM-COMPLETED (WS-SUB)
046300         MOVE 'Y' TO WS-COMPLETED-PAY-FOUND
046400     END-IF.
046500 242-EXIT.
046600     EXIT.
046700*
046800 250-WRITE-NEW-PAYMENT.
046900     COMPUTE WS-NEW-PAY-ID = WS-PAY-COUNT + 1.
047000     ADD +1 TO WS-PAY-COUNT.
047100     MOVE WS-NEW-PAY-ID         TO PAYM-ID (WS-PAY-COUNT).
047200     MOVE PAYT-RENTAL-ID       TO PAYM-RENTAL-ID (WS-PAY-COUNT).
047300     MOVE PAYT-USER-ID         TO PAYM-USER-ID (WS-PAY-COUNT).
047400     MOVE PAYT-AMOUNT          TO PAYM-AMOUNT (WS-PAY-COUNT).
047500     MOVE 0                    TO PAYM-REFUNDED-AMOUNT
047600                                     (WS-PAY-COUNT).
047700     MOVE PAYT-METHOD          TO PAYM-METHOD (WS-PAY-COUNT).
047800     MOVE PAYT-TRANSACTION-ID  TO PAYM-TRANSACTION-ID
047900                                     (WS-PAY-COUNT).
048000     MOVE 'COMPLETED'          TO PAYM-STATUS (WS-PAY-COUNT).
048100     MOVE PAYT-DESCRIPTION     TO PAYM-DESCRIPTION
048200                                     (WS-PAY-COUNT).
048300     MOVE WS-CURRENT-DATE      TO PAYM-CREATED-DATE-N
048400                                     (WS-PAY-COUNT).
048500     MOVE WS-CURRENT-TIME (1:6) TO PAYM-CREATED-TIME
048600                                     (WS-PAY-COUNT).
048700 250-EXIT.
048800     EXIT.
048900*
049000****************************************************************
049100*    300 SECTION -- REFUND PROCESSING (BATCH FLOW STEP 4)
049200****************************************************************
049300 300-PROCESS-REFUND-REQUEST.
049400     PERFORM 310-LOOKUP-PAYMENT THRU 310-EXIT.
049500     IF NOT TRAN-OK GO TO 300-EXIT END-IF.
049600*
049700     PERFORM 320-VALIDATE-REFUND THRU 320-EXIT.
049800     IF NOT TRAN-OK GO TO 300-EXIT END-IF.
049900*
050000     PERFORM 330-WRITE-REFUND-RECORD      THRU 330-EXIT.
050100     PERFORM 340-UPDATE-PAYMENT-AFTER-REFUND THRU 340-EXIT.
050200     ADD +1 TO NUM-REFUND-PROCESSED.
050300 300-EXIT.
050400     EXIT.
050500*
050600 310-LOOKUP-PAYMENT.
050700     MOVE 'N' TO WS-PAY-FOUND.
050800     SEARCH ALL WS-PAY-ENTRY
050900         AT END
051000             MOVE 'N' TO WS-TRAN-OK
051100             MOVE 'PAYMENT NOT ON FILE' TO ERR-MSG-DATA1
051200             MOVE PAYT-PAYMENT-ID TO ERR-MSG-DATA2
051300             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
051400         WHEN PAYM-ID (PAY-IDX) = PAYT-PAYMENT-ID
051500             MOVE 'Y' TO WS-PAY-FOUND
051600     END-SEARCH.
051700 310-EXIT.
051800     EXIT.
051900*
052000 320-VALIDATE-REFUND.
052100     MOVE 'Y' TO WS-TRAN-OK.
052200     IF NOT PAYM-COMPLETED (PAY-IDX)
052300        AND NOT PAYM-PARTIALLY-REFUNDED (PAY-IDX)
052400         MOVE 'N' TO WS-TRAN-OK
052500         MOVE 'PAYMENT STATUS NOT REFUNDABLE' TO ERR-MSG-DATA1
052600         MOVE PAYT-PAYMENT-ID TO ERR-MSG-DATA2
052700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
052800         GO TO 320-EXIT
052900     END-IF.
053000     COMPUTE WS-REFUNDABLE-BAL =
053100             PAYM-AMOUNT (PAY-IDX) - PAYM-REFUNDED-AMOUNT (PAY-IDX).
053200     IF PAYT-AMOUNT > WS-REFUNDABLE-BAL
053300         MOVE 'N' TO WS-TRAN-OK
053400         MOVE 'REFUND AMOUNT EXCEEDS REFUNDABLE BALANCE' TO
053500                 ERR-MSG-DATA1
053600         MOVE PAYT-PAYMENT-ID TO ERR-MSG-DATA2
053700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
053800     END-IF.
053900 320-EXIT.
054000     EXIT.
054100*
054200 330-WRITE-REFUND-RECORD.
054300     COMPUTE WS-NEW-RFD-ID = WS-RFD-COUNT + 1.
054400     ADD +1 TO WS-RFD-COUNT.
054500     MOVE WS-NEW-RFD-ID    TO RFDM-ID (WS-RFD-COUNT).
054600     MOVE PAYT-PAYMENT-ID TO RFDM-PAYMENT-ID (WS-RFD-COUNT).
054700     MOVE PAYM-RENTAL-ID (PAY-IDX) TO RFDM-RENTAL-ID
054800                                         (WS-RFD-COUNT).
054900     MOVE PAYT-AMOUNT     TO RFDM-AMOUNT (WS-RFD-COUNT).
055000     MOVE 'INITIATED'     TO RFDM-STATUS (WS-RFD-COUNT).
055100     MOVE PAYT-REASON     TO RFDM-REASON (WS-RFD-COUNT).
055200 330-EXIT.
055300     EXIT.
055400*
055500 340-UPDATE-PAYMENT-AFTER-REFUND.
055600     COMPUTE WS-NEW-REFUNDED-TOTAL =
055700             PAYM-REFUNDED-AMOUNT (PAY-IDX) + PAYT-AMOUNT.
055800     MOVE WS-NEW-REFUNDED-TOTAL TO PAYM-REFUNDED-AMOUNT (PAY-IDX).
055900     IF WS-NEW-REFUNDED-TOTAL >= PAYM-AMOUNT (PAY-IDX)
056000         MOVE 'REFUNDED' TO PAYM-STATUS (PAY-IDX)
056100     ELSE
056200         MOVE 'PARTIALLY_REFUNDED' TO PAYM-STATUS (PAY-IDX)
056300     END-IF.
056400 340-EXIT.
056500     EXIT.
056600*
056700****************************************************************
056800*    400 SECTION -- INVOICE GENERATION (BATCH FLOW STEP 5)
056900****************************************************************
057000 400-PROCESS-INVOICE-REQUEST.
057100     PERFORM 410-LOOKUP-RENTAL-FOR-INVOICE THRU 410-EXIT.
057200     IF NOT TRAN-OK GO TO 400-EXIT END-IF.
057300*
057400     PERFORM 420-CHECK-EXISTING-INVOICE THRU 420-EXIT.
057500     IF INV-FOUND GO TO 400-EXIT END-IF.
057600*
057700     PERFORM 430-COMPUTE-INVOICE-AMOUNTS THRU 430-EXIT.
057800     PERFORM 440-BUILD-INVOICE-NUMBER    THRU 440-EXIT.
057900     PERFORM 450-WRITE-NEW-INVOICE       THRU 450-EXIT.
058000     ADD +1 TO NUM-INVOICE-PROCESSED.
058100 400-EXIT.
058200     EXIT.
058300*
058400 410-LOOKUP-RENTAL-FOR-INVOICE.
058500     MOVE 'N' TO WS-RNT-FOUND.
058600     SEARCH ALL WS-RNT-ENTRY
058700         AT END
058800             MOVE 'N' TO WS-TRAN-OK
058900             MOVE 'RENTAL NOT ON FILE' TO ERR-MSG-DATA1
059000             MOVE PAYT-RENTAL-ID TO ERR-MSG-DATA2
059100             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
059200         WHEN RNTM-ID (RNT-IDX) = PAYT-RENTAL-ID
059300             MOVE 'Y' TO WS-RNT-FOUND
059400     END-SEARCH.
059500 410-EXIT.
059600     EXIT.
059700*
059800* AN INVOICE ALREADY ON FILE FOR THIS RENTAL IS NOT AN ERROR --
059900* THE SPEC SAYS RETURN/REWRITE IT UNCHANGED, SO WE SIMPLY SKIP
060000* THE WRITE STEPS AND LEAVE THE REQUEST COUNTED AS PROCESSED.
060100 420-CHECK-EXISTING-INVOICE.
060200     MOVE 'N' TO WS-INV-FOUND.
060300     PERFORM 422-SCAN-ONE-INVOICE THRU 422-EXIT
060400             VARYING WS-SUB FROM 1 BY 1
060500             UNTIL WS-SUB > WS-INV-COUNT
060600                OR INV-FOUND.
060700     IF INV-FOUND
060800         ADD +1 TO NUM-INVOICE-PROCESSED
060900     END-IF.
061000 420-EXIT.
061100     EXIT.
061200*
061300 422-SCAN-ONE-INVOICE.
061400     IF INVM-RENTAL-ID (WS-SUB) = PAYT-RENTAL-ID
061500         MOVE 'Y' TO WS-INV-FOUND
061600     END-IF.
061700 422-EXIT.
061800     EXIT.
061900*
062000 430-COMPUTE-INVOICE-AMOUNTS.
062100     COMPUTE WS-NEW-INV-ID = WS-INV-COUNT + 1.
062200     ADD +1 TO WS-INV-COUNT.
062300     MOVE RNTM-TOTAL-COST (RNT-IDX) TO INVM-SUBTOTAL
062400                                          (WS-INV-COUNT).
062500     COMPUTE INVM-TAXES (WS-INV-COUNT) ROUNDED =
062600             RNTM-TOTAL-COST (RNT-IDX) * 0.10.
062700     MOVE 0 TO INVM-DISCOUNT (WS-INV-COUNT).
062800     COMPUTE INVM-TOTAL-AMOUNT (WS-INV-COUNT) =
062900             INVM-SUBTOTAL (WS-INV-COUNT)
063000             + INVM-TAXES (WS-INV-COUNT)
063100             - INVM-DISCOUNT (WS-INV-COUNT).
063200 430-EXIT.
063300     EXIT.
063400*
063500* INV-NUMBER = 'INV-' + CCYYMMDDHHMMSS + '-' + 4-DIGIT IN-RUN
063600* SEQUENCE.  THE LITERAL PIECES ARE LAID IN BY REFERENCE
063700* MODIFICATION ON INVM-NUMBER ITSELF BECAUSE THE COPYBOOK'S OWN
063800* FILLERS CANNOT BE ADDRESSED BY NAME; THE TWO VARIABLE PIECES
063900* ARE MOVED THROUGH THE REDEFINES NAMED FIELDS.
064000 440-BUILD-INVOICE-NUMBER.
064100     ADD +1 TO WS-INV-SEQ.
064200     COMPUTE WS-INV-TIMESTAMP-14 =
064300             (WS-CURRENT-DATE * 1000000) + WS-CURRENT-TIME (1:6).
064400     MOVE SPACES TO INVM-NUMBER (WS-INV-COUNT).
064500     MOVE 'INV-' TO INVM-NUMBER (WS-INV-COUNT) (1:4).
064600     MOVE WS-INV-TIMESTAMP-14 TO INVM-NUM-TIMESTAMP
064700                                     (WS-INV-COUNT).
064800     MOVE '-' TO INVM-NUMBER (WS-INV-COUNT) (19:1).
064900     MOVE WS-INV-SEQ TO INVM-NUM-SEQUENCE (WS-INV-COUNT).
065000 440-EXIT.
065100     EXIT.
065200*
065300 450-WRITE-NEW-INVOICE.
065400     MOVE WS-NEW-INV-ID  TO INVM-ID (WS-INV-COUNT).
065500     MOVE PAYT-RENTAL-ID TO INVM-RENTAL-ID (WS-INV-COUNT).
065600     MOVE SPACES         TO INVM-NOTES (WS-INV-COUNT).
065700 450-EXIT.
065800     EXIT.
065900*
066000 299-REPORT-BAD-TRAN.
066100     ADD +1 TO NUM-TRAN-ERRORS.
066200     MOVE 'N' TO WS-TRAN-OK.
066300     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
066400 299-EXIT.
066500     EXIT.
066600*
066700****************************************************************
066800*    700 SECTION -- TABLE LOAD PARAGRAPHS
066900****************************************************************
067000 722-LOAD-RENTAL-TABLE.
067100     MOVE 0 TO WS-RNT-COUNT.
067200     PERFORM 722-READ-ONE-RENTAL THRU 722-READ-EXIT
067300             UNTIL WS-RNTFILE-STATUS = '10'.
067400 722-EXIT.
067500     EXIT.
067600 722-READ-ONE-RENTAL.
067700     READ RENTAL-FILE.
067800     IF WS-RNTFILE-STATUS = '00'
067900         ADD +1 TO WS-RNT-COUNT
068000         MOVE RNTF-RECORD TO
068100                 WS-RNT-ENTRY (WS-RNT-COUNT)
068200     END-IF.
068300 722-READ-EXIT.
068400     EXIT.
068500*
068600 724-LOAD-PAYMENT-TABLE.
068700     MOVE 0 TO WS-PAY-COUNT.
068800     PERFORM 724-READ-ONE-PAYMENT THRU 724-READ-EXIT
068900             UNTIL WS-PAYFILE-STATUS = '10'.
069000 724-EXIT.
069100     EXIT.
069200 724-READ-ONE-PAYMENT.
069300     READ PAYMENT-FILE.
069400     IF WS-PAYFILE-STATUS = '00'
069500         ADD +1 TO WS-PAY-COUNT
069600         MOVE PAYF-RECORD TO
069700                 WS-PAY-ENTRY (WS-PAY-COUNT)
069800     END-IF.
069900 724-READ-EXIT.
070000     EXIT.
070100*
070200 726-LOAD-REFUND-TABLE.
070300     MOVE 0 TO WS-RFD-COUNT.
070400     PERFORM 726-READ-ONE-REFUND THRU 726-READ-EXIT
070500             UNTIL WS-RFDFILE-STATUS = '10'.
070600 726-EXIT.
070700     EXIT.
070800 726-READ-ONE-REFUND.
070900     READ REFUND-FILE.
071000     IF WS-RFDFILE-STATUS = '00'
071100         ADD +1 TO WS-RFD-COUNT
071200         MOVE RFDF-RECORD TO
071300                 WS-RFD-ENTRY (WS-RFD-COUNT)
071400     END-IF.
071500 726-READ-EXIT.
071600     EXIT.
071700*
071800 728-LOAD-INVOICE-TABLE.
071900     MOVE 0 TO WS-INV-COUNT.
072000     PERFORM 728-READ-ONE-INVOICE THRU 728-READ-EXIT
072100             UNTIL WS-INVFILE-STATUS = '10'.
072200 728-EXIT.
072300     EXIT.
072400 728-READ-ONE-INVOICE.
072500     READ INVOICE-FILE.
072600     IF WS-INVFILE-STATUS = '00'
072700         ADD +1 TO WS-INV-COUNT
072800         MOVE INVF-RECORD TO
072900                 WS-INV-ENTRY (WS-INV-COUNT)
073000     END-IF.
073100 728-READ-EXIT.
073200     EXIT.
073300*
073400 710-READ-TRAN-FILE.
073500     READ TRANSACTION-FILE
073600         AT END MOVE 'Y' TO WS-TRAN-EOF.
073700     IF WS-TRANFILE-STATUS NOT = '00' AND NOT = '10'
073800         DISPLAY 'PAYMENG - TRAN FILE READ ERROR '
073900                 WS-TRANFILE-STATUS
074000         MOVE 'Y' TO WS-TRAN-EOF
074100     END-IF.
074200 710-EXIT.
074300     EXIT.
074400*
074500****************************************************************
074600*    790-900 SECTION -- TABLE WRITE-BACK / CLOSE
074700****************************************************************
074800 792-WRITE-PAYMENT-TABLE.
074900     PERFORM 793-WRITE-ONE-PAYMENT THRU 793-EXIT
075000             VARYING WS-SUB FROM 1 BY 1
075100             UNTIL WS-SUB > WS-PAY-COUNT.
075200 792-EXIT.
075300     EXIT.
075400*
075500 793-WRITE-ONE-PAYMENT.
075600     MOVE WS-PAY-ENTRY (WS-SUB) TO PAYO-RECORD.
075700     WRITE PAYO-RECORD.
075800 793-EXIT.
075900     EXIT.
076000*
076100 794-WRITE-REFUND-TABLE.
076200     PERFORM 795-WRITE-ONE-REFUND THRU 795-EXIT
076300             VARYING WS-SUB FROM 1 BY 1
076400             UNTIL WS-SUB > WS-RFD-COUNT.
076500 794-EXIT.
076600     EXIT.
076700*
076800 795-WRITE-ONE-REFUND.
076900     MOVE WS-RFD-ENTRY (WS-SUB) TO RFDO-RECORD.
077000     WRITE RFDO-RECORD.
077100 795-EXIT.
077200     EXIT.
077300*
077400 796-WRITE-INVOICE-TABLE.
077500     PERFORM 797-WRITE-ONE-INVOICE THRU 797-EXIT
077600             VARYING WS-SUB FROM 1 BY 1
077700             UNTIL WS-SUB > WS-INV-COUNT.
077800 796-EXIT.
077900     EXIT.
078000*
078100 797-WRITE-ONE-INVOICE.
078200     MOVE WS-INV-ENTRY (WS-SUB) TO INVO-RECORD.
078300     WRITE INVO-RECORD.
078400 797-EXIT.
078500     EXIT.
078600*
078700 900-CLOSE-FILES.
078800     PERFORM 792-WRITE-PAYMENT-TABLE THRU 792-EXIT.
078900     PERFORM 794-WRITE-REFUND-TABLE  THRU 794-EXIT.
079000     PERFORM 796-WRITE-INVOICE-TABLE THRU 796-EXIT.
079100     CLOSE TRANSACTION-FILE
079200           RENTAL-FILE
079300           PAYMENT-FILE
079400           PAYMENT-FILE-OUT
079500           REFUND-FILE
079600           REFUND-FILE-OUT
079700           INVOICE-FILE
079800           INVOICE-FILE-OUT
079900           REPORT-FILE.
080000 900-EXIT.
080100     EXIT.
080200*
080300 800-INIT-REPORT.
080400     MOVE WS-CURR-MM   TO RPT-MM.
080500     MOVE WS-CURR-DD   TO RPT-DD.
080600     MOVE WS-CURR-CCYY TO RPT-CCYY.
080700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
080800 800-EXIT.
080900     EXIT.
081000*
081100****************************************************************
081200*    850 SECTION -- REVENUE CONTROL-BREAK TOTAL (BATCH FLOW 7)
081300****************************************************************
081400* THE PAYMENT MASTER IS MAINTAINED IN CREATED-DATE SEQUENCE BY
081500* THE ONLINE SYSTEM THAT FEEDS THIS BATCH RUN, SO THE TABLE IS
081600* ALREADY IN BREAK ORDER -- NO SORT STEP IS NEEDED HERE.
081700 850-REPORT-REVENUE-TOTAL.
081800     MOVE 0 TO WS-REVENUE-BREAK-DATE.
081900     MOVE 0 TO WS-REVENUE-BREAK-TOTAL.
082000     PERFORM 852-ACCUM-ONE-PAYMENT THRU 852-EXIT
082100             VARYING WS-SUB FROM 1 BY 1
082200             UNTIL WS-SUB > WS-PAY-COUNT.
082300     IF WS-REVENUE-BREAK-DATE NOT = 0
082400         PERFORM 854-PRINT-BREAK-LINE THRU 854-EXIT
082500     END-IF.
082600     MOVE WS-REVENUE-GRAND-TOTAL TO RPT-GRAND-AMOUNT.
082700     MOVE WS-REVENUE-GRAND-COUNT TO RPT-GRAND-COUNT.
082800     WRITE REPORT-RECORD FROM RPT-REVENUE-GRAND-LINE AFTER 2.
082900 850-EXIT.
083000     EXIT.
083100*
083200 852-ACCUM-ONE-PAYMENT.
083300     IF PAYM-COMPLETED (WS-SUB)
083400        OR PAYM-REFUNDED (WS-SUB)
083500        OR PAYM-PARTIALLY-REFUNDED (WS-SUB)
083600         IF PAYM-CREATED-DATE-N (WS-SUB) NOT = WS-REVENUE-BREAK-DATE
083700             IF WS-REVENUE-BREAK-DATE NOT = 0
083800                 PERFORM 854-PRINT-BREAK-LINE THRU 854-EXIT
083900             END-IF
084000             MOVE PAYM-CREATED-DATE-N (WS-SUB) TO
084100                     WS-REVENUE-BREAK-DATE
084200             MOVE 0 TO WS-REVENUE-BREAK-TOTAL
084300         END-IF
084400         ADD PAYM-AMOUNT (WS-SUB) TO WS-REVENUE-BREAK-TOTAL
084500         ADD PAYM-AMOUNT (WS-SUB) TO WS-REVENUE-GRAND-TOTAL
084600         ADD +1 TO WS-REVENUE-GRAND-COUNT
084700     END-IF.
084800 852-EXIT.
084900     EXIT.
085000*
085100 854-PRINT-BREAK-LINE.
085200     MOVE WS-BREAK-MM           TO RPT-BREAK-MM.
085300     MOVE WS-BREAK-DD           TO RPT-BREAK-DD.
085400     MOVE WS-BREAK-CCYY         TO RPT-BREAK-CCYY.
085600     MOVE WS-REVENUE-BREAK-TOTAL TO RPT-BREAK-AMOUNT.
085700     WRITE REPORT-RECORD FROM RPT-REVENUE-BREAK-LINE AFTER 1.
085800 854-EXIT.
085900     EXIT.
086000*
086100****************************************************************
086200*    860 SECTION -- TRANSACTION CONTROL TOTALS
086300****************************************************************
086400 860-REPORT-TRAN-STATS.
086500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
086600     MOVE 'PAYMENT'   TO RPT-TRAN.
086700     MOVE NUM-PAYMENT-REQUESTS  TO RPT-NUM-TRANS.
086800     MOVE NUM-PAYMENT-PROCESSED TO RPT-NUM-TRAN-PROC.
086900     MOVE NUM-TRAN-ERRORS       TO RPT-NUM-TRAN-ERR.
087000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
087100     MOVE 'REFUND'    TO RPT-TRAN.
087200     MOVE NUM-REFUND-REQUESTS  TO RPT-NUM-TRANS.
087300     MOVE NUM-REFUND-PROCESSED TO RPT-NUM-TRAN-PROC.
087400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
087500     MOVE 'INVOICE'   TO RPT-TRAN.
087600     MOVE NUM-INVOICE-REQUESTS  TO RPT-NUM-TRANS.
087700     MOVE NUM-INVOICE-PROCESSED TO RPT-NUM-TRAN-PROC.
087800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
087900 860-EXIT.
088000     EXIT.
