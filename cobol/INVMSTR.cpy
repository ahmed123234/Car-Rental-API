000100******************************************************************
000200*    INVMSTR  --  RENTAL INVOICE MASTER RECORD LAYOUT
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    USED BY PAYMENG (OWNER).  COPY WITH REPLACING ==:TAG:== BY
000600*    THE CALLER'S OWN PREFIX.
000700*------------------------------------------------------------------
000800*    INV-NUMBER IS BUILT AS 'INV-' + CCYYMMDDHHMMSS + '-' + A
000900*    4-DIGIT IN-RUN SEQUENCE NUMBER.  THE REDEFINES BELOW GIVES
001000*    300-PROCESS-INVOICE-REQUEST A PICTURE TO MOVE THE PIECES
001100*    INTO WITHOUT A STRING STATEMENT FOR THE FIXED PART.
001200*------------------------------------------------------------------
001300*    CHANGE LOG
001400*    09/11/20  MHC  0212  ORIGINAL LAYOUT
001500*    14/02/14  DKS  0267  INV-NUMBER FORMAT CHANGED FROM A
001600*                         RANDOM SUFFIX TO CCYYMMDDHHMMSS PLUS
001700*                         RUN SEQUENCE -- SEE PAYMENG CHANGE LOG
001800******************************************************************
002000     05  :TAG:-ID                    PIC 9(09).
002100     05  :TAG:-RENTAL-ID             PIC 9(09).
002200     05  :TAG:-NUMBER                PIC X(30).
002300     05  :TAG:-NUMBER-PARTS REDEFINES
002400             :TAG:-NUMBER.
002500         10  FILLER                  PIC X(04).
002600         10  :TAG:-NUM-TIMESTAMP     PIC 9(14).
002700         10  FILLER                  PIC X(01).
002800         10  :TAG:-NUM-SEQUENCE      PIC 9(04).
002900         10  FILLER                  PIC X(07).
003000     05  :TAG:-SUBTOTAL              PIC S9(08)V99 COMP-3.
003100     05  :TAG:-TAXES                 PIC S9(08)V99 COMP-3.
003200     05  :TAG:-DISCOUNT              PIC S9(08)V99 COMP-3.
003300     05  :TAG:-TOTAL-AMOUNT          PIC S9(08)V99 COMP-3.
003400     05  :TAG:-NOTES                 PIC X(80).
003500     05  FILLER                      PIC X(20).
