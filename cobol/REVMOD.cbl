000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE RENTAL FLEET DIVISION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  REVMOD
000600*
000700* AUTHOR :  D K STOKES
000800*
000900* READS A SEQUENTIAL REVIEW-SUBMISSION/MODERATION/VOTE
001000* TRANSACTION FILE AND DRIVES THE REVIEW MASTER THROUGH ITS
001100* STATUS LIFECYCLE -- PENDING, APPROVED, REJECTED, FLAGGED,
001200* DELETED.  THE RENTAL MASTER IS A READ-ONLY LOOKUP HERE --
001300* RENTPRC OWNS IT.
001400*
001500* THE REVIEW MASTER IS LOADED ENTIRELY INTO WORKING STORAGE AT
001600* THE START OF THE RUN, UPDATED OR APPENDED TO IN THE TABLE, AND
001700* RE-WRITTEN IN FULL TO THE NEW MASTER AT END OF RUN -- SAME
001800* SHAPE AS RENTPRC AND PAYMENG.
001900****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     REVMOD.
002200 AUTHOR.         D K STOKES.
002300 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN.   AUGUST 1992.
002500 DATE-COMPILED.
002600 SECURITY.       COMPANY CONFIDENTIAL.
002700*----------------------------------------------------------------
002800* CHANGE LOG
002900* 92/08/15  DKS  0330  ORIGINAL PROGRAM -- SUBMIT FUNCTION ONLY
003000* 99/01/06  RLT  0151  Y2K -- REV-RENTAL LOOKUP DATE COMPARE
003100*                      RECHECKED FOR CENTURY SAFETY (NO CHANGE
003200*                      NEEDED -- DTECALC ALREADY CENTURY-SAFE)
003300* 05/06/22  MHC  0372  ADDED APPROVE/REJECT/DELETE FUNCTIONS,
003400*                      FLAGGED STATUS AND THE PROFANITY CHECK
003500*                      AGAINST THE WORDLIST TABLE
003600* 05/07/19  MHC  0244  ADDED THE 30-DAY SUBMISSION WINDOW CHECK
003700*                      -- NOW CALLS DTECALC
003800* 09/03/11  MHC  0389  ADDED UPDATE FUNCTION
003900* 17/04/03  MHC  0401  ADDED MARK-HELPFUL/MARK-UNHELPFUL VOTE
004000*                      FUNCTIONS
004010* 18/09/14  DKS  0415  NEITHER 140 NOR 220 EVER CHECKED THE
004020*                      UPPER BOUND ON THE OVERALL OR ASPECT
004030*                      RATINGS -- A 6-9 SNUCK STRAIGHT THROUGH TO
004040*                      REVM-RATING.  ADDED 145-CHECK-RATING-
004050*                      BOUNDS (SHARED BY BOTH PATHS) TO REJECT
004060*                      ANYTHING OVER 5; 0 STILL MEANS NOT
004070*                      SUPPLIED PER THE RATING FIELDS' ORIGINAL
004080*                      13/01/09 DESIGN.
004100****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     SELECT TRANSACTION-FILE  ASSIGN TO REVTRAN
005000         FILE STATUS  IS  WS-TRANFILE-STATUS.
005100*
005200     SELECT RENTAL-FILE       ASSIGN TO RNTFILE
005300         FILE STATUS  IS  WS-RNTFILE-STATUS.
005400*
005500     SELECT REVIEW-FILE       ASSIGN TO REVFILE
005600         FILE STATUS  IS  WS-REVFILE-STATUS.
005700*
005800     SELECT REVIEW-FILE-OUT   ASSIGN TO REVFLOUT
005900         FILE STATUS  IS  WS-REVFLOUT-STATUS.
006000*
006100     SELECT REPORT-FILE       ASSIGN TO REVMRPT
006200         FILE STATUS  IS  WS-REPORT-STATUS.
006300*
006400****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700****************************************************************
006800*
006900 FD  TRANSACTION-FILE
007000     RECORDING MODE IS F.
007100 COPY REVTRAN REPLACING ==:TAG:== BY ==REVT==.
007200*
007300 FD  RENTAL-FILE
007400     RECORDING MODE IS F.
007500 01  RNTF-RECORD.
007600 COPY RNTMSTR REPLACING ==:TAG:== BY ==RNTF==.
007700*
007800 FD  REVIEW-FILE
007900     RECORDING MODE IS F.
008000 01  REVF-RECORD.
008100 COPY REVMSTR REPLACING ==:TAG:== BY ==REVF==.
008200*
008300 FD  REVIEW-FILE-OUT
008400     RECORDING MODE IS F.
008500 01  REVO-RECORD.
008600 COPY REVMSTR REPLACING ==:TAG:== BY ==REVO==.
008700*
008800 FD  REPORT-FILE
008900     RECORDING MODE IS F.
009000 01  REPORT-RECORD              PIC X(132).
009100*
009200****************************************************************
009300 WORKING-STORAGE SECTION.
009400****************************************************************
009410* SCRATCH SUBSCRIPTS, SCAN POINTERS AND ONE-BYTE SWITCHES --
009420* STANDALONE 77-LEVEL ITEMS, NOT PART OF ANY RECORD.
009430 77  WS-SUB                  PIC S9(4) COMP.
009432 77  WS-WL-SUB               PIC S9(4) COMP.
009434 77  WS-SCAN-LEN             PIC S9(4) COMP.
009436 77  WS-SCAN-POS             PIC S9(4) COMP.
009438 77  WS-SCAN-END             PIC S9(4) COMP.
009440 77  WS-WORD-LEN             PIC S9(4) COMP.
009442 77  WS-IN-POS               PIC S9(4) COMP.
009444 77  WS-OUT-POS              PIC S9(4) COMP.
009446 77  WS-TRAN-EOF             PIC X     VALUE 'N'.
009448     88  TRAN-EOF                VALUE 'Y'.
009450 77  WS-TRAN-OK              PIC X     VALUE 'N'.
009452     88  TRAN-OK                 VALUE 'Y'.
009454 77  WS-RNT-FOUND            PIC X     VALUE 'N'.
009456     88  RNT-FOUND               VALUE 'Y'.
009458 77  WS-REV-FOUND            PIC X     VALUE 'N'.
009460     88  REV-FOUND               VALUE 'Y'.
009462 77  WS-DUP-REVIEW-FOUND     PIC X     VALUE 'N'.
009464     88  DUP-REVIEW-FOUND        VALUE 'Y'.
009466 77  WS-PROFANITY-FOUND      PIC X     VALUE 'N'.
009468     88  PROFANITY-FOUND         VALUE 'Y'.
009470 77  WS-LEAD-OK              PIC X     VALUE 'N'.
009472     88  LEAD-OK                 VALUE 'Y'.
009474 77  WS-TRAIL-OK             PIC X     VALUE 'N'.
009476     88  TRAIL-OK                VALUE 'Y'.
009478 77  WS-LAST-WAS-SPACE       PIC X     VALUE 'Y'.
009480     88  LAST-WAS-SPACE          VALUE 'Y'.
009482 77  WS-RATING-BAD           PIC X     VALUE 'N'.
009484     88  RATING-BAD              VALUE 'Y'.
009486*
009500*
009600 01  SYSTEM-DATE-AND-TIME.
009700     05  WS-CURRENT-DATE             PIC 9(08).
009800     05  WS-CURRENT-DATE-GROUPS REDEFINES WS-CURRENT-DATE.
009900         10  WS-CURR-CCYY            PIC 9(04).
010000         10  WS-CURR-MM              PIC 9(02).
010100         10  WS-CURR-DD              PIC 9(02).
010200     05  WS-CURRENT-TIME             PIC 9(08).
010300     05  WS-CURRENT-TIME-GROUPS REDEFINES WS-CURRENT-TIME.
010400         10  WS-CURR-HH              PIC 9(02).
010500         10  WS-CURR-MN              PIC 9(02).
010600         10  WS-CURR-SS              PIC 9(02).
010700         10  FILLER                  PIC 9(02).
010800*
010900 01  WS-FILE-STATUSES.
011000     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
011100     05  WS-RNTFILE-STATUS       PIC X(2)  VALUE SPACES.
011200     05  WS-REVFILE-STATUS       PIC X(2)  VALUE SPACES.
011300     05  WS-REVFLOUT-STATUS      PIC X(2)  VALUE SPACES.
011400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
011500*
013600 01  WORK-VARIABLES.
013650     05  WS-RATING-CHECK         PIC 9(01).
013900     05  WS-NEW-REV-ID           PIC 9(09) COMP.
014000     05  WS-ELAPSED-HOURS        PIC S9(9) COMP-3.
014700     05  WS-SCAN-TEXT            PIC X(200).
014800     05  WS-SANITIZE-IN          PIC X(200).
014900     05  WS-SANITIZE-OUT         PIC X(200).
015000*
015100 01  REPORT-TOTALS.
015200     05  NUM-TRAN-RECS           PIC S9(9)   COMP-3  VALUE +0.
015300     05  NUM-TRAN-ERRORS         PIC S9(9)   COMP-3  VALUE +0.
015400     05  NUM-SUBMIT-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
015500     05  NUM-SUBMIT-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
015600     05  NUM-UPDATE-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
015700     05  NUM-UPDATE-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
015800     05  NUM-APPROVE-REQUESTS    PIC S9(9)   COMP-3  VALUE +0.
015900     05  NUM-APPROVE-PROCESSED   PIC S9(9)   COMP-3  VALUE +0.
016000     05  NUM-REJECT-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
016100     05  NUM-REJECT-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
016200     05  NUM-DELETE-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
016300     05  NUM-DELETE-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
016400     05  NUM-VOTE-REQUESTS       PIC S9(9)   COMP-3  VALUE +0.
016500     05  NUM-VOTE-PROCESSED      PIC S9(9)   COMP-3  VALUE +0.
016600     05  WS-STATUS-BREAK-COUNTS.
016700         10  CNT-PENDING         PIC S9(9)   COMP-3  VALUE +0.
016800         10  CNT-APPROVED        PIC S9(9)   COMP-3  VALUE +0.
016900         10  CNT-REJECTED        PIC S9(9)   COMP-3  VALUE +0.
017000         10  CNT-FLAGGED         PIC S9(9)   COMP-3  VALUE +0.
017100         10  CNT-DELETED         PIC S9(9)   COMP-3  VALUE +0.
017200*
017300****************************************************************
017400*    IN-MEMORY MASTER TABLES
017500****************************************************************
017600 01  WS-RENTAL-TABLE.
017700     05  WS-RNT-COUNT            PIC 9(04) COMP VALUE 0.
017800     05  WS-RNT-ENTRY OCCURS 1 TO 9000 TIMES
017900                 DEPENDING ON WS-RNT-COUNT
018000                 ASCENDING KEY IS RNTM-ID
018100                 INDEXED BY RNT-IDX.
018200 COPY RNTMSTR REPLACING ==:TAG:== BY ==RNTM==.
018300*
018400 01  WS-REVIEW-TABLE.
018500     05  WS-REV-COUNT            PIC 9(04) COMP VALUE 0.
018600     05  WS-REV-ENTRY OCCURS 1 TO 9000 TIMES
018700                 DEPENDING ON WS-REV-COUNT
018800                 ASCENDING KEY IS REVM-ID
018900                 INDEXED BY REV-IDX.
019000 COPY REVMSTR REPLACING ==:TAG:== BY ==REVM==.
019100*
019200 COPY WORDLIST.
019300*
019400****************************************************************
019500*    REPORT LINES
019600****************************************************************
019700 01  ERR-MSG-BAD-TRAN.
019800     05  FILLER PIC X(28)
019900              VALUE 'REVMOD - TRANSACTION REJECTED.'.
020000     05  ERR-MSG-DATA1          PIC X(40)  VALUE SPACES.
020100     05  ERR-MSG-DATA2          PIC X(64)  VALUE SPACES.
020200 01  RPT-HEADER1.
020300     05  FILLER                 PIC X(40)
020400             VALUE 'REVIEW MODERATION RUN           DATE: '.
020500     05  RPT-MM                 PIC 99.
020600     05  FILLER                 PIC X     VALUE '/'.
020700     05  RPT-DD                 PIC 99.
020800     05  FILLER                 PIC X     VALUE '/'.
020900     05  RPT-CCYY               PIC 9999.
021000     05  FILLER                 PIC X(53) VALUE SPACES.
021100 01  RPT-STATS-HDR1.
021200     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
021300     05  FILLER PIC X(106) VALUE SPACES.
021400 01  RPT-STATS-DETAIL.
021500     05  RPT-TRAN               PIC X(10).
021600     05  FILLER                 PIC X(4)    VALUE SPACES.
021700     05  RPT-NUM-TRANS          PIC ZZZ,ZZ9.
021800     05  FILLER                 PIC X(3)    VALUE SPACES.
021900     05  RPT-NUM-TRAN-PROC      PIC ZZZ,ZZ9.
022000     05  FILLER                 PIC X(3)    VALUE SPACES.
022100     05  RPT-NUM-TRAN-ERR       PIC ZZZ,ZZ9.
022200     05  FILLER                 PIC X(90)   VALUE SPACES.
022300 01  RPT-STATUS-HDR1.
022400     05  FILLER PIC X(31) VALUE 'REVIEWS ON FILE BY STATUS:     '.
022500     05  FILLER PIC X(101) VALUE SPACES.
022600 01  RPT-STATUS-DETAIL.
022700     05  RPT-STATUS-NAME        PIC X(10).
022800     05  FILLER                 PIC X(4)    VALUE SPACES.
022900     05  RPT-STATUS-COUNT       PIC ZZZ,ZZ9.
023000     05  FILLER                 PIC X(114)  VALUE SPACES.
023100*
023200****************************************************************
023300 PROCEDURE DIVISION.
023400****************************************************************
023500*
023600 000-MAIN.
023700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
023800     ACCEPT WS-CURRENT-TIME FROM TIME.
023900     DISPLAY 'REVMOD STARTED ' WS-CURRENT-DATE
024000             ' ' WS-CURRENT-TIME.
024100*
024200     PERFORM 700-OPEN-FILES      THRU 700-EXIT.
024300     PERFORM 800-INIT-REPORT     THRU 800-EXIT.
024400*
024500     PERFORM 710-READ-TRAN-FILE  THRU 710-EXIT.
024600     PERFORM 105-PROCESS-TRANSACTIONS THRU 105-EXIT
024700             UNTIL TRAN-EOF.
024800*
024900     PERFORM 850-REPORT-STATUS-CONTROL-TOTAL THRU 850-EXIT.
025000     PERFORM 860-REPORT-TRAN-STATS           THRU 860-EXIT.
025100     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.
025200*
025300     GOBACK.
025400*
025500****************************************************************
025600*    105 SECTION -- TRANSACTION DISPATCH
025700****************************************************************
025800 105-PROCESS-TRANSACTIONS.
025900     COMPUTE NUM-TRAN-RECS = NUM-TRAN-RECS + 1.
026000     MOVE 'Y' TO WS-TRAN-OK.
026100*
026200     EVALUATE TRUE
026300        WHEN REVT-FN-SUBMIT
026400             ADD +1 TO NUM-SUBMIT-REQUESTS
026500             PERFORM 100-PROCESS-REVIEW-SUBMISSION THRU 100-EXIT
026600        WHEN REVT-FN-UPDATE
026700             ADD +1 TO NUM-UPDATE-REQUESTS
026800             PERFORM 200-PROCESS-REVIEW-UPDATE THRU 200-EXIT
026900        WHEN REVT-FN-APPROVE
027000             ADD +1 TO NUM-APPROVE-REQUESTS
027100             PERFORM 300-APPROVE-REVIEW THRU 300-EXIT
027200        WHEN REVT-FN-REJECT
027300             ADD +1 TO NUM-REJECT-REQUESTS
027400             PERFORM 310-REJECT-REVIEW THRU 310-EXIT
027500        WHEN REVT-FN-DELETE
027600             ADD +1 TO NUM-DELETE-REQUESTS
027700             PERFORM 320-DELETE-REVIEW THRU 320-EXIT
027800        WHEN REVT-FN-MARK-HELPFUL
027900             ADD +1 TO NUM-VOTE-REQUESTS
028000             PERFORM 330-MARK-HELPFUL THRU 330-EXIT
028100        WHEN REVT-FN-MARK-UNHELPFUL
028200             ADD +1 TO NUM-VOTE-REQUESTS
028300             PERFORM 340-MARK-UNHELPFUL THRU 340-EXIT
028400        WHEN OTHER
028500             MOVE 'UNKNOWN FUNCTION CODE' TO ERR-MSG-DATA1
028600             MOVE REVT-FUNCTION TO ERR-MSG-DATA2
028700             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
028800     END-EVALUATE.
028900*
029000     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
029100 105-EXIT.
029200     EXIT.
029300*
029400****************************************************************
029500*    100 SECTION -- REVIEW SUBMISSION (BATCH FLOW STEPS 1-4)
029600****************************************************************
029700 100-PROCESS-REVIEW-SUBMISSION.
029800     PERFORM 110-LOOKUP-RENTAL-FOR-REVIEW THRU 110-EXIT.
029900     IF NOT TRAN-OK GO TO 100-EXIT END-IF.
030000*
030100     PERFORM 120-CHECK-EXISTING-REVIEW THRU 120-EXIT.
030200     IF NOT TRAN-OK GO TO 100-EXIT END-IF.
030300*
030400     PERFORM 130-CHECK-SUBMISSION-WINDOW THRU 130-EXIT.
030500     IF NOT TRAN-OK GO TO 100-EXIT END-IF.
030600*
030700     PERFORM 140-VALIDATE-CONTENT THRU 140-EXIT.
030800     IF NOT TRAN-OK GO TO 100-EXIT END-IF.
030900*
031000     PERFORM 150-WRITE-NEW-REVIEW THRU 150-EXIT.
031100     ADD +1 TO NUM-SUBMIT-PROCESSED.
031200 100-EXIT.
031300     EXIT.
031400*
031500 110-LOOKUP-RENTAL-FOR-REVIEW.
031600     MOVE 'N' TO WS-RNT-FOUND.
031700     SEARCH ALL WS-RNT-ENTRY
031800         AT END
031900             MOVE 'N' TO WS-TRAN-OK
032000             MOVE 'RENTAL NOT ON FILE' TO ERR-MSG-DATA1
032100             MOVE REVT-RENTAL-ID TO ERR-MSG-DATA2
032200             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
032300         WHEN RNTM-ID (RNT-IDX) = REVT-RENTAL-ID
032400             MOVE 'Y' TO WS-RNT-FOUND
032500     END-SEARCH.
032600     IF RNT-FOUND
032700         IF RNTM-USER-ID (RNT-IDX) NOT = REVT-USER-ID
032800             MOVE 'N' TO WS-TRAN-OK
032900             MOVE 'USER DOES NOT OWN THIS RENTAL' TO
033000                     ERR-MSG-DATA1
033100             MOVE REVT-RENTAL-ID TO ERR-MSG-DATA2
033200             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
033300         ELSE
033400             IF NOT RNTM-COMPLETED (RNT-IDX)
033500                 MOVE 'N' TO WS-TRAN-OK
033600                 MOVE 'RENTAL IS NOT COMPLETED' TO
033700                         ERR-MSG-DATA1
033800                 MOVE REVT-RENTAL-ID TO ERR-MSG-DATA2
033900                 PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
034000             END-IF
034100         END-IF
034200     END-IF.
034300 110-EXIT.
034400     EXIT.
034500*
034600 120-CHECK-EXISTING-REVIEW.
034700     MOVE 'N' TO WS-DUP-REVIEW-FOUND.
034800     PERFORM 122-SCAN-ONE-REVIEW THRU 122-EXIT
034900             VARYING WS-SUB FROM 1 BY 1
035000             UNTIL WS-SUB > WS-REV-COUNT
035100                OR DUP-REVIEW-FOUND.
035200     IF DUP-REVIEW-FOUND
035300         MOVE 'N' TO WS-TRAN-OK
035400         MOVE 'REVIEW ALREADY EXISTS FOR RENTAL' TO
035500                 ERR-MSG-DATA1
035600         MOVE REVT-RENTAL-ID TO ERR-MSG-DATA2
035700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
035800     END-IF.
035900 120-EXIT.
036000     EXIT.
036100*
036200 122-SCAN-ONE-REVIEW.
036300     IF REVM-RENTAL-ID (WS-SUB) = REVT-RENTAL-ID
036400         MOVE 'Y' TO WS-DUP-REVIEW-FOUND
036500     END-IF.
036600 122-EXIT.
036700     EXIT.
036800*
036900 130-CHECK-SUBMISSION-WINDOW.
037000     CALL 'DTECALC' USING RNTM-LAST-UPDT-DATE (RNT-IDX)
037100                          RNTM-LAST-UPDT-TIME (RNT-IDX)
037200                          WS-CURRENT-DATE
037300                          WS-CURRENT-TIME (1:6)
037400                          WS-ELAPSED-HOURS.
037500     IF WS-ELAPSED-HOURS > 720
037600         MOVE 'N' TO WS-TRAN-OK
037700         MOVE 'REVIEW SUBMISSION WINDOW HAS CLOSED' TO
037800                 ERR-MSG-DATA1
037900         MOVE REVT-RENTAL-ID TO ERR-MSG-DATA2
038000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
038100     END-IF.
038200 130-EXIT.
038300     EXIT.
038400*
038500 140-VALIDATE-CONTENT.
038510     MOVE 'Y' TO WS-TRAN-OK.
038520     MOVE REVT-RATING TO WS-RATING-CHECK.
038530     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
038540     IF RATING-BAD
038550         MOVE 'N' TO WS-TRAN-OK
038560         MOVE 'OVERALL RATING MUST BE 0 OR 1-5' TO ERR-MSG-DATA1
038570         MOVE SPACES TO ERR-MSG-DATA2
038580         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
038590         GO TO 140-EXIT
038592     END-IF.
038594     MOVE REVT-VEHICLE-COND-RATING TO WS-RATING-CHECK.
038596     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
038598     IF RATING-BAD
038600         MOVE 'N' TO WS-TRAN-OK
038602         MOVE 'VEHICLE COND RATING MUST BE 0 OR 1-5' TO
038604                 ERR-MSG-DATA1
038606         MOVE SPACES TO ERR-MSG-DATA2
038608         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
038610         GO TO 140-EXIT
038612     END-IF.
038614     MOVE REVT-CLEANLINESS-RATING TO WS-RATING-CHECK.
038616     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
038618     IF RATING-BAD
038620         MOVE 'N' TO WS-TRAN-OK
038622         MOVE 'CLEANLINESS RATING MUST BE 0 OR 1-5' TO
038624                 ERR-MSG-DATA1
038626         MOVE SPACES TO ERR-MSG-DATA2
038628         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
038630         GO TO 140-EXIT
038632     END-IF.
038634     MOVE REVT-PICKUP-PROCESS-RATING TO WS-RATING-CHECK.
038636     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
038638     IF RATING-BAD
038640         MOVE 'N' TO WS-TRAN-OK
038642         MOVE 'PICKUP PROCESS RATING MUST BE 0 OR 1-5' TO
038644                 ERR-MSG-DATA1
038646         MOVE SPACES TO ERR-MSG-DATA2
038648         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
038650         GO TO 140-EXIT
038652     END-IF.
038654     MOVE REVT-RETURN-PROCESS-RATING TO WS-RATING-CHECK.
038656     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
038658     IF RATING-BAD
038660         MOVE 'N' TO WS-TRAN-OK
038662         MOVE 'RETURN PROCESS RATING MUST BE 0 OR 1-5' TO
038664                 ERR-MSG-DATA1
038666         MOVE SPACES TO ERR-MSG-DATA2
038668         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
038670         GO TO 140-EXIT
038672     END-IF.
038680     IF REVT-TITLE = SPACES
038800         MOVE 'N' TO WS-TRAN-OK
038900         MOVE 'REVIEW TITLE IS REQUIRED' TO ERR-MSG-DATA1
039000         MOVE SPACES TO ERR-MSG-DATA2
039100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
039200         GO TO 140-EXIT
039300     END-IF.
039400     MOVE REVT-TITLE TO WS-SCAN-TEXT.
039500     INSPECT WS-SCAN-TEXT CONVERTING
039600             'abcdefghijklmnopqrstuvwxyz' TO
039700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039800     PERFORM 520-COMPUTE-TEXT-LEN THRU 520-EXIT.
039900     PERFORM 510-CHECK-PROFANITY  THRU 510-EXIT.
040000     IF PROFANITY-FOUND
040100         MOVE 'N' TO WS-TRAN-OK
040200         MOVE 'REVIEW TITLE CONTAINS A BANNED WORD' TO
040300                 ERR-MSG-DATA1
040400         MOVE SPACES TO ERR-MSG-DATA2
040500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
040600         GO TO 140-EXIT
040700     END-IF.
040800     IF REVT-CONTENT NOT = SPACES
040900         MOVE REVT-CONTENT TO WS-SCAN-TEXT
041000         INSPECT WS-SCAN-TEXT CONVERTING
041100                 'abcdefghijklmnopqrstuvwxyz' TO
041200                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041300         PERFORM 520-COMPUTE-TEXT-LEN THRU 520-EXIT
041400         PERFORM 510-CHECK-PROFANITY  THRU 510-EXIT
041500         IF PROFANITY-FOUND
041600             MOVE 'N' TO WS-TRAN-OK
041700             MOVE 'REVIEW CONTENT CONTAINS A BANNED WORD' TO
041800                     ERR-MSG-DATA1
041900             MOVE SPACES TO ERR-MSG-DATA2
042000             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
042100         END-IF
042200     END-IF.
042300 140-EXIT.
042400     EXIT.
042450*
042460* A RATING OF ZERO MEANS "NOT SUPPLIED" AND IS ALWAYS ACCEPTED;
042470* 1-5 IS THE VALID SUPPLIED RANGE; 6-9 IS REJECTED.  SHARED BY
042480* BOTH THE SUBMIT PATH (140) AND THE UPDATE PATH (220).
042490 145-CHECK-RATING-BOUNDS.
042491     IF WS-RATING-CHECK > 5
042492         MOVE 'Y' TO WS-RATING-BAD
042493     ELSE
042494         MOVE 'N' TO WS-RATING-BAD
042495     END-IF.
042496 145-EXIT.
042497     EXIT.
042498*
042600 150-WRITE-NEW-REVIEW.
042700     COMPUTE WS-NEW-REV-ID = WS-REV-COUNT + 1.
042800     ADD +1 TO WS-REV-COUNT.
042900     MOVE WS-NEW-REV-ID    TO REVM-ID (WS-REV-COUNT).
043000     MOVE RNTM-VEHICLE-ID (RNT-IDX) TO REVM-VEHICLE-ID
043100                                          (WS-REV-COUNT).
043200     MOVE REVT-USER-ID    TO REVM-USER-ID (WS-REV-COUNT).
043300     MOVE REVT-RENTAL-ID  TO REVM-RENTAL-ID (WS-REV-COUNT).
043400     MOVE REVT-RATING     TO REVM-RATING (WS-REV-COUNT).
043500*
043600     MOVE REVT-TITLE TO WS-SANITIZE-IN.
043700     MOVE WS-SANITIZE-IN TO WS-SCAN-TEXT.
043800     PERFORM 520-COMPUTE-TEXT-LEN THRU 520-EXIT.
043900     MOVE WS-SCAN-LEN TO WS-IN-POS.
044000     PERFORM 500-SANITIZE-TEXT THRU 500-EXIT.
044100     MOVE WS-SANITIZE-OUT (1:60) TO REVM-TITLE (WS-REV-COUNT).
044200*
044300     MOVE REVT-CONTENT TO WS-SANITIZE-IN.
044400     MOVE WS-SANITIZE-IN TO WS-SCAN-TEXT.
044500     PERFORM 520-COMPUTE-TEXT-LEN THRU 520-EXIT.
044600     PERFORM 500-SANITIZE-TEXT THRU 500-EXIT.
044700     MOVE WS-SANITIZE-OUT (1:200) TO REVM-CONTENT (WS-REV-COUNT).
044800*
044900     MOVE 'PENDING' TO REVM-STATUS (WS-REV-COUNT).
045000     MOVE REVT-VEHICLE-COND-RATING   TO
045100             REVM-VEHICLE-COND-RATING (WS-REV-COUNT).
045200     MOVE REVT-CLEANLINESS-RATING    TO
045300             REVM-CLEANLINESS-RATING (WS-REV-COUNT).
045400     MOVE REVT-PICKUP-PROCESS-RATING TO
045500             REVM-PICKUP-PROCESS-RATING (WS-REV-COUNT).
045600     MOVE REVT-RETURN-PROCESS-RATING TO
045700             REVM-RETURN-PROCESS-RATING (WS-REV-COUNT).
045800     MOVE 0 TO REVM-HELPFUL-COUNT (WS-REV-COUNT).
045900     MOVE 0 TO REVM-UNHELPFUL-COUNT (WS-REV-COUNT).
046000     MOVE SPACES TO REVM-FLAG-REASON (WS-REV-COUNT).
046100 150-EXIT.
046200     EXIT.
046300*
046400****************************************************************
046500*    200 SECTION -- REVIEW UPDATE (BATCH FLOW STEP 5)
046600****************************************************************
046700 200-PROCESS-REVIEW-UPDATE.
046800     PERFORM 210-LOOKUP-REVIEW-FOR-UPDATE THRU 210-EXIT.
046900     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
047000*
047100     PERFORM 220-VALIDATE-UPDATE-CONTENT THRU 220-EXIT.
047200     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
047300*
047400     PERFORM 230-APPLY-REVIEW-UPDATE THRU 230-EXIT.
047500     ADD +1 TO NUM-UPDATE-PROCESSED.
047600 200-EXIT.
047700     EXIT.
047800*
047900 210-LOOKUP-REVIEW-FOR-UPDATE.
048000     PERFORM 720-FIND-REVIEW THRU 720-EXIT.
048100     IF NOT REV-FOUND
048200         MOVE 'N' TO WS-TRAN-OK
048300         MOVE 'REVIEW NOT ON FILE' TO ERR-MSG-DATA1
048400         MOVE REVT-KEY TO ERR-MSG-DATA2
048500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
048600         GO TO 210-EXIT
048700     END-IF.
048800     IF REVM-DELETED (REV-IDX)
048900         MOVE 'N' TO WS-TRAN-OK
049000         MOVE 'A DELETED REVIEW CANNOT BE UPDATED' TO
049100                 ERR-MSG-DATA1
049200         MOVE REVT-KEY TO ERR-MSG-DATA2
049300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
049400     END-IF.
049500 210-EXIT.
049600     EXIT.
049700*
049800 220-VALIDATE-UPDATE-CONTENT.
049810     MOVE 'Y' TO WS-TRAN-OK.
049820     MOVE REVT-RATING TO WS-RATING-CHECK.
049830     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
049840     IF RATING-BAD
049850         MOVE 'N' TO WS-TRAN-OK
049852         MOVE 'OVERALL RATING MUST BE 0 OR 1-5' TO ERR-MSG-DATA1
049854         MOVE REVT-KEY TO ERR-MSG-DATA2
049856         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
049858         GO TO 220-EXIT
049860     END-IF.
049862     MOVE REVT-VEHICLE-COND-RATING TO WS-RATING-CHECK.
049864     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
049866     IF RATING-BAD
049868         MOVE 'N' TO WS-TRAN-OK
049870         MOVE 'VEHICLE COND RATING MUST BE 0 OR 1-5' TO
049872                 ERR-MSG-DATA1
049874         MOVE REVT-KEY TO ERR-MSG-DATA2
049876         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
049878         GO TO 220-EXIT
049880     END-IF.
049882     MOVE REVT-CLEANLINESS-RATING TO WS-RATING-CHECK.
049884     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
049886     IF RATING-BAD
049888         MOVE 'N' TO WS-TRAN-OK
049890         MOVE 'CLEANLINESS RATING MUST BE 0 OR 1-5' TO
049892                 ERR-MSG-DATA1
049894         MOVE REVT-KEY TO ERR-MSG-DATA2
049896         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
049898         GO TO 220-EXIT
049900     END-IF.
049902     MOVE REVT-PICKUP-PROCESS-RATING TO WS-RATING-CHECK.
049904     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
049906     IF RATING-BAD
049908         MOVE 'N' TO WS-TRAN-OK
049910         MOVE 'PICKUP PROCESS RATING MUST BE 0 OR 1-5' TO
049912                 ERR-MSG-DATA1
049914         MOVE REVT-KEY TO ERR-MSG-DATA2
049916         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
049918         GO TO 220-EXIT
049920     END-IF.
049922     MOVE REVT-RETURN-PROCESS-RATING TO WS-RATING-CHECK.
049924     PERFORM 145-CHECK-RATING-BOUNDS THRU 145-EXIT.
049926     IF RATING-BAD
049928         MOVE 'N' TO WS-TRAN-OK
049930         MOVE 'RETURN PROCESS RATING MUST BE 0 OR 1-5' TO
049932                 ERR-MSG-DATA1
049934         MOVE REVT-KEY TO ERR-MSG-DATA2
049936         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
049938         GO TO 220-EXIT
049940     END-IF.
049950     IF REVT-TITLE NOT = SPACES
050100         MOVE REVT-TITLE TO WS-SCAN-TEXT
050200         INSPECT WS-SCAN-TEXT CONVERTING
050300                 'abcdefghijklmnopqrstuvwxyz' TO
050400                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
050500         PERFORM 520-COMPUTE-TEXT-LEN THRU 520-EXIT
050600         PERFORM 510-CHECK-PROFANITY  THRU 510-EXIT
050700         IF PROFANITY-FOUND
050800             MOVE 'N' TO WS-TRAN-OK
050900             MOVE 'UPDATED TITLE CONTAINS A BANNED WORD' TO
051000                     ERR-MSG-DATA1
051100             MOVE REVT-KEY TO ERR-MSG-DATA2
051200             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
051300         END-IF
051400     END-IF.
051500     IF TRAN-OK AND REVT-CONTENT NOT = SPACES
051600         MOVE REVT-CONTENT TO WS-SCAN-TEXT
051700         INSPECT WS-SCAN-TEXT CONVERTING
051800                 'abcdefghijklmnopqrstuvwxyz' TO
051900                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
052000         PERFORM 520-COMPUTE-TEXT-LEN THRU 520-EXIT
052100         PERFORM 510-CHECK-PROFANITY  THRU 510-EXIT
052200         IF PROFANITY-FOUND
052300             MOVE 'N' TO WS-TRAN-OK
052400             MOVE 'UPDATED CONTENT CONTAINS A BANNED WORD' TO
052500                     ERR-MSG-DATA1
052600             MOVE REVT-KEY TO ERR-MSG-DATA2
052700             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
052800         END-IF
052900     END-IF.
053000 220-EXIT.
053100     EXIT.
053200*
053300 230-APPLY-REVIEW-UPDATE.
053400     IF REVT-TITLE NOT = SPACES
053500         MOVE REVT-TITLE TO WS-SANITIZE-IN
053600         MOVE WS-SANITIZE-IN TO WS-SCAN-TEXT
053700         PERFORM 520-COMPUTE-TEXT-LEN THRU 520-EXIT
053800         PERFORM 500-SANITIZE-TEXT THRU 500-EXIT
053900         MOVE WS-SANITIZE-OUT (1:60) TO REVM-TITLE (REV-IDX)
054000     END-IF.
054100     IF REVT-CONTENT NOT = SPACES
054200         MOVE REVT-CONTENT TO WS-SANITIZE-IN
054300         MOVE WS-SANITIZE-IN TO WS-SCAN-TEXT
054400         PERFORM 520-COMPUTE-TEXT-LEN THRU 520-EXIT
054500         PERFORM 500-SANITIZE-TEXT THRU 500-EXIT
054600         MOVE WS-SANITIZE-OUT (1:200) TO REVM-CONTENT (REV-IDX)
054700     END-IF.
054800     IF REVT-RATING NOT = 0
054900         MOVE REVT-RATING TO REVM-RATING (REV-IDX)
055000     END-IF.
055100     IF REVT-VEHICLE-COND-RATING NOT = 0
055200         MOVE REVT-VEHICLE-COND-RATING TO
055300                 REVM-VEHICLE-COND-RATING (REV-IDX)
055400     END-IF.
055500     IF REVT-CLEANLINESS-RATING NOT = 0
055600         MOVE REVT-CLEANLINESS-RATING TO
055700                 REVM-CLEANLINESS-RATING (REV-IDX)
055800     END-IF.
055900     IF REVT-PICKUP-PROCESS-RATING NOT = 0
056000         MOVE REVT-PICKUP-PROCESS-RATING TO
056100                 REVM-PICKUP-PROCESS-RATING (REV-IDX)
056200     END-IF.
056300     IF REVT-RETURN-PROCESS-RATING NOT = 0
056400         MOVE REVT-RETURN-PROCESS-RATING TO
056500                 REVM-RETURN-PROCESS-RATING (REV-IDX)
056600     END-IF.
056700     MOVE 'PENDING' TO REVM-STATUS (REV-IDX).
056800 230-EXIT.
056900     EXIT.
057000*
057100****************************************************************
057200*    300 SECTION -- MODERATION PARAGRAPHS (BATCH FLOW STEP 6)
057300****************************************************************
057400 300-APPROVE-REVIEW.
057500     PERFORM 720-FIND-REVIEW THRU 720-EXIT.
057600     IF NOT REV-FOUND
057700         MOVE 'N' TO WS-TRAN-OK
057800         MOVE 'REVIEW NOT ON FILE' TO ERR-MSG-DATA1
057900         MOVE REVT-KEY TO ERR-MSG-DATA2
058000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
058100         GO TO 300-EXIT
058200     END-IF.
058300     IF REVM-DELETED (REV-IDX)
058400         MOVE 'N' TO WS-TRAN-OK
058500         MOVE 'A DELETED REVIEW CANNOT BE APPROVED' TO
058600                 ERR-MSG-DATA1
058700         MOVE REVT-KEY TO ERR-MSG-DATA2
058800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
058900         GO TO 300-EXIT
059000     END-IF.
059100     MOVE 'APPROVED' TO REVM-STATUS (REV-IDX).
059200     MOVE SPACES TO REVM-FLAG-REASON (REV-IDX).
059300     ADD +1 TO NUM-APPROVE-PROCESSED.
059400 300-EXIT.
059500     EXIT.
059600*
059700 310-REJECT-REVIEW.
059800     PERFORM 720-FIND-REVIEW THRU 720-EXIT.
059900     IF NOT REV-FOUND
060000         MOVE 'N' TO WS-TRAN-OK
060100         MOVE 'REVIEW NOT ON FILE' TO ERR-MSG-DATA1
060200         MOVE REVT-KEY TO ERR-MSG-DATA2
060300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
060400         GO TO 310-EXIT
060500     END-IF.
060600     MOVE 'REJECTED' TO REVM-STATUS (REV-IDX).
060700     MOVE REVT-FLAG-REASON TO REVM-FLAG-REASON (REV-IDX).
060800     ADD +1 TO NUM-REJECT-PROCESSED.
060900 310-EXIT.
061000     EXIT.
061100*
061200 320-DELETE-REVIEW.
061300     PERFORM 720-FIND-REVIEW THRU 720-EXIT.
061400     IF NOT REV-FOUND
061500         MOVE 'N' TO WS-TRAN-OK
061600         MOVE 'REVIEW NOT ON FILE' TO ERR-MSG-DATA1
061700         MOVE REVT-KEY TO ERR-MSG-DATA2
061800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
061900         GO TO 320-EXIT
062000     END-IF.
062100     MOVE 'DELETED' TO REVM-STATUS (REV-IDX).
062200     ADD +1 TO NUM-DELETE-PROCESSED.
062300 320-EXIT.
062400     EXIT.
062500*
062600****************************************************************
062700*    330/340 -- VOTE PARAGRAPHS (BATCH FLOW STEP 7)
062800****************************************************************
062900 330-MARK-HELPFUL.
063000     PERFORM 720-FIND-REVIEW THRU 720-EXIT.
063100     IF NOT REV-FOUND
063200         MOVE 'N' TO WS-TRAN-OK
063300         MOVE 'REVIEW NOT ON FILE' TO ERR-MSG-DATA1
063400         MOVE REVT-KEY TO ERR-MSG-DATA2
063500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
063600         GO TO 330-EXIT
063700     END-IF.
063800     ADD 1 TO REVM-HELPFUL-COUNT (REV-IDX).
063900     ADD +1 TO NUM-VOTE-PROCESSED.
064000 330-EXIT.
064100     EXIT.
064200*
064300 340-MARK-UNHELPFUL.
064400     PERFORM 720-FIND-REVIEW THRU 720-EXIT.
064500     IF NOT REV-FOUND
064600         MOVE 'N' TO WS-TRAN-OK
064700         MOVE 'REVIEW NOT ON FILE' TO ERR-MSG-DATA1
064800         MOVE REVT-KEY TO ERR-MSG-DATA2
064900         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
065000         GO TO 340-EXIT
065100     END-IF.
065200     ADD 1 TO REVM-UNHELPFUL-COUNT (REV-IDX).
065300     ADD +1 TO NUM-VOTE-PROCESSED.
065400 340-EXIT.
065500     EXIT.
065600*
065700****************************************************************
065800*    500 SECTION -- TEXT SANITIZE (TRIM/COLLAPSE WHITESPACE)
065900****************************************************************
066000* INPUT IS WS-SCAN-TEXT (ALREADY COPIED FROM THE CALLER'S FIELD)
066100* WITH ITS TRIMMED LENGTH IN WS-SCAN-LEN (SEE 520 BELOW).  OUTPUT
066200* IS LEFT IN WS-SANITIZE-OUT, SPACE-FILLED.
066300 500-SANITIZE-TEXT.
066400     MOVE SPACES TO WS-SANITIZE-OUT.
066500     MOVE 0 TO WS-OUT-POS.
066600     MOVE 'Y' TO WS-LAST-WAS-SPACE.
066700     PERFORM 502-SANITIZE-ONE-CHAR THRU 502-EXIT
066800             VARYING WS-IN-POS FROM 1 BY 1
066900             UNTIL WS-IN-POS > WS-SCAN-LEN.
067000 500-EXIT.
067100     EXIT.
067200*
067300 502-SANITIZE-ONE-CHAR.
067400     IF WS-SCAN-TEXT (WS-IN-POS:1) = SPACE
067500         MOVE 'Y' TO WS-LAST-WAS-SPACE
067600     ELSE
067700         IF LAST-WAS-SPACE AND WS-OUT-POS > 0
067800             ADD 1 TO WS-OUT-POS
067900             MOVE SPACE TO WS-SANITIZE-OUT (WS-OUT-POS:1)
068000         END-IF
068100         ADD 1 TO WS-OUT-POS
068200         MOVE WS-SCAN-TEXT (WS-IN-POS:1) TO
068300                 WS-SANITIZE-OUT (WS-OUT-POS:1)
068400         MOVE 'N' TO WS-LAST-WAS-SPACE
068500     END-IF.
068600 502-EXIT.
068700     EXIT.
068800*
068900****************************************************************
069000*    510/520 -- PROFANITY CHECK (TITLE OR CONTENT, CASE-FOLDED,
069100*    WHOLE-WORD, AGAINST THE FIXED WORDLIST TABLE)
069200****************************************************************
069300 510-CHECK-PROFANITY.
069400     MOVE 'N' TO WS-PROFANITY-FOUND.
069500     PERFORM 512-CHECK-ONE-BANNED-WORD THRU 512-EXIT
069600             VARYING WS-WL-SUB FROM 1 BY 1
069700             UNTIL WS-WL-SUB > 3
069800                OR PROFANITY-FOUND.
069900 510-EXIT.
070000     EXIT.
070100*
070200 512-CHECK-ONE-BANNED-WORD.
070300     PERFORM 514-TRIM-BANNED-WORD THRU 514-EXIT.
070400     IF WS-WORD-LEN > 0
070500        AND WS-WORD-LEN <= WS-SCAN-LEN
070600         PERFORM 516-SCAN-FOR-WORD THRU 516-EXIT
070700                 VARYING WS-SCAN-POS FROM 1 BY 1
070800                 UNTIL WS-SCAN-POS > (WS-SCAN-LEN - WS-WORD-LEN + 1)
070900                    OR PROFANITY-FOUND
071000     END-IF.
071100 512-EXIT.
071200     EXIT.
071300*
071400 514-TRIM-BANNED-WORD.
071500     MOVE 20 TO WS-WORD-LEN.
071600     PERFORM 515-SHRINK-WORD-LEN THRU 515-EXIT
071700             UNTIL WS-WORD-LEN = 0
071800                OR WL-BANNED-WORD (WS-WL-SUB) (WS-WORD-LEN:1)
071900                   NOT = SPACE.
072000 514-EXIT.
072100     EXIT.
072200*
072300 515-SHRINK-WORD-LEN.
072400     SUBTRACT 1 FROM WS-WORD-LEN.
072500 515-EXIT.
072600     EXIT.
072700*
072800 516-SCAN-FOR-WORD.
072900     MOVE 'N' TO WS-LEAD-OK.
073000     MOVE 'N' TO WS-TRAIL-OK.
073100     IF WS-SCAN-POS = 1
073200         MOVE 'Y' TO WS-LEAD-OK
073300     ELSE
073400         IF WS-SCAN-TEXT (WS-SCAN-POS - 1:1) = SPACE
073500             MOVE 'Y' TO WS-LEAD-OK
073600         END-IF
073700     END-IF.
073800     COMPUTE WS-SCAN-END = WS-SCAN-POS + WS-WORD-LEN - 1.
073900     IF WS-SCAN-END >= WS-SCAN-LEN
074000         MOVE 'Y' TO WS-TRAIL-OK
074100     ELSE
074200         IF WS-SCAN-TEXT (WS-SCAN-END + 1:1) = SPACE
074300             MOVE 'Y' TO WS-TRAIL-OK
074400         END-IF
074500     END-IF.
074600     IF LEAD-OK AND TRAIL-OK
074700         IF WS-SCAN-TEXT (WS-SCAN-POS:WS-WORD-LEN) =
074800                 WL-BANNED-WORD (WS-WL-SUB) (1:WS-WORD-LEN)
074900             MOVE 'Y' TO WS-PROFANITY-FOUND
075000         END-IF
075100     END-IF.
075200 516-EXIT.
075300     EXIT.
075400*
075500 520-COMPUTE-TEXT-LEN.
075600     MOVE 200 TO WS-SCAN-LEN.
075700     PERFORM 522-SHRINK-SCAN-LEN THRU 522-EXIT
075800             UNTIL WS-SCAN-LEN = 0
075900                OR WS-SCAN-TEXT (WS-SCAN-LEN:1) NOT = SPACE.
076000 520-EXIT.
076100     EXIT.
076200*
076300 522-SHRINK-SCAN-LEN.
076400     SUBTRACT 1 FROM WS-SCAN-LEN.
076500 522-EXIT.
076600     EXIT.
076700*
076800 299-REPORT-BAD-TRAN.
076900     ADD +1 TO NUM-TRAN-ERRORS.
077000     MOVE 'N' TO WS-TRAN-OK.
077100     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
077200 299-EXIT.
077300     EXIT.
077400*
077500****************************************************************
077600*    700 SECTION -- OPEN/CLOSE, TABLE LOAD/WRITE, FIND
077700****************************************************************
077800 700-OPEN-FILES.
077900     OPEN INPUT  TRANSACTION-FILE
078000                 RENTAL-FILE
078100                 REVIEW-FILE
078200          OUTPUT REVIEW-FILE-OUT
078300                 REPORT-FILE.
078400     IF WS-TRANFILE-STATUS NOT = '00'
078500        OR WS-RNTFILE-STATUS NOT = '00'
078600        OR WS-REVFILE-STATUS NOT = '00'
078700         DISPLAY 'REVMOD - ERROR OPENING INPUT FILES'
078800         MOVE 16 TO RETURN-CODE
078900         MOVE 'Y' TO WS-TRAN-EOF
079000     END-IF.
079100     PERFORM 722-LOAD-RENTAL-TABLE THRU 722-EXIT.
079200     PERFORM 724-LOAD-REVIEW-TABLE THRU 724-EXIT.
079300 700-EXIT.
079400     EXIT.
079500*
079600 710-READ-TRAN-FILE.
079700     READ TRANSACTION-FILE
079800         AT END MOVE 'Y' TO WS-TRAN-EOF.
079900     IF WS-TRANFILE-STATUS NOT = '00' AND NOT = '10'
080000         DISPLAY 'REVMOD - TRAN FILE READ ERROR '
080100                 WS-TRANFILE-STATUS
080200         MOVE 'Y' TO WS-TRAN-EOF
080300     END-IF.
080400 710-EXIT.
080500     EXIT.
080600*
080700 720-FIND-REVIEW.
080800     MOVE 'N' TO WS-REV-FOUND.
080900     SEARCH ALL WS-REV-ENTRY
081000         AT END
081100             MOVE 'N' TO WS-REV-FOUND
081200         WHEN REVM-ID (REV-IDX) = REVT-KEY
081300             MOVE 'Y' TO WS-REV-FOUND
081400     END-SEARCH.
081500 720-EXIT.
081600     EXIT.
081700*
081800 722-LOAD-RENTAL-TABLE.
081900     MOVE 0 TO WS-RNT-COUNT.
082000     PERFORM 722-READ-ONE-RENTAL THRU 722-READ-EXIT
082100             UNTIL WS-RNTFILE-STATUS = '10'.
082200 722-EXIT.
082300     EXIT.
082400 722-READ-ONE-RENTAL.
082500     READ RENTAL-FILE.
082600     IF WS-RNTFILE-STATUS = '00'
082700         ADD +1 TO WS-RNT-COUNT
082800         MOVE RNTF-RECORD TO
082900                 WS-RNT-ENTRY (WS-RNT-COUNT)
083000     END-IF.
083100 722-READ-EXIT.
083200     EXIT.
083300*
083400 724-LOAD-REVIEW-TABLE.
083500     MOVE 0 TO WS-REV-COUNT.
083600     PERFORM 724-READ-ONE-REVIEW THRU 724-READ-EXIT
083700             UNTIL WS-REVFILE-STATUS = '10'.
083800 724-EXIT.
083900     EXIT.
084000 724-READ-ONE-REVIEW.
084100     READ REVIEW-FILE.
084200     IF WS-REVFILE-STATUS = '00'
084300         ADD +1 TO WS-REV-COUNT
084400         MOVE REVF-RECORD TO
084500                 WS-REV-ENTRY (WS-REV-COUNT)
084600     END-IF.
084700 724-READ-EXIT.
084800     EXIT.
084900*
085000 790-CLOSE-FILES.
085100     PERFORM 792-WRITE-REVIEW-TABLE THRU 792-EXIT.
085200     CLOSE TRANSACTION-FILE
085300           RENTAL-FILE
085400           REVIEW-FILE
085500           REVIEW-FILE-OUT
085600           REPORT-FILE.
085700 790-EXIT.
085800     EXIT.
085900*
086000 792-WRITE-REVIEW-TABLE.
086100     PERFORM 793-WRITE-ONE-REVIEW THRU 793-EXIT
086200             VARYING WS-SUB FROM 1 BY 1
086300             UNTIL WS-SUB > WS-REV-COUNT.
086400 792-EXIT.
086500     EXIT.
086600*
086700 793-WRITE-ONE-REVIEW.
086800     MOVE WS-REV-ENTRY (WS-SUB) TO REVO-RECORD.
086900     WRITE REVO-RECORD.
087000 793-EXIT.
087100     EXIT.
087200*
087300 800-INIT-REPORT.
087400     MOVE WS-CURR-MM   TO RPT-MM.
087500     MOVE WS-CURR-DD   TO RPT-DD.
087600     MOVE WS-CURR-CCYY TO RPT-CCYY.
087700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
087800 800-EXIT.
087900     EXIT.
088000*
088100****************************************************************
088200*    850 SECTION -- STATUS CONTROL-BREAK TOTAL (BATCH FLOW 8)
088300****************************************************************
088400* THE REVIEW MASTER IS NOT PHYSICALLY SORTED BY STATUS -- THE
088500* FIVE COUNTERS BELOW ACCUMULATE ACROSS A SINGLE PASS OF THE
088600* TABLE AND ARE PRINTED AS ONE BREAK GROUP PER STATUS, THE SAME
088700* RESULT A SORT-BY-STATUS CONTROL BREAK WOULD PRODUCE, WITHOUT
088800* AN EXTRA SORT STEP -- ONE OCCURS TABLE INDEXED BY STATUS CODE
088900* STANDS IN FOR THE SORT.
089000 850-REPORT-STATUS-CONTROL-TOTAL.
089100     PERFORM 852-ACCUM-ONE-REVIEW THRU 852-EXIT
089200             VARYING WS-SUB FROM 1 BY 1
089300             UNTIL WS-SUB > WS-REV-COUNT.
089400     WRITE REPORT-RECORD FROM RPT-STATUS-HDR1 AFTER 2.
089500     MOVE 'PENDING'   TO RPT-STATUS-NAME.
089600     MOVE CNT-PENDING TO RPT-STATUS-COUNT.
089700     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL AFTER 1.
089800     MOVE 'APPROVED'  TO RPT-STATUS-NAME.
089900     MOVE CNT-APPROVED TO RPT-STATUS-COUNT.
090000     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL AFTER 1.
090100     MOVE 'REJECTED'  TO RPT-STATUS-NAME.
090200     MOVE CNT-REJECTED TO RPT-STATUS-COUNT.
090300     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL AFTER 1.
090400     MOVE 'FLAGGED'   TO RPT-STATUS-NAME.
090500     MOVE CNT-FLAGGED TO RPT-STATUS-COUNT.
090600     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL AFTER 1.
090700     MOVE 'DELETED'   TO RPT-STATUS-NAME.
090800     MOVE CNT-DELETED TO RPT-STATUS-COUNT.
090900     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL AFTER 1.
091000 850-EXIT.
091100     EXIT.
091200*
091300 852-ACCUM-ONE-REVIEW.
091400     EVALUATE TRUE
091500        WHEN REVM-PENDING (WS-SUB)
091600             ADD +1 TO CNT-PENDING
091700        WHEN REVM-APPROVED (WS-SUB)
091800             ADD +1 TO CNT-APPROVED
091900        WHEN REVM-REJECTED (WS-SUB)
092000             ADD +1 TO CNT-REJECTED
092100        WHEN REVM-FLAGGED (WS-SUB)
092200             ADD +1 TO CNT-FLAGGED
092300        WHEN REVM-DELETED (WS-SUB)
092400             ADD +1 TO CNT-DELETED
092500     END-EVALUATE.
092600 852-EXIT.
092700     EXIT.
092800*
092900****************************************************************
093000*    860 SECTION -- TRANSACTION CONTROL TOTALS
093100****************************************************************
093200 860-REPORT-TRAN-STATS.
093300     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
093400     MOVE 'SUBMIT'    TO RPT-TRAN.
093500     MOVE NUM-SUBMIT-REQUESTS  TO RPT-NUM-TRANS.
093600     MOVE NUM-SUBMIT-PROCESSED TO RPT-NUM-TRAN-PROC.
093700     MOVE NUM-TRAN-ERRORS      TO RPT-NUM-TRAN-ERR.
093800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
093900     MOVE 'UPDATE'    TO RPT-TRAN.
094000     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.
094100     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.
094200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
094300     MOVE 'APPROVE'   TO RPT-TRAN.
094400     MOVE NUM-APPROVE-REQUESTS  TO RPT-NUM-TRANS.
094500     MOVE NUM-APPROVE-PROCESSED TO RPT-NUM-TRAN-PROC.
094600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
094700     MOVE 'REJECT'    TO RPT-TRAN.
094800     MOVE NUM-REJECT-REQUESTS  TO RPT-NUM-TRANS.
094900     MOVE NUM-REJECT-PROCESSED TO RPT-NUM-TRAN-PROC.
095000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
095100     MOVE 'DELETE'    TO RPT-TRAN.
095200     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.
095300     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.
095400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
095500     MOVE 'VOTE'      TO RPT-TRAN.
095600     MOVE NUM-VOTE-REQUESTS    TO RPT-NUM-TRANS.
095700     MOVE NUM-VOTE-PROCESSED   TO RPT-NUM-TRAN-PROC.
095800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
095900 860-EXIT.
096000     EXIT.
