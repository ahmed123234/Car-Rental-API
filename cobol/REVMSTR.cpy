000100******************************************************************
000200*    REVMSTR  --  VEHICLE REVIEW MASTER RECORD LAYOUT
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    USED BY REVMOD (OWNER).  COPY WITH REPLACING ==:TAG:== BY
000600*    THE CALLER'S OWN PREFIX.
000700*------------------------------------------------------------------
000800*    CHANGE LOG
000900*    12/08/15  DKS  0330  ORIGINAL LAYOUT
001000*    13/01/09  DKS  0338  ADDED FOUR ASPECT RATING FIELDS
001100*    15/06/22  MHC  0372  ADDED FLAGGED STATUS AND
001200*                         REV-FLAG-REASON FOR MODERATION
001300*    17/04/03  MHC  0401  ADDED HELPFUL/UNHELPFUL VOTE COUNTERS
001400******************************************************************
001600     05  :TAG:-ID                    PIC 9(09).
001700     05  :TAG:-VEHICLE-ID            PIC 9(09).
001800     05  :TAG:-USER-ID               PIC 9(09).
001900     05  :TAG:-RENTAL-ID             PIC 9(09).
002000     05  :TAG:-RATING                PIC 9(01).
002100     05  :TAG:-TITLE                 PIC X(60).
002200     05  :TAG:-CONTENT               PIC X(200).
002300     05  :TAG:-STATUS                PIC X(10).
002400         88  :TAG:-PENDING               VALUE 'PENDING'.
002500         88  :TAG:-APPROVED              VALUE 'APPROVED'.
002600         88  :TAG:-REJECTED              VALUE 'REJECTED'.
002700         88  :TAG:-FLAGGED               VALUE 'FLAGGED'.
002800         88  :TAG:-DELETED               VALUE 'DELETED'.
002900     05  :TAG:-VEHICLE-COND-RATING   PIC 9(01).
003000     05  :TAG:-CLEANLINESS-RATING    PIC 9(01).
003100     05  :TAG:-PICKUP-PROCESS-RATING PIC 9(01).
003200     05  :TAG:-RETURN-PROCESS-RATING PIC 9(01).
003300     05  :TAG:-HELPFUL-COUNT         PIC 9(07) COMP.
003400     05  :TAG:-UNHELPFUL-COUNT       PIC 9(07) COMP.
003500     05  :TAG:-FLAG-REASON           PIC X(80).
003600     05  FILLER                      PIC X(15).
