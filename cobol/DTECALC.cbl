000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE RENTAL FLEET DIVISION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  DTECALC
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     DTECALC.
000900 AUTHOR.         J W BRANNIGAN.
001000 INSTALLATION.   COBOL DEVELOPMENT CENTER.
001100 DATE-WRITTEN.   JULY 1990.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL.
001400*----------------------------------------------------------------
001500* DTECALC IS A CALLED SUBROUTINE -- NOT A BATCH JOB STEP.
001600* IT HAS NO FILES OF ITS OWN.  GIVEN TWO CCYYMMDD/HHMMSS
001700* TIMESTAMPS IT RETURNS THE WHOLE ELAPSED HOURS BETWEEN THEM
001800* (TIMESTAMP-2 MINUS TIMESTAMP-1), TRUNCATED TOWARD ZERO, AS A
001900* SIGNED NUMBER.  EVERY CALENDAR-MATH PARAGRAPH IN THE RENTAL
002000* SYSTEM (RENTAL-DAYS PRICING, THE 24-HOUR MODIFICATION WINDOW,
002100* THE CANCELLATION LEAD-TIME TABLE, THE LATE-RETURN HOURLY FEE,
002200* THE 30-DAY REVIEW WINDOW, AND THE REPORT PERIOD CLASSIFIER)
002300* CALLS THIS ONE ROUTINE SO THE JULIAN-DAY ARITHMETIC IS WRITTEN
002400* IN EXACTLY ONE PLACE.
002500*----------------------------------------------------------------
002600* CHANGE LOG
002700* 90/07/09  JWB  0000  ORIGINAL ROUTINE -- WRITTEN FOR RENTPRC
002800*                      RENTAL-DAYS PRICING ONLY
002900* 91/02/18  JWB  0041  GENERALIZED TO RETURN SIGNED ELAPSED
003000*                      HOURS SO RENTPRC COULD CALL IT FOR THE
003100*                      LATE-RETURN HOURLY FEE
003200* 99/01/06  RLT  0151  Y2K -- CALLERS NOW PASS 4-DIGIT CENTURY
003300*                      YEARS; JULIAN-DAY FORMULA UNCHANGED (IT
003400*                      WAS ALREADY CENTURY-SAFE) BUT THE LINKAGE
003500*                      PICTURES WIDENED FROM 9(6)/9(6) TO
003600*                      9(8)/9(6) FOR THE CALLING DATE
003700* 05/07/19  MHC  0244  REVMOD BEGAN CALLING THIS ROUTINE FOR THE
003800*                      30-DAY REVIEW SUBMISSION WINDOW
003900* 11/03/30  DKS  0301  RENTPRC BEGAN CALLING THIS ROUTINE FOR THE
004000*                      CANCELLATION LEAD-TIME TABLE
004100* 14/11/03  DKS  0283  ADMRPT BEGAN CALLING THIS ROUTINE FOR THE
004200*                      REVENUE-REPORT PERIOD CLASSIFIER
004300****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800****************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100****************************************************************
005200* ALL SCRATCH ITEMS BELOW ARE STANDALONE 77-LEVELS -- THEY HOLD
005210* NO VALUE ACROSS A CALL AND NEED NO RECORD STRUCTURE AROUND THEM.
005220 77  WS1-A                   PIC S9(9) COMP.
005230 77  WS1-Y                   PIC S9(9) COMP.
005240 77  WS1-M                   PIC S9(9) COMP.
005250 77  WS1-JDN                 PIC S9(9) COMP.
005260*
005270 77  WS2-A                   PIC S9(9) COMP.
005280 77  WS2-Y                   PIC S9(9) COMP.
005290 77  WS2-M                   PIC S9(9) COMP.
005295 77  WS2-JDN                 PIC S9(9) COMP.
005298*
007000 77  WS-SECONDS-1            PIC S9(9) COMP.
007010 77  WS-SECONDS-2            PIC S9(9) COMP.
007020 77  WS-TOTAL-SECONDS        PIC S9(11) COMP-3.
007200*
007300****************************************************************
007400 LINKAGE SECTION.
007500****************************************************************
007600*
007700 01  LK-DATE-1                   PIC 9(08).
007800 01  LK-DATE-1-GROUPS REDEFINES LK-DATE-1.
007900     05  LK1-CCYY                PIC 9(04).
008000     05  LK1-MM                  PIC 9(02).
008100     05  LK1-DD                  PIC 9(02).
008200*
008300 01  LK-TIME-1                   PIC 9(06).
008400 01  LK-TIME-1-GROUPS REDEFINES LK-TIME-1.
008500     05  LK1-HH                  PIC 9(02).
008600     05  LK1-MN                  PIC 9(02).
008700     05  LK1-SS                  PIC 9(02).
008800*
008900 01  LK-DATE-2                   PIC 9(08).
009000 01  LK-DATE-2-GROUPS REDEFINES LK-DATE-2.
009100     05  LK2-CCYY                PIC 9(04).
009200     05  LK2-MM                  PIC 9(02).
009300     05  LK2-DD                  PIC 9(02).
009400*
009500 01  LK-TIME-2                   PIC 9(06).
009600 01  LK-TIME-2-GROUPS REDEFINES LK-TIME-2.
009700     05  LK2-HH                  PIC 9(02).
009800     05  LK2-MN                  PIC 9(02).
009900     05  LK2-SS                  PIC 9(02).
010000*
010100 01  LK-ELAPSED-HOURS            PIC S9(09) COMP-3.
010200*
010300****************************************************************
010400 PROCEDURE DIVISION USING LK-DATE-1     LK-TIME-1
010500                          LK-DATE-2     LK-TIME-2
010600                          LK-ELAPSED-HOURS.
010700****************************************************************
010800*
010900 000-MAIN.
011000     PERFORM 100-CALC-JDN-1 THRU 100-EXIT.
011100     PERFORM 200-CALC-JDN-2 THRU 200-EXIT.
011200     PERFORM 300-CALC-ELAPSED-HOURS THRU 300-EXIT.
011300     GOBACK.
011400*
011500* FLIEGEL AND VAN FLANDERN JULIAN-DAY-NUMBER CONVERSION --
011600* INTEGER ARITHMETIC ONLY, VALID FOR ANY CCYYMMDD IN THE
011700* GREGORIAN CALENDAR.  TRUNCATION ON THE DIVIDE IS INTENTIONAL.
011800 100-CALC-JDN-1.
011900     COMPUTE WS1-A = (14 - LK1-MM) / 12.
012000     COMPUTE WS1-Y = LK1-CCYY + 4800 - WS1-A.
012100     COMPUTE WS1-M = LK1-MM + (12 * WS1-A) - 3.
012200     COMPUTE WS1-JDN = LK1-DD
012300             + ((153 * WS1-M) + 2) / 5
012400             + (365 * WS1-Y)
012500             + (WS1-Y / 4)
012600             - (WS1-Y / 100)
012700             + (WS1-Y / 400)
012800             - 32045.
012900 100-EXIT.
013000     EXIT.
013100*
013200 200-CALC-JDN-2.
013300     COMPUTE WS2-A = (14 - LK2-MM) / 12.
013400     COMPUTE WS2-Y = LK2-CCYY + 4800 - WS2-A.
013500     COMPUTE WS2-M = LK2-MM + (12 * WS2-A) - 3.
013600     COMPUTE WS2-JDN = LK2-DD
013700             + ((153 * WS2-M) + 2) / 5
013800             + (365 * WS2-Y)
013900             + (WS2-Y / 4)
014000             - (WS2-Y / 100)
014100             + (WS2-Y / 400)
014200             - 32045.
014300 200-EXIT.
014400     EXIT.
014500*
014600 300-CALC-ELAPSED-HOURS.
014700     COMPUTE WS-SECONDS-1 = (LK1-HH * 3600) + (LK1-MN * 60)
014800             + LK1-SS.
014900     COMPUTE WS-SECONDS-2 = (LK2-HH * 3600) + (LK2-MN * 60)
015000             + LK2-SS.
015100     COMPUTE WS-TOTAL-SECONDS =
015200             ((WS2-JDN - WS1-JDN) * 86400)
015300             + (WS-SECONDS-2 - WS-SECONDS-1).
015400     COMPUTE LK-ELAPSED-HOURS = WS-TOTAL-SECONDS / 3600.
015500 300-EXIT.
015600     EXIT.
