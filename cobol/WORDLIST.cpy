000100******************************************************************
000200*    WORDLIST  --  REVIEW CONTENT PROFANITY TABLE
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    FIXED 3-ENTRY BANNED-WORD TABLE USED BY REVMOD
000600*    510-CHECK-PROFANITY.  THE ACTUAL WORD LIST IS MAINTAINED BY
000700*    THE CONTENT STANDARDS GROUP UNDER CHANGE CONTROL -- DO NOT
000800*    EDIT WITHOUT A SIGNED-OFF REQUEST.  PLACEHOLDER ENTRIES
000900*    SHOWN HERE MATCH THE POSITIONS THE COMPARE LOGIC EXPECTS.
001000*------------------------------------------------------------------
001100*    CHANGE LOG
001200*    15/06/22  MHC  0372  ORIGINAL TABLE
001300******************************************************************
001400 01  WL-BANNED-WORD-VALUES.
001500     05  FILLER                      PIC X(20) VALUE 'BADWORDONE'.
001600     05  FILLER                      PIC X(20) VALUE 'BADWORDTWO'.
001700     05  FILLER                      PIC X(20) VALUE 'BADWORDTHREE'.
001800 01  WL-BANNED-WORD-TABLE REDEFINES WL-BANNED-WORD-VALUES.
001900     05  WL-BANNED-WORD-ENTRY OCCURS 3 TIMES
002000                 INDEXED BY WL-IDX.
002100         10  WL-BANNED-WORD          PIC X(20).
