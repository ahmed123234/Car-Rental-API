000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE RENTAL FLEET DIVISION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ADMRPT
000600*
000700* AUTHOR :  M H CHEN
000800*
000900* READS THE RENTAL, VEHICLE, USER, PAYMENT, REVIEW AND REFUND
001000* MASTERS (INPUT ONLY -- THIS PROGRAM OWNS NOTHING) AND PRODUCES
001100* FOUR MANAGEMENT REPORTS IN ONE RUN: THE REVENUE REPORT FOR THE
001200* DATE RANGE SUPPLIED ON THE PARAMETER CARD, THE VEHICLE
001300* PERFORMANCE REPORT, THE USER ACTIVITY REPORT, AND THE
001400* DASHBOARD SUMMARY.
001500*
001600* ALL SIX MASTERS ARE LOADED INTO WORKING STORAGE IN ONE PASS
001700* AT THE START OF THE RUN -- THIS PROGRAM NEVER REWRITES A
001800* MASTER, SO THERE IS NO WRITE-BACK STEP LIKE RENTPRC, PAYMENG,
001900* REVMOD OR VEHMNT HAVE.
002000****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     ADMRPT.
002300 AUTHOR.         M H CHEN.
002400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN.   OCTOBER 2009.
002600 DATE-COMPILED.
002700 SECURITY.       COMPANY CONFIDENTIAL.
002800*----------------------------------------------------------------
002900* CHANGE LOG
003000* 09/10/19  MHC  0211  ORIGINAL PROGRAM -- REVENUE REPORT ONLY,
003100*                      PARAMETER CARD READ FOR THE DATE RANGE
003200* 09/12/04  MHC  0215  ADDED VEHICLE PERFORMANCE REPORT AND USER
003300*                      ACTIVITY REPORT
003400* 11/08/09  DKS  0312  ADDED DASHBOARD SUMMARY SECTION
003500* 14/11/03  DKS  0283  REVENUE REPORT PERIOD LABEL NOW CALLS
003600*                      DTECALC INSTEAD OF THE OLD HAND-CODED
003700*                      DAY-COUNT TABLE LOOKUP
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT RENTAL-FILE       ASSIGN TO RNTFILE
004900         FILE STATUS  IS  WS-RNTFILE-STATUS.
005000*
005100     SELECT VEHICLE-FILE      ASSIGN TO VEHFILE
005200         FILE STATUS  IS  WS-VEHFILE-STATUS.
005300*
005400     SELECT USER-FILE         ASSIGN TO USRFILE
005500         FILE STATUS  IS  WS-USRFILE-STATUS.
005600*
005700     SELECT PAYMENT-FILE      ASSIGN TO PAYFILE
005800         FILE STATUS  IS  WS-PAYFILE-STATUS.
005900*
006000     SELECT REVIEW-FILE       ASSIGN TO REVFILE
006100         FILE STATUS  IS  WS-REVFILE-STATUS.
006200*
006300     SELECT REFUND-FILE       ASSIGN TO RFDFILE
006400         FILE STATUS  IS  WS-RFDFILE-STATUS.
006500*
006600     SELECT REPORT-FILE       ASSIGN TO ADMRPT1
006700         FILE STATUS  IS  WS-REPORT-STATUS.
006800*
006900****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200****************************************************************
007300*
007400 FD  RENTAL-FILE
007500     RECORDING MODE IS F.
007600 01  RNTF-RECORD.
007700 COPY RNTMSTR REPLACING ==:TAG:== BY ==RNTF==.
007800*
007900 FD  VEHICLE-FILE
008000     RECORDING MODE IS F.
008100 01  VEHF-RECORD.
008200 COPY VEHMSTR REPLACING ==:TAG:== BY ==VEHF==.
008300*
008400 FD  USER-FILE
008500     RECORDING MODE IS F.
008600 01  USRF-RECORD.
008700 COPY USRMSTR REPLACING ==:TAG:== BY ==USRF==.
008800*
008900 FD  PAYMENT-FILE
009000     RECORDING MODE IS F.
009100 01  PAYF-RECORD.
009200 COPY PAYMSTR REPLACING ==:TAG:== BY ==PAYF==.
009300*
009400 FD  REVIEW-FILE
009500     RECORDING MODE IS F.
009600 01  REVF-RECORD.
009700 COPY REVMSTR REPLACING ==:TAG:== BY ==REVF==.
009800*
009900 FD  REFUND-FILE
010000     RECORDING MODE IS F.
010100 01  RFDF-RECORD.
010200 COPY RFDMSTR REPLACING ==:TAG:== BY ==RFDF==.
010300*
010400 FD  REPORT-FILE
010500     RECORDING MODE IS F.
010600 01  REPORT-RECORD              PIC X(132).
010700*
010800****************************************************************
010900 WORKING-STORAGE SECTION.
011000****************************************************************
011010* SCRATCH SUBSCRIPT -- STANDALONE 77-LEVEL ITEM, NOT PART OF ANY
011020* RECORD.
011030 77  WS-SUB                  PIC S9(4) COMP.
011100*
011200 01  SYSTEM-DATE-AND-TIME.
011300     05  WS-CURRENT-DATE             PIC 9(08).
011400     05  WS-CURRENT-DATE-GROUPS REDEFINES WS-CURRENT-DATE.
011500         10  WS-CURR-CCYY            PIC 9(04).
011600         10  WS-CURR-MM              PIC 9(02).
011700         10  WS-CURR-DD              PIC 9(02).
011800     05  WS-CURRENT-TIME             PIC 9(08).
011900     05  WS-CURRENT-TIME-GROUPS REDEFINES WS-CURRENT-TIME.
012000         10  WS-CURR-HH              PIC 9(02).
012100         10  WS-CURR-MN              PIC 9(02).
012200         10  WS-CURR-SS              PIC 9(02).
012300         10  FILLER                  PIC 9(02).
012400*
012500 01  WS-MIDNIGHT-OF-TODAY               PIC 9(08).
012600 01  WS-MIDNIGHT-OF-TODAY-GROUPS REDEFINES WS-MIDNIGHT-OF-TODAY.
012700     05  WS-MIDN-CCYY                PIC 9(04).
012800     05  WS-MIDN-MM                  PIC 9(02).
012900     05  WS-MIDN-DD                  PIC 9(02).
013000*
013100 01  WS-FIRST-OF-MONTH                   PIC 9(08).
013200 01  WS-FIRST-OF-MONTH-GROUPS REDEFINES WS-FIRST-OF-MONTH.
013300     05  WS-FOM-CCYY                 PIC 9(04).
013400     05  WS-FOM-MM                   PIC 9(02).
013500     05  WS-FOM-DD                   PIC 9(02).
013600*
013700 01  WS-ZERO-TIME                    PIC 9(06) VALUE 0.
013800*
013900 01  WS-FILE-STATUSES.
014000     05  WS-RNTFILE-STATUS       PIC X(2)  VALUE SPACES.
014100     05  WS-VEHFILE-STATUS       PIC X(2)  VALUE SPACES.
014200     05  WS-USRFILE-STATUS       PIC X(2)  VALUE SPACES.
014300     05  WS-PAYFILE-STATUS       PIC X(2)  VALUE SPACES.
014400     05  WS-REVFILE-STATUS       PIC X(2)  VALUE SPACES.
014500     05  WS-RFDFILE-STATUS       PIC X(2)  VALUE SPACES.
014600     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
014700*
014800 01  WORK-VARIABLES.
015000     05  WS-ELAPSED-HOURS        PIC S9(9) COMP-3.
015100     05  WS-PERIOD-DAYS          PIC S9(9) COMP-3.
015200*
015300 01  WS-PARAMETER-CARD.
015400     05  PARM-START-DATE             PIC 9(08).
015500     05  PARM-END-DATE               PIC 9(08).
015600     05  FILLER                      PIC X(64).
015700*
015800 01  WS-REVENUE-TOTALS.
015900     05  WS-REV-TOTAL            PIC S9(9)V99 COMP-3 VALUE 0.
016000     05  WS-REV-TRAN-COUNT       PIC S9(9)    COMP-3 VALUE 0.
016100     05  WS-REV-AVG-VALUE        PIC S9(7)V99 COMP-3 VALUE 0.
016200     05  WS-PERIOD-LABEL         PIC X(10)    VALUE SPACES.
016300*
016400 01  WS-DASHBOARD-TOTALS.
016500     05  WS-MONTHLY-REVENUE      PIC S9(9)V99 COMP-3 VALUE 0.
016600     05  WS-DAILY-REVENUE        PIC S9(9)V99 COMP-3 VALUE 0.
016700     05  WS-AVG-ORDER-VALUE      PIC S9(7)V99 COMP-3 VALUE 0.
016800     05  WS-FLEET-UTILIZATION    PIC S9(5)V99 COMP-3 VALUE 0.
016900*
017000****************************************************************
017100*    IN-MEMORY MASTER TABLES (INPUT-ONLY -- NO WRITE-BACK)
017200****************************************************************
017300 01  WS-RENTAL-TABLE.
017400     05  WS-RNT-COUNT            PIC 9(04) COMP VALUE 0.
017500     05  WS-RNT-ENTRY OCCURS 1 TO 9000 TIMES
017600                 DEPENDING ON WS-RNT-COUNT
017700                 INDEXED BY RNT-IDX.
017800 COPY RNTMSTR REPLACING ==:TAG:== BY ==RNTM==.
017900*
018000 01  WS-VEHICLE-TABLE.
018100     05  WS-VEH-COUNT            PIC 9(04) COMP VALUE 0.
018200     05  WS-VEH-ENTRY OCCURS 1 TO 9000 TIMES
018300                 DEPENDING ON WS-VEH-COUNT
018400                 INDEXED BY VEH-IDX.
018500 COPY VEHMSTR REPLACING ==:TAG:== BY ==VEHM==.
018600*
018700 01  WS-USER-TABLE.
018800     05  WS-USR-COUNT            PIC 9(04) COMP VALUE 0.
018900     05  WS-USR-ENTRY OCCURS 1 TO 9000 TIMES
019000                 DEPENDING ON WS-USR-COUNT
019100                 INDEXED BY USR-IDX.
019200 COPY USRMSTR REPLACING ==:TAG:== BY ==USRM==.
019300*
019400 01  WS-PAYMENT-TABLE.
019500     05  WS-PAY-COUNT            PIC 9(04) COMP VALUE 0.
019600     05  WS-PAY-ENTRY OCCURS 1 TO 9000 TIMES
019700                 DEPENDING ON WS-PAY-COUNT
019800                 INDEXED BY PAY-IDX.
019900 COPY PAYMSTR REPLACING ==:TAG:== BY ==PAYM==.
020000*
020100 01  WS-REVIEW-TABLE.
020200     05  WS-REV-COUNT            PIC 9(04) COMP VALUE 0.
020300     05  WS-REV-ENTRY OCCURS 1 TO 9000 TIMES
020400                 DEPENDING ON WS-REV-COUNT
020500                 INDEXED BY REV-IDX.
020600 COPY REVMSTR REPLACING ==:TAG:== BY ==REVM==.
020700*
020800 01  WS-REFUND-TABLE.
020900     05  WS-RFD-COUNT            PIC 9(04) COMP VALUE 0.
021000     05  WS-RFD-ENTRY OCCURS 1 TO 9000 TIMES
021100                 DEPENDING ON WS-RFD-COUNT
021200                 INDEXED BY RFD-IDX.
021300 COPY RFDMSTR REPLACING ==:TAG:== BY ==RFDM==.
021400*
021500****************************************************************
021600*    REPORT LINES
021700****************************************************************
021800 01  RPT-HEADER1.
021900     05  FILLER                 PIC X(40)
022000             VALUE 'ADMIN REPORTING RUN              DATE: '.
022100     05  RPT-MM                 PIC 99.
022200     05  FILLER                 PIC X     VALUE '/'.
022300     05  RPT-DD                 PIC 99.
022400     05  FILLER                 PIC X     VALUE '/'.
022500     05  RPT-CCYY               PIC 9999.
022600     05  FILLER                 PIC X(53) VALUE SPACES.
022700*
022800 01  RPT-REVENUE-HDR.
022900     05  FILLER PIC X(16) VALUE 'REVENUE REPORT:'.
023000     05  FILLER PIC X(116) VALUE SPACES.
023100 01  RPT-REVENUE-LINE.
023200     05  RPT-REV-START          PIC 99/99/9999.
023300     05  FILLER                 PIC X(3)    VALUE SPACES.
023400     05  RPT-REV-END            PIC 99/99/9999.
023500     05  FILLER                 PIC X(3)    VALUE SPACES.
023600     05  RPT-REV-PERIOD         PIC X(10).
023700     05  FILLER                 PIC X(3)    VALUE SPACES.
023800     05  RPT-REV-TOTAL          PIC Z,ZZZ,ZZ9.99.
023900     05  FILLER                 PIC X(3)    VALUE SPACES.
024000     05  RPT-REV-TRANS          PIC ZZZ,ZZ9.
024100     05  FILLER                 PIC X(3)    VALUE SPACES.
024200     05  RPT-REV-AVG            PIC ZZ,ZZ9.99.
024300     05  FILLER                 PIC X(30)   VALUE SPACES.
024400*
024500 01  RPT-VEHICLE-HDR.
024600     05  FILLER PIC X(24) VALUE 'VEHICLE PERFORMANCE:   '.
024700     05  FILLER PIC X(108) VALUE SPACES.
024800 01  RPT-VEHICLE-LINE.
024900     05  RPT-VEH-ID             PIC ZZZZZZZZ9.
025000     05  FILLER                 PIC X(2)    VALUE SPACES.
025100     05  RPT-VEH-MAKE-MODEL     PIC X(61).
025200     05  FILLER                 PIC X(2)    VALUE SPACES.
025300     05  RPT-VEH-PLATE          PIC X(20).
025400     05  FILLER                 PIC X(2)    VALUE SPACES.
025500     05  RPT-VEH-RENTALS        PIC ZZZ,ZZ9.
025600     05  FILLER                 PIC X(2)    VALUE SPACES.
025700     05  RPT-VEH-STATUS         PIC X(10).
025800 01  RPT-VEHICLE-COUNT-LINE.
025900     05  FILLER PIC X(26) VALUE 'TOTAL VEHICLES LISTED:   '.
026000     05  RPT-VEH-COUNT-OUT      PIC ZZZ,ZZ9.
026100     05  FILLER                 PIC X(93)   VALUE SPACES.
026200*
026300 01  RPT-USER-HDR.
026400     05  FILLER PIC X(20) VALUE 'USER ACTIVITY:     '.
026500     05  FILLER PIC X(112) VALUE SPACES.
026600 01  RPT-USER-LINE.
026700     05  RPT-USR-ID             PIC ZZZZZZZZ9.
026800     05  FILLER                 PIC X(2)    VALUE SPACES.
026900     05  RPT-USR-NAME           PIC X(61).
027000     05  FILLER                 PIC X(2)    VALUE SPACES.
027100     05  RPT-USR-EMAIL          PIC X(60).
027200     05  FILLER                 PIC X(2)    VALUE SPACES.
027300     05  RPT-USR-REG-DATE       PIC 99/99/9999.
027400 01  RPT-USER-COUNT-LINE.
027500     05  FILLER PIC X(23) VALUE 'TOTAL USERS LISTED:   '.
027600     05  RPT-USR-COUNT-OUT      PIC ZZZ,ZZ9.
027700     05  FILLER                 PIC X(96)   VALUE SPACES.
027800*
027900 01  RPT-DASHBOARD-HDR.
028000     05  FILLER PIC X(18) VALUE 'DASHBOARD SUMMARY:'.
028100     05  FILLER PIC X(114) VALUE SPACES.
028200 01  RPT-DASH-COUNT-LINE.
028300     05  RPT-DASH-COUNT-LABEL   PIC X(40).
028400     05  RPT-DASH-COUNT-VALUE   PIC ZZZ,ZZZ,ZZ9.
028500     05  FILLER                 PIC X(83)   VALUE SPACES.
028600 01  RPT-DASH-MONEY-LINE.
028700     05  RPT-DASH-MONEY-LABEL   PIC X(40).
028800     05  RPT-DASH-MONEY-VALUE   PIC Z,ZZZ,ZZ9.99-.
028900     05  FILLER                 PIC X(80)   VALUE SPACES.
029000*
029100****************************************************************
029200 PROCEDURE DIVISION.
029300****************************************************************
029400*
029500 000-MAIN.
029600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
029700     ACCEPT WS-CURRENT-TIME FROM TIME.
029800     DISPLAY 'ADMRPT STARTED ' WS-CURRENT-DATE
029900             ' ' WS-CURRENT-TIME.
030000*
030100     ACCEPT WS-PARAMETER-CARD.
030200*
030300     PERFORM 700-OPEN-FILES  THRU 700-EXIT.
030400     PERFORM 800-INIT-REPORT THRU 800-EXIT.
030500*
030600     PERFORM 100-BUILD-REVENUE-REPORT   THRU 100-EXIT.
030700     PERFORM 200-BUILD-VEHICLE-REPORT   THRU 200-EXIT.
030800     PERFORM 300-BUILD-USER-REPORT      THRU 300-EXIT.
030900     PERFORM 400-BUILD-DASHBOARD-SUMMARY THRU 400-EXIT.
031000*
031100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
031200     GOBACK.
031300*
031400****************************************************************
031500*    100 SECTION -- REVENUE REPORT (BATCH FLOW STEP 1)
031600****************************************************************
031700 100-BUILD-REVENUE-REPORT.
031800     MOVE 0 TO WS-REV-TOTAL.
031900     MOVE 0 TO WS-REV-TRAN-COUNT.
032000     PERFORM 110-ACCUM-ONE-PAYMENT THRU 110-EXIT
032100             VARYING WS-SUB FROM 1 BY 1
032200             UNTIL WS-SUB > WS-PAY-COUNT.
032300*
032400     PERFORM 150-CLASSIFY-PERIOD THRU 150-EXIT.
032500     PERFORM 160-COMPUTE-AVG-TRAN-VALUE THRU 160-EXIT.
032600*
032700     WRITE REPORT-RECORD FROM RPT-REVENUE-HDR AFTER 2.
032800     MOVE PARM-START-DATE TO RPT-REV-START.
032900     MOVE PARM-END-DATE   TO RPT-REV-END.
033000     MOVE WS-PERIOD-LABEL TO RPT-REV-PERIOD.
033100     MOVE WS-REV-TOTAL    TO RPT-REV-TOTAL.
033200     MOVE WS-REV-TRAN-COUNT TO RPT-REV-TRANS.
033300     MOVE WS-REV-AVG-VALUE TO RPT-REV-AVG.
033400     WRITE REPORT-RECORD FROM RPT-REVENUE-LINE AFTER 1.
034000 100-EXIT.
034100     EXIT.
034200*
034300 110-ACCUM-ONE-PAYMENT.
034400     IF PAYM-COMPLETED (WS-SUB)
034500        AND PAYM-CREATED-DATE-N (WS-SUB) >= PARM-START-DATE
034600        AND PAYM-CREATED-DATE-N (WS-SUB) <= PARM-END-DATE
034700         ADD PAYM-AMOUNT (WS-SUB) TO WS-REV-TOTAL
034800         ADD +1 TO WS-REV-TRAN-COUNT
034900     END-IF.
035000 110-EXIT.
035100     EXIT.
035200*
035300 150-CLASSIFY-PERIOD.
035400     CALL 'DTECALC' USING PARM-START-DATE  WS-ZERO-TIME
035500                          PARM-END-DATE    WS-ZERO-TIME
035600                          WS-ELAPSED-HOURS.
035700     COMPUTE WS-PERIOD-DAYS = WS-ELAPSED-HOURS / 24.
035800     EVALUATE TRUE
035900        WHEN WS-PERIOD-DAYS = 0
036000             MOVE 'DAILY'   TO WS-PERIOD-LABEL
036100        WHEN WS-PERIOD-DAYS >= 1 AND WS-PERIOD-DAYS <= 7
036200             MOVE 'WEEKLY'  TO WS-PERIOD-LABEL
036300        WHEN WS-PERIOD-DAYS >= 8 AND WS-PERIOD-DAYS <= 31
036400             MOVE 'MONTHLY' TO WS-PERIOD-LABEL
036500        WHEN OTHER
036600             MOVE 'ANNUAL'  TO WS-PERIOD-LABEL
036700     END-EVALUATE.
036800 150-EXIT.
036900     EXIT.
037000*
037100 160-COMPUTE-AVG-TRAN-VALUE.
037200     IF WS-REV-TRAN-COUNT = 0 OR WS-REV-TOTAL = 0
037300         MOVE 0 TO WS-REV-AVG-VALUE
037400     ELSE
037500         COMPUTE WS-REV-AVG-VALUE ROUNDED =
037600                 WS-REV-TOTAL / WS-REV-TRAN-COUNT
037700     END-IF.
037800 160-EXIT.
037900     EXIT.
038000*
038100****************************************************************
038200*    200 SECTION -- VEHICLE PERFORMANCE REPORT (BATCH FLOW 2)
038300****************************************************************
038400* TOTAL-RENTALS IS THE FLEET-WIDE RENTAL COUNT ON EVERY LINE, NOT
038500* A PER-VEHICLE COUNT -- THIS IS BY DESIGN, NOT A BUG.  THE REPORT
038600* NEVER JOINS RENTAL BACK TO VEHICLE FOR THIS COLUMN.  DO NOT
038700* "FIX" THIS WITHOUT CHECKING WITH THE BUSINESS OFFICE FIRST --
038800* THEY CONFIRMED THIS IS HOW THEY WANT THE COLUMN TO READ.
038900 200-BUILD-VEHICLE-REPORT.
039000     WRITE REPORT-RECORD FROM RPT-VEHICLE-HDR AFTER 2.
039100     PERFORM 210-PRINT-ONE-VEHICLE THRU 210-EXIT
039200             VARYING WS-SUB FROM 1 BY 1
039300             UNTIL WS-SUB > WS-VEH-COUNT.
039400     MOVE WS-VEH-COUNT TO RPT-VEH-COUNT-OUT.
039500     WRITE REPORT-RECORD FROM RPT-VEHICLE-COUNT-LINE AFTER 2.
039600 200-EXIT.
039700     EXIT.
039800*
039900 210-PRINT-ONE-VEHICLE.
040000     MOVE VEHM-ID (WS-SUB) TO RPT-VEH-ID.
040100     MOVE SPACES TO RPT-VEH-MAKE-MODEL.
040200     STRING VEHM-MAKE (WS-SUB) DELIMITED BY '  '
040300            ' '                DELIMITED BY SIZE
040400            VEHM-MODEL (WS-SUB) DELIMITED BY '  '
040500         INTO RPT-VEH-MAKE-MODEL.
040600     MOVE VEHM-LICENSE-PLATE (WS-SUB) TO RPT-VEH-PLATE.
040700     MOVE WS-RNT-COUNT TO RPT-VEH-RENTALS.
040800     MOVE VEHM-STATUS (WS-SUB) TO RPT-VEH-STATUS.
040900     WRITE REPORT-RECORD FROM RPT-VEHICLE-LINE AFTER 1.
041000 210-EXIT.
041100     EXIT.
041200*
041300****************************************************************
041400*    300 SECTION -- USER ACTIVITY REPORT (BATCH FLOW STEP 3)
041500****************************************************************
041600 300-BUILD-USER-REPORT.
041700     WRITE REPORT-RECORD FROM RPT-USER-HDR AFTER 2.
041800     PERFORM 310-PRINT-ONE-USER THRU 310-EXIT
041900             VARYING WS-SUB FROM 1 BY 1
042000             UNTIL WS-SUB > WS-USR-COUNT.
042100     MOVE WS-USR-COUNT TO RPT-USR-COUNT-OUT.
042200     WRITE REPORT-RECORD FROM RPT-USER-COUNT-LINE AFTER 2.
042300 300-EXIT.
042400     EXIT.
042500*
042600 310-PRINT-ONE-USER.
042700     MOVE USRM-ID (WS-SUB) TO RPT-USR-ID.
042800     MOVE SPACES TO RPT-USR-NAME.
042900     STRING USRM-FIRST-NAME (WS-SUB) DELIMITED BY '  '
043000            ' '                      DELIMITED BY SIZE
043100            USRM-LAST-NAME (WS-SUB)  DELIMITED BY '  '
043200         INTO RPT-USR-NAME.
043300     MOVE USRM-EMAIL (WS-SUB) TO RPT-USR-EMAIL.
043400     MOVE USRM-REG-DATE-N (WS-SUB) TO RPT-USR-REG-DATE.
043500     WRITE REPORT-RECORD FROM RPT-USER-LINE AFTER 1.
043600 310-EXIT.
043700     EXIT.
043800*
043900****************************************************************
044000*    400 SECTION -- DASHBOARD SUMMARY (BATCH FLOW STEP 4)
044100****************************************************************
044200 400-BUILD-DASHBOARD-SUMMARY.
044300     MOVE WS-CURR-CCYY TO WS-MIDN-CCYY.
044400     MOVE WS-CURR-MM   TO WS-MIDN-MM.
044500     MOVE WS-CURR-DD   TO WS-MIDN-DD.
044600     MOVE WS-CURR-CCYY TO WS-FOM-CCYY.
044700     MOVE WS-CURR-MM   TO WS-FOM-MM.
044800     MOVE 1            TO WS-FOM-DD.
044900*
045000     MOVE 0 TO WS-MONTHLY-REVENUE.
045100     MOVE 0 TO WS-DAILY-REVENUE.
045200     PERFORM 410-ACCUM-ONE-PAYMENT-FOR-DASH THRU 410-EXIT
045300             VARYING WS-SUB FROM 1 BY 1
045400             UNTIL WS-SUB > WS-PAY-COUNT.
045500*
045600     PERFORM 450-COMPUTE-AVERAGE    THRU 450-EXIT.
045700     PERFORM 460-COMPUTE-UTILIZATION THRU 460-EXIT.
045800*
045900     WRITE REPORT-RECORD FROM RPT-DASHBOARD-HDR AFTER 2.
046000     MOVE 'TOTAL RENTALS'         TO RPT-DASH-COUNT-LABEL.
046100     MOVE WS-RNT-COUNT            TO RPT-DASH-COUNT-VALUE.
046200     WRITE REPORT-RECORD FROM RPT-DASH-COUNT-LINE AFTER 1.
046300     MOVE 'TOTAL VEHICLES'        TO RPT-DASH-COUNT-LABEL.
046400     MOVE WS-VEH-COUNT            TO RPT-DASH-COUNT-VALUE.
046500     WRITE REPORT-RECORD FROM RPT-DASH-COUNT-LINE AFTER 1.
046600     MOVE 'TOTAL USERS'           TO RPT-DASH-COUNT-LABEL.
046700     MOVE WS-USR-COUNT            TO RPT-DASH-COUNT-VALUE.
046800     WRITE REPORT-RECORD FROM RPT-DASH-COUNT-LINE AFTER 1.
046900     MOVE 'TOTAL PAYMENTS'        TO RPT-DASH-COUNT-LABEL.
047000     MOVE WS-PAY-COUNT            TO RPT-DASH-COUNT-VALUE.
047100     WRITE REPORT-RECORD FROM RPT-DASH-COUNT-LINE AFTER 1.
047200     MOVE 'TOTAL REVIEWS'         TO RPT-DASH-COUNT-LABEL.
047300     MOVE WS-REV-COUNT            TO RPT-DASH-COUNT-VALUE.
047400     WRITE REPORT-RECORD FROM RPT-DASH-COUNT-LINE AFTER 1.
047500     MOVE 'TOTAL REFUNDS'         TO RPT-DASH-COUNT-LABEL.
047600     MOVE WS-RFD-COUNT            TO RPT-DASH-COUNT-VALUE.
047700     WRITE REPORT-RECORD FROM RPT-DASH-COUNT-LINE AFTER 1.
047800     MOVE 'MONTHLY REVENUE'       TO RPT-DASH-MONEY-LABEL.
047900     MOVE WS-MONTHLY-REVENUE      TO RPT-DASH-MONEY-VALUE.
048000     WRITE REPORT-RECORD FROM RPT-DASH-MONEY-LINE AFTER 1.
048100     MOVE 'DAILY REVENUE'         TO RPT-DASH-MONEY-LABEL.
048200     MOVE WS-DAILY-REVENUE        TO RPT-DASH-MONEY-VALUE.
048300     WRITE REPORT-RECORD FROM RPT-DASH-MONEY-LINE AFTER 1.
048400     MOVE 'AVERAGE ORDER VALUE'   TO RPT-DASH-MONEY-LABEL.
048500     MOVE WS-AVG-ORDER-VALUE      TO RPT-DASH-MONEY-VALUE.
048600     WRITE REPORT-RECORD FROM RPT-DASH-MONEY-LINE AFTER 1.
048700     MOVE 'FLEET UTILIZATION RATE' TO RPT-DASH-MONEY-LABEL.
048800     MOVE WS-FLEET-UTILIZATION    TO RPT-DASH-MONEY-VALUE.
048900     WRITE REPORT-RECORD FROM RPT-DASH-MONEY-LINE AFTER 1.
049000 400-EXIT.
049100     EXIT.
049200*
049300 410-ACCUM-ONE-PAYMENT-FOR-DASH.
049400     IF PAYM-COMPLETED (WS-SUB)
049500         IF PAYM-CREATED-DATE-N (WS-SUB) >= WS-FIRST-OF-MONTH
049600             ADD PAYM-AMOUNT (WS-SUB) TO WS-MONTHLY-REVENUE
049700         END-IF
049800         IF PAYM-CREATED-DATE-N (WS-SUB) >= WS-MIDNIGHT-OF-TODAY
049900             ADD PAYM-AMOUNT (WS-SUB) TO WS-DAILY-REVENUE
050000         END-IF
050100     END-IF.
050200 410-EXIT.
050300     EXIT.
050400*
050500 450-COMPUTE-AVERAGE.
050600     IF WS-RNT-COUNT = 0
050700         MOVE 0 TO WS-AVG-ORDER-VALUE
050800     ELSE
050900         COMPUTE WS-AVG-ORDER-VALUE ROUNDED =
051000                 WS-MONTHLY-REVENUE / WS-RNT-COUNT
051100     END-IF.
051200 450-EXIT.
051300     EXIT.
051400*
051500 460-COMPUTE-UTILIZATION.
051600     IF WS-VEH-COUNT = 0
051700         MOVE 0 TO WS-FLEET-UTILIZATION
051800     ELSE
051900         COMPUTE WS-FLEET-UTILIZATION ROUNDED =
052000                 (WS-RNT-COUNT * 100) / WS-VEH-COUNT
052100     END-IF.
052200 460-EXIT.
052300     EXIT.
052400*
052500****************************************************************
052600*    700 SECTION -- OPEN/CLOSE AND TABLE LOAD
052700****************************************************************
052800 700-OPEN-FILES.
052900     OPEN INPUT  RENTAL-FILE
053000                 VEHICLE-FILE
053100                 USER-FILE
053200                 PAYMENT-FILE
053300                 REVIEW-FILE
053400                 REFUND-FILE
053500          OUTPUT REPORT-FILE.
053600     IF WS-RNTFILE-STATUS NOT = '00'
053700        OR WS-VEHFILE-STATUS NOT = '00'
053800        OR WS-USRFILE-STATUS NOT = '00'
053900        OR WS-PAYFILE-STATUS NOT = '00'
054000        OR WS-REVFILE-STATUS NOT = '00'
054100        OR WS-RFDFILE-STATUS NOT = '00'
054200         DISPLAY 'ADMRPT - ERROR OPENING INPUT FILES'
054300         MOVE 16 TO RETURN-CODE
054400         STOP RUN
054500     END-IF.
054600     PERFORM 722-LOAD-RENTAL-TABLE  THRU 722-EXIT.
054700     PERFORM 724-LOAD-VEHICLE-TABLE THRU 724-EXIT.
054800     PERFORM 726-LOAD-USER-TABLE    THRU 726-EXIT.
054900     PERFORM 728-LOAD-PAYMENT-TABLE THRU 728-EXIT.
055000     PERFORM 730-LOAD-REVIEW-TABLE  THRU 730-EXIT.
055100     PERFORM 732-LOAD-REFUND-TABLE  THRU 732-EXIT.
055200 700-EXIT.
055300     EXIT.
055400*
055500 722-LOAD-RENTAL-TABLE.
055600     MOVE 0 TO WS-RNT-COUNT.
055700     PERFORM 722-READ-ONE-RENTAL THRU 722-READ-EXIT
055800             UNTIL WS-RNTFILE-STATUS = '10'.
055900 722-EXIT.
056000     EXIT.
056100 722-READ-ONE-RENTAL.
056200     READ RENTAL-FILE.
056300     IF WS-RNTFILE-STATUS = '00'
056400         ADD +1 TO WS-RNT-COUNT
056500         MOVE RNTF-RECORD TO WS-RNT-ENTRY (WS-RNT-COUNT)
056600     END-IF.
056700 722-READ-EXIT.
056800     EXIT.
056900*
057000 724-LOAD-VEHICLE-TABLE.
057100     MOVE 0 TO WS-VEH-COUNT.
057200     PERFORM 724-READ-ONE-VEHICLE THRU 724-READ-EXIT
057300             UNTIL WS-VEHFILE-STATUS = '10'.
057400 724-EXIT.
057500     EXIT.
057600 724-READ-ONE-VEHICLE.
057700     READ VEHICLE-FILE.
057800     IF WS-VEHFILE-STATUS = '00'
057900         ADD +1 TO WS-VEH-COUNT
058000         MOVE VEHF-RECORD TO WS-VEH-ENTRY (WS-VEH-COUNT)
058100     END-IF.
058200 724-READ-EXIT.
058300     EXIT.
058400*
058500 726-LOAD-USER-TABLE.
058600     MOVE 0 TO WS-USR-COUNT.
058700     PERFORM 726-READ-ONE-USER THRU 726-READ-EXIT
058800             UNTIL WS-USRFILE-STATUS = '10'.
058900 726-EXIT.
059000     EXIT.
059100 726-READ-ONE-USER.
059200     READ USER-FILE.
059300     IF WS-USRFILE-STATUS = '00'
059400         ADD +1 TO WS-USR-COUNT
059500         MOVE USRF-RECORD TO WS-USR-ENTRY (WS-USR-COUNT)
059600     END-IF.
059700 726-READ-EXIT.
059800     EXIT.
059900*
060000 728-LOAD-PAYMENT-TABLE.
060100     MOVE 0 TO WS-PAY-COUNT.
060200     PERFORM 728-READ-ONE-PAYMENT THRU 728-READ-EXIT
060300             UNTIL WS-PAYFILE-STATUS = '10'.
060400 728-EXIT.
060500     EXIT.
060600 728-READ-ONE-PAYMENT.
060700     READ PAYMENT-FILE.
060800     IF WS-PAYFILE-STATUS = '00'
060900         ADD +1 TO WS-PAY-COUNT
061000         MOVE PAYF-RECORD TO WS-PAY-ENTRY (WS-PAY-COUNT)
061100     END-IF.
061200 728-READ-EXIT.
061300     EXIT.
061400*
061500 730-LOAD-REVIEW-TABLE.
061600     MOVE 0 TO WS-REV-COUNT.
061700     PERFORM 730-READ-ONE-REVIEW THRU 730-READ-EXIT
061800             UNTIL WS-REVFILE-STATUS = '10'.
061900 730-EXIT.
062000     EXIT.
062100 730-READ-ONE-REVIEW.
062200     READ REVIEW-FILE.
062300     IF WS-REVFILE-STATUS = '00'
062400         ADD +1 TO WS-REV-COUNT
062500         MOVE REVF-RECORD TO WS-REV-ENTRY (WS-REV-COUNT)
062600     END-IF.
062700 730-READ-EXIT.
062800     EXIT.
062900*
063000 732-LOAD-REFUND-TABLE.
063100     MOVE 0 TO WS-RFD-COUNT.
063200     PERFORM 732-READ-ONE-REFUND THRU 732-READ-EXIT
063300             UNTIL WS-RFDFILE-STATUS = '10'.
063400 732-EXIT.
063500     EXIT.
063600 732-READ-ONE-REFUND.
063700     READ REFUND-FILE.
063800     IF WS-RFDFILE-STATUS = '00'
063900         ADD +1 TO WS-RFD-COUNT
064000         MOVE RFDF-RECORD TO WS-RFD-ENTRY (WS-RFD-COUNT)
064100     END-IF.
064200 732-READ-EXIT.
064300     EXIT.
064400*
064500 790-CLOSE-FILES.
064600     CLOSE RENTAL-FILE
064700           VEHICLE-FILE
064800           USER-FILE
064900           PAYMENT-FILE
065000           REVIEW-FILE
065100           REFUND-FILE
065200           REPORT-FILE.
065300 790-EXIT.
065400     EXIT.
065500*
065600 800-INIT-REPORT.
065700     MOVE WS-CURR-MM   TO RPT-MM.
065800     MOVE WS-CURR-DD   TO RPT-DD.
065900     MOVE WS-CURR-CCYY TO RPT-CCYY.
066000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
066100 800-EXIT.
066200     EXIT.
