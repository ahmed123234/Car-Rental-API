000100******************************************************************
000200*    REVTRAN  --  REVIEW SUBMISSION / MODERATION TRANSACTION
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    ONE TRANSACTION DRIVES ONE REVMOD BATCH-FLOW STEP.
000600*    REVT-FUNCTION SELECTS THE PARAGRAPH; REVT-KEY CARRIES THE
000700*    REV-ID FOR ALL FUNCTIONS EXCEPT SUBMIT, WHERE IT IS ZERO.
000800*    COPY WITH REPLACING ==:TAG:== BY THE CALLER'S OWN PREFIX.
000900*------------------------------------------------------------------
001000*    CHANGE LOG
001100*    12/08/15  DKS  0330  ORIGINAL LAYOUT -- SUBMIT ONLY
001200*    15/06/22  MHC  0372  ADDED APPROVE/REJECT/DELETE FUNCTIONS
001300*                         AND REVT-FLAG-REASON
001400*    17/04/03  MHC  0401  ADDED MARK-HELPFUL/MARK-UNHELPFUL
001500*                         FUNCTIONS
001600******************************************************************
001700 01  :TAG:-RECORD.
001800     05  :TAG:-KEY                   PIC 9(09).
001900     05  :TAG:-FUNCTION              PIC X(14).
002000         88  :TAG:-FN-SUBMIT             VALUE 'SUBMIT'.
002100         88  :TAG:-FN-UPDATE             VALUE 'UPDATE'.
002200         88  :TAG:-FN-APPROVE            VALUE 'APPROVE'.
002300         88  :TAG:-FN-REJECT             VALUE 'REJECT'.
002400         88  :TAG:-FN-DELETE             VALUE 'DELETE'.
002500         88  :TAG:-FN-MARK-HELPFUL       VALUE 'MARK-HELPFUL'.
002600         88  :TAG:-FN-MARK-UNHELPFUL     VALUE 'MARK-UNHELPFUL'.
002700     05  :TAG:-RENTAL-ID             PIC 9(09).
002800     05  :TAG:-USER-ID               PIC 9(09).
002900     05  :TAG:-RATING                PIC 9(01).
003000     05  :TAG:-TITLE                 PIC X(60).
003100     05  :TAG:-CONTENT               PIC X(200).
003200     05  :TAG:-VEHICLE-COND-RATING   PIC 9(01).
003300     05  :TAG:-CLEANLINESS-RATING    PIC 9(01).
003400     05  :TAG:-PICKUP-PROCESS-RATING PIC 9(01).
003500     05  :TAG:-RETURN-PROCESS-RATING PIC 9(01).
003600     05  :TAG:-FLAG-REASON           PIC X(80).
003700     05  FILLER                      PIC X(10).
