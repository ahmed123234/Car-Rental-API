000100******************************************************************
000200*    RNTTRAN  --  RENTAL REQUEST / LIFECYCLE TRANSACTION RECORD
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    ONE TRANSACTION DRIVES ONE RENTPRC BATCH-FLOW STEP.
000600*    RNTT-FUNCTION SELECTS THE PARAGRAPH; RNTT-KEY CARRIES THE
000700*    RNT-ID FOR ALL FUNCTIONS EXCEPT NEW, WHERE IT IS ZERO AND
000800*    THE SURROGATE ID IS ASSIGNED ON WRITE.
000900*    COPY WITH REPLACING ==:TAG:== BY THE CALLER'S OWN PREFIX.
001000*------------------------------------------------------------------
001100*    CHANGE LOG
001200*    90/06/14  JWB  0000  ORIGINAL LAYOUT
001300*    05/07/19  MHC  0244  ADDED ACTUAL-RETURN FIELDS FOR THE
001400*                         COMPLETE FUNCTION (LATE-FEE INPUT)
001500******************************************************************
001600 01  :TAG:-RECORD.
001700     05  :TAG:-KEY                   PIC 9(09).
001800     05  :TAG:-FUNCTION              PIC X(09).
001900         88  :TAG:-FN-NEW                VALUE 'NEW'.
002000         88  :TAG:-FN-CONFIRM            VALUE 'CONFIRM'.
002100         88  :TAG:-FN-ACTIVATE           VALUE 'ACTIVATE'.
002200         88  :TAG:-FN-COMPLETE           VALUE 'COMPLETE'.
002300         88  :TAG:-FN-CANCEL             VALUE 'CANCEL'.
002400         88  :TAG:-FN-UPDATE             VALUE 'UPDATE'.
002500     05  :TAG:-USER-ID               PIC 9(09).
002600     05  :TAG:-VEHICLE-ID            PIC 9(09).
002700     05  :TAG:-PICKUP-DATE           PIC 9(08).
002800     05  :TAG:-PICKUP-TIME           PIC 9(06).
002900     05  :TAG:-RETURN-DATE           PIC 9(08).
003000     05  :TAG:-RETURN-TIME           PIC 9(06).
003100     05  :TAG:-ACTUAL-RETURN-DATE    PIC 9(08).
003200     05  :TAG:-ACTUAL-RETURN-TIME    PIC 9(06).
003300     05  :TAG:-PICKUP-LOCATION       PIC X(50).
003400     05  :TAG:-RETURN-LOCATION       PIC X(50).
003500     05  :TAG:-SPECIAL-REQUESTS      PIC X(80).
003600     05  FILLER                      PIC X(10).
