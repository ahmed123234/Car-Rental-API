000100******************************************************************
000200*    RFDMSTR  --  PAYMENT REFUND MASTER RECORD LAYOUT
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    USED BY PAYMENG (OWNER) AND ADMRPT (READ-ONLY, DASHBOARD
000600*    REFUND COUNT).  COPY WITH REPLACING ==:TAG:== BY THE
000700*    CALLER'S OWN PREFIX.
000800*------------------------------------------------------------------
000900*    CHANGE LOG
001000*    08/05/02  MHC  0198  ORIGINAL LAYOUT -- SPLIT OUT OF PAYMSTR
001100*                         WHEN PARTIAL REFUNDS WERE ADDED
001200*    08/06/30  MHC  0204  ADDED RFD-REASON FREE-TEXT FIELD
001300******************************************************************
001500     05  :TAG:-ID                    PIC 9(09).
001600     05  :TAG:-PAYMENT-ID            PIC 9(09).
001700     05  :TAG:-RENTAL-ID             PIC 9(09).
001800     05  :TAG:-AMOUNT                PIC S9(08)V99 COMP-3.
001900     05  :TAG:-STATUS                PIC X(10).
002000         88  :TAG:-INITIATED             VALUE 'INITIATED'.
002100         88  :TAG:-PROCESSING            VALUE 'PROCESSING'.
002200         88  :TAG:-COMPLETED             VALUE 'COMPLETED'.
002300         88  :TAG:-FAILED                VALUE 'FAILED'.
002400         88  :TAG:-REJECTED              VALUE 'REJECTED'.
002500     05  :TAG:-REASON                PIC X(80).
002600     05  FILLER                      PIC X(20).
