000100******************************************************************
000200*    RNTMSTR  --  RENTAL BOOKING / TRANSACTION MASTER LAYOUT
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    USED BY RENTPRC (OWNER), PAYMENG AND REVMOD (READ-ONLY
000600*    LOOKUP BY RNT-ID) AND ADMRPT (READ-ONLY REPORTING).
000700*    COPY WITH REPLACING ==:TAG:== BY THE CALLER'S OWN PREFIX.
000800*------------------------------------------------------------------
000900*    ALL DATE FIELDS ARE CCYYMMDD, ALL TIME FIELDS ARE HHMMSS.
001000*    EACH CARRIES A REDEFINES INTO CCYY/MM/DD OR HH/MM/SS GROUPS
001100*    SO THE ELAPSED-TIME PARAGRAPHS CAN GET AT THE PIECES WITHOUT
001200*    UNSTRING.
001300*------------------------------------------------------------------
001400*    CHANGE LOG
001500*    90/06/14  JWB  0000  ORIGINAL LAYOUT
001600*    92/10/03  JWB  0063  ADDED RNT-ACTUAL-RETURN-DATE/TIME FOR
001700*                         LATE-FEE CALCULATION
001800*    99/01/06  RLT  0151  Y2K -- ALL DATE FIELDS EXPANDED TO
001900*                         CCYYMMDD (WERE YYMMDD)
002000*    05/07/19  MHC  0244  ADDED RNT-LAST-UPDT-DATE/TIME -- REVIEW
002100*                         MODULE NEEDS THE COMPLETION TIMESTAMP TO
002200*                         ENFORCE THE 30-DAY REVIEW WINDOW
002300*    11/03/30  DKS  0301  ADDED RNT-ADDITIONAL-FEES FOR LATE FEES
002400******************************************************************
002600     05  :TAG:-ID                    PIC 9(09).
002700     05  :TAG:-USER-ID               PIC 9(09).
002800     05  :TAG:-VEHICLE-ID            PIC 9(09).
002900     05  :TAG:-PICKUP-DATE-N         PIC 9(08).
003000     05  :TAG:-PICKUP-DATE REDEFINES
004000             :TAG:-PICKUP-DATE-N.
004100         10  :TAG:-PICKUP-CCYY       PIC 9(04).
004200         10  :TAG:-PICKUP-MM         PIC 9(02).
004300         10  :TAG:-PICKUP-DD         PIC 9(02).
004400     05  :TAG:-PICKUP-TIME-N         PIC 9(06).
004500     05  :TAG:-PICKUP-TIME REDEFINES
004600             :TAG:-PICKUP-TIME-N.
004700         10  :TAG:-PICKUP-HH         PIC 9(02).
004800         10  :TAG:-PICKUP-MN         PIC 9(02).
004900         10  :TAG:-PICKUP-SS         PIC 9(02).
005000     05  :TAG:-RETURN-DATE-N         PIC 9(08).
005100     05  :TAG:-RETURN-DATE REDEFINES
005200             :TAG:-RETURN-DATE-N.
005300         10  :TAG:-RETURN-CCYY       PIC 9(04).
005400         10  :TAG:-RETURN-MM         PIC 9(02).
005500         10  :TAG:-RETURN-DD         PIC 9(02).
005600     05  :TAG:-RETURN-TIME-N         PIC 9(06).
005700     05  :TAG:-RETURN-TIME REDEFINES
005800             :TAG:-RETURN-TIME-N.
005900         10  :TAG:-RETURN-HH         PIC 9(02).
006000         10  :TAG:-RETURN-MN         PIC 9(02).
006100         10  :TAG:-RETURN-SS         PIC 9(02).
006200     05  :TAG:-ACTUAL-RETURN-DATE-N  PIC 9(08).
006300     05  :TAG:-ACTUAL-RETURN-DATE REDEFINES
006400             :TAG:-ACTUAL-RETURN-DATE-N.
006500         10  :TAG:-ACTRTN-CCYY       PIC 9(04).
006600         10  :TAG:-ACTRTN-MM         PIC 9(02).
006700         10  :TAG:-ACTRTN-DD         PIC 9(02).
006800     05  :TAG:-ACTUAL-RETURN-TIME    PIC 9(06).
006900     05  :TAG:-PICKUP-LOCATION       PIC X(50).
007000     05  :TAG:-RETURN-LOCATION       PIC X(50).
007100     05  :TAG:-DAILY-RATE            PIC S9(08)V99 COMP-3.
007200     05  :TAG:-TOTAL-COST            PIC S9(08)V99 COMP-3.
007300     05  :TAG:-ADDITIONAL-FEES       PIC S9(08)V99 COMP-3.
007400     05  :TAG:-STATUS                PIC X(09).
007500         88  :TAG:-PENDING               VALUE 'PENDING'.
007600         88  :TAG:-CONFIRMED             VALUE 'CONFIRMED'.
007700         88  :TAG:-ACTIVE                VALUE 'ACTIVE'.
007800         88  :TAG:-COMPLETED             VALUE 'COMPLETED'.
007900         88  :TAG:-CANCELLED             VALUE 'CANCELLED'.
008000     05  :TAG:-SPECIAL-REQUESTS      PIC X(80).
008100     05  :TAG:-LAST-UPDT-DATE        PIC 9(08).
008200     05  :TAG:-LAST-UPDT-TIME        PIC 9(06).
008300     05  FILLER                      PIC X(10).
