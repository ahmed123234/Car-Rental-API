000100******************************************************************
000200*    VEHTRAN  --  VEHICLE MAINTENANCE TRANSACTION RECORD
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    ONE TRANSACTION DRIVES ONE VEHMNT BATCH-FLOW STEP.
000600*    VEHT-FUNCTION SELECTS THE PARAGRAPH; VEHT-KEY CARRIES THE
000700*    VEH-ID FOR UPDATE AND DELETE, AND IS ZERO FOR ADD.
000800*    COPY WITH REPLACING ==:TAG:== BY THE CALLER'S OWN PREFIX.
000900*------------------------------------------------------------------
001000*    CHANGE LOG
001100*    89/11/02  JWB  0000  ORIGINAL LAYOUT -- ADD FUNCTION ONLY
001200*    03/09/22  MHC  0208  ADDED UPDATE FUNCTION AND VEHT-MILEAGE
001300*    05/11/11  MHC  0251  ADDED DELETE FUNCTION (SOFT DELETE)
001400******************************************************************
001500 01  :TAG:-RECORD.
001600     05  :TAG:-KEY                   PIC 9(09).
001700     05  :TAG:-FUNCTION              PIC X(06).
001800         88  :TAG:-FN-ADD                VALUE 'ADD'.
001900         88  :TAG:-FN-UPDATE             VALUE 'UPDATE'.
002000         88  :TAG:-FN-DELETE             VALUE 'DELETE'.
002100     05  :TAG:-LICENSE-PLATE         PIC X(20).
002200     05  :TAG:-VIN                   PIC X(30).
002300     05  :TAG:-MAKE                  PIC X(30).
002400     05  :TAG:-MODEL                 PIC X(30).
002500     05  :TAG:-YEAR                  PIC 9(04).
002600     05  :TAG:-COLOR                 PIC X(20).
002700     05  :TAG:-TRANSMISSION          PIC X(10).
002800     05  :TAG:-DAILY-RATE            PIC S9(08)V99.
002900     05  :TAG:-TYPE                  PIC X(15).
003000     05  :TAG:-STATUS                PIC X(10).
003100     05  :TAG:-MILEAGE               PIC 9(07).
003200     05  FILLER                      PIC X(10).
