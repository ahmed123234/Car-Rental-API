000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE RENTAL FLEET DIVISION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  VEHMNT
000600*
000700* AUTHOR :  J W BRANNIGAN
000800*
000900* READS A SEQUENTIAL VEHICLE-MAINTENANCE TRANSACTION FILE AND
001000* MAINTAINS THE FLEET VEHICLE MASTER -- ADD, UPDATE, AND SOFT
001100* DELETE.  LICENSE PLATE AND VIN MUST EACH BE UNIQUE ACROSS THE
001200* WHOLE FLEET.
001300*
001400* THE VEHICLE MASTER IS LOADED ENTIRELY INTO WORKING STORAGE AT
001500* THE START OF THE RUN AND RE-WRITTEN IN FULL AT END OF RUN --
001600* SAME SHAPE AS RENTPRC, PAYMENG AND REVMOD.
001700****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     VEHMNT.
002000 AUTHOR.         J W BRANNIGAN.
002100 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN.   NOVEMBER 1989.
002300 DATE-COMPILED.
002400 SECURITY.       COMPANY CONFIDENTIAL.
002500*----------------------------------------------------------------
002600* CHANGE LOG
002700* 89/11/16  JWB  0000  ORIGINAL PROGRAM -- ADD FUNCTION ONLY
003000* 91/04/17  JWB  0041  ADDED VEH-TRANSMISSION ON ADD
003100* 94/02/08  RLT  0097  WIDENED VIN FIELD TO MATCH VEHMSTR
003200* 99/01/06  RLT  0151  Y2K -- VEH-YEAR COMPARE RECHECKED FOR
003300*                      CENTURY SAFETY (STORED AS 4 DIGITS, NO
003400*                      CHANGE NEEDED)
003500* 03/09/22  MHC  0208  ADDED UPDATE FUNCTION AND MILEAGE TRACKING
003600* 05/11/11  MHC  0251  ADDED DELETE FUNCTION (SOFT DELETE)
003700* 14/11/10  DKS  0269  DROPPED THE OLD VEH-RENTAL-CNT COUNTER --
003800*                      ADMRPT NOW READS THE RENTAL FILE DIRECTLY
003900*                      FOR FLEET-WIDE RENTAL VOLUME
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT TRANSACTION-FILE  ASSIGN TO VEHTRAN
004900         FILE STATUS  IS  WS-TRANFILE-STATUS.
005000*
005100     SELECT VEHICLE-FILE      ASSIGN TO VEHFILE
005200         FILE STATUS  IS  WS-VEHFILE-STATUS.
005300*
005400     SELECT VEHICLE-FILE-OUT  ASSIGN TO VEHFLOUT
005500         FILE STATUS  IS  WS-VEHFLOUT-STATUS.
005600*
005700     SELECT REPORT-FILE       ASSIGN TO VEHMRPT
005800         FILE STATUS  IS  WS-REPORT-STATUS.
005900*
006000****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300****************************************************************
006400*
006500 FD  TRANSACTION-FILE
006600     RECORDING MODE IS F.
006700 COPY VEHTRAN REPLACING ==:TAG:== BY ==VEHT==.
006800*
006900 FD  VEHICLE-FILE
007000     RECORDING MODE IS F.
007100 01  VEHF-RECORD.
007200 COPY VEHMSTR REPLACING ==:TAG:== BY ==VEHF==.
007300*
007400 FD  VEHICLE-FILE-OUT
007500     RECORDING MODE IS F.
007600 01  VEHO-RECORD.
007700 COPY VEHMSTR REPLACING ==:TAG:== BY ==VEHO==.
007800*
007900 FD  REPORT-FILE
008000     RECORDING MODE IS F.
008100 01  REPORT-RECORD              PIC X(132).
008200*
008300****************************************************************
008400 WORKING-STORAGE SECTION.
008500****************************************************************
008510* SCRATCH SUBSCRIPT AND ONE-BYTE SWITCHES -- STANDALONE 77-LEVEL
008520* ITEMS, NOT PART OF ANY RECORD.
008530 77  WS-SUB                  PIC S9(4) COMP.
008540 77  WS-TRAN-EOF             PIC X     VALUE 'N'.
008545     88  TRAN-EOF                VALUE 'Y'.
008550 77  WS-TRAN-OK              PIC X     VALUE 'N'.
008555     88  TRAN-OK                 VALUE 'Y'.
008560 77  WS-VEH-FOUND            PIC X     VALUE 'N'.
008565     88  VEH-FOUND               VALUE 'Y'.
008570 77  WS-PLATE-DUP-FOUND      PIC X     VALUE 'N'.
008575     88  PLATE-DUP-FOUND         VALUE 'Y'.
008580 77  WS-VIN-DUP-FOUND        PIC X     VALUE 'N'.
008585     88  VIN-DUP-FOUND           VALUE 'Y'.
008590*
008600*
008700 01  SYSTEM-DATE-AND-TIME.
008800     05  WS-CURRENT-DATE             PIC 9(08).
008900     05  WS-CURRENT-DATE-GROUPS REDEFINES WS-CURRENT-DATE.
009000         10  WS-CURR-CCYY            PIC 9(04).
009100         10  WS-CURR-MM              PIC 9(02).
009200         10  WS-CURR-DD              PIC 9(02).
009210     05  WS-CURRENT-TIME             PIC 9(08).
009220     05  WS-CURRENT-TIME-GROUPS REDEFINES WS-CURRENT-TIME.
009230         10  WS-CURR-HH              PIC 9(02).
009240         10  WS-CURR-MN              PIC 9(02).
009250         10  WS-CURR-SS              PIC 9(02).
009260         10  FILLER                  PIC 9(02).
009300*
009400 01  WS-FILE-STATUSES.
009500     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
009600     05  WS-VEHFILE-STATUS       PIC X(2)  VALUE SPACES.
009700     05  WS-VEHFLOUT-STATUS      PIC X(2)  VALUE SPACES.
009800     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
009900*
011200 01  WORK-VARIABLES.
011400     05  WS-NEW-VEH-ID           PIC 9(09) COMP.
011500*
011600 01  REPORT-TOTALS.
011700     05  NUM-TRAN-RECS           PIC S9(9)   COMP-3  VALUE +0.
011800     05  NUM-TRAN-ERRORS         PIC S9(9)   COMP-3  VALUE +0.
011900     05  NUM-ADD-REQUESTS        PIC S9(9)   COMP-3  VALUE +0.
012000     05  NUM-ADD-PROCESSED       PIC S9(9)   COMP-3  VALUE +0.
012100     05  NUM-UPDATE-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
012200     05  NUM-UPDATE-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
012300     05  NUM-DELETE-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
012400     05  NUM-DELETE-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
012500     05  WS-ACTIVE-COUNT         PIC S9(9)   COMP-3  VALUE +0.
012600*
012700****************************************************************
012800*    IN-MEMORY MASTER TABLE
012900****************************************************************
013000 01  WS-VEHICLE-TABLE.
013100     05  WS-VEH-COUNT            PIC 9(04) COMP VALUE 0.
013200     05  WS-VEH-ENTRY OCCURS 1 TO 9000 TIMES
013300                 DEPENDING ON WS-VEH-COUNT
013400                 ASCENDING KEY IS VEHM-ID
013500                 INDEXED BY VEH-IDX.
013600 COPY VEHMSTR REPLACING ==:TAG:== BY ==VEHM==.
013700*
013800****************************************************************
013900*    REPORT LINES
014000****************************************************************
014100 01  ERR-MSG-BAD-TRAN.
014200     05  FILLER PIC X(28)
014300              VALUE 'VEHMNT - TRANSACTION REJECTED.'.
014400     05  ERR-MSG-DATA1          PIC X(40)  VALUE SPACES.
014500     05  ERR-MSG-DATA2          PIC X(64)  VALUE SPACES.
014600 01  RPT-HEADER1.
014700     05  FILLER                 PIC X(40)
014800             VALUE 'VEHICLE MAINTENANCE RUN         DATE: '.
014900     05  RPT-MM                 PIC 99.
015000     05  FILLER                 PIC X     VALUE '/'.
015100     05  RPT-DD                 PIC 99.
015200     05  FILLER                 PIC X     VALUE '/'.
015300     05  RPT-CCYY               PIC 9999.
015400     05  FILLER                 PIC X(53) VALUE SPACES.
015500 01  RPT-STATS-HDR1.
015600     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
015700     05  FILLER PIC X(106) VALUE SPACES.
015800 01  RPT-STATS-DETAIL.
015900     05  RPT-TRAN               PIC X(10).
016000     05  FILLER                 PIC X(4)    VALUE SPACES.
016100     05  RPT-NUM-TRANS          PIC ZZZ,ZZ9.
016200     05  FILLER                 PIC X(3)    VALUE SPACES.
016300     05  RPT-NUM-TRAN-PROC      PIC ZZZ,ZZ9.
016400     05  FILLER                 PIC X(93)   VALUE SPACES.
016500 01  RPT-ACTIVE-LINE.
016600     05  FILLER PIC X(30) VALUE 'ACTIVE VEHICLES ON FILE:     '.
016700     05  RPT-ACTIVE-COUNT       PIC ZZZ,ZZ9.
016800     05  FILLER                 PIC X(96)   VALUE SPACES.
016810 01  RPT-RUN-COMPLETE-LINE.
016820     05  FILLER PIC X(22) VALUE 'RUN COMPLETED AT     '.
016830     05  RPT-RUN-HH             PIC 99.
016840     05  FILLER                 PIC X     VALUE ':'.
016850     05  RPT-RUN-MN             PIC 99.
016860     05  FILLER                 PIC X     VALUE ':'.
016870     05  RPT-RUN-SS             PIC 99.
016880     05  FILLER                 PIC X(99)   VALUE SPACES.
016900*
017000****************************************************************
017100 PROCEDURE DIVISION.
017200****************************************************************
017300*
017400 000-MAIN.
017500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
017510     ACCEPT WS-CURRENT-TIME FROM TIME.
017600     DISPLAY 'VEHMNT STARTED ' WS-CURRENT-DATE
017610             ' ' WS-CURRENT-TIME.
017700*
017800     PERFORM 700-OPEN-FILES      THRU 700-EXIT.
017900     PERFORM 800-INIT-REPORT     THRU 800-EXIT.
018000*
018100     PERFORM 710-READ-TRAN-FILE  THRU 710-EXIT.
018200     PERFORM 105-PROCESS-TRANSACTIONS THRU 105-EXIT
018300             UNTIL TRAN-EOF.
018400*
018500     PERFORM 850-REPORT-ACTIVE-COUNT THRU 850-EXIT.
018600     PERFORM 860-REPORT-TRAN-STATS   THRU 860-EXIT.
018700     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.
018800*
018900     GOBACK.
019000*
019100****************************************************************
019200*    105 SECTION -- TRANSACTION DISPATCH
019300****************************************************************
019400 105-PROCESS-TRANSACTIONS.
019500     COMPUTE NUM-TRAN-RECS = NUM-TRAN-RECS + 1.
019600     MOVE 'Y' TO WS-TRAN-OK.
019700*
019800     EVALUATE TRUE
019900        WHEN VEHT-FN-ADD
020000             ADD +1 TO NUM-ADD-REQUESTS
020100             PERFORM 100-PROCESS-VEHICLE-ADD THRU 100-EXIT
020200        WHEN VEHT-FN-UPDATE
020300             ADD +1 TO NUM-UPDATE-REQUESTS
020400             PERFORM 200-PROCESS-VEHICLE-UPDATE THRU 200-EXIT
020500        WHEN VEHT-FN-DELETE
020600             ADD +1 TO NUM-DELETE-REQUESTS
020700             PERFORM 300-PROCESS-VEHICLE-DELETE THRU 300-EXIT
020800        WHEN OTHER
020900             MOVE 'UNKNOWN FUNCTION CODE' TO ERR-MSG-DATA1
021000             MOVE VEHT-FUNCTION TO ERR-MSG-DATA2
021100             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
021200     END-EVALUATE.
021300*
021400     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
021500 105-EXIT.
021600     EXIT.
021700*
021800****************************************************************
021900*    100 SECTION -- VEHICLE ADD (BATCH FLOW STEPS 1-3)
022000****************************************************************
022100 100-PROCESS-VEHICLE-ADD.
022200     PERFORM 110-CHECK-PLATE-AND-VIN THRU 110-EXIT.
022300     IF NOT TRAN-OK GO TO 100-EXIT END-IF.
022400*
022500     PERFORM 120-WRITE-NEW-VEHICLE THRU 120-EXIT.
022600     ADD +1 TO NUM-ADD-PROCESSED.
022700 100-EXIT.
022800     EXIT.
022900*
023000 110-CHECK-PLATE-AND-VIN.
023100     MOVE 'N' TO WS-PLATE-DUP-FOUND.
023200     MOVE 'N' TO WS-VIN-DUP-FOUND.
023300     PERFORM 112-SCAN-ONE-VEHICLE THRU 112-EXIT
023400             VARYING WS-SUB FROM 1 BY 1
023500             UNTIL WS-SUB > WS-VEH-COUNT
023600                OR (PLATE-DUP-FOUND AND VIN-DUP-FOUND).
023700     IF PLATE-DUP-FOUND
023800         MOVE 'N' TO WS-TRAN-OK
023900         MOVE 'LICENSE PLATE ALREADY ON FILE' TO ERR-MSG-DATA1
024000         MOVE VEHT-LICENSE-PLATE TO ERR-MSG-DATA2
024100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
024200         GO TO 110-EXIT
024300     END-IF.
024400     IF VIN-DUP-FOUND
024500         MOVE 'N' TO WS-TRAN-OK
024600         MOVE 'VIN ALREADY ON FILE' TO ERR-MSG-DATA1
024700         MOVE VEHT-VIN TO ERR-MSG-DATA2
024800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
024900     END-IF.
025000 110-EXIT.
025100     EXIT.
025200*
025300 112-SCAN-ONE-VEHICLE.
025400     IF VEHM-LICENSE-PLATE (WS-SUB) = VEHT-LICENSE-PLATE
025500         MOVE 'Y' TO WS-PLATE-DUP-FOUND
025600     END-IF.
025700     IF VEHM-VIN (WS-SUB) = VEHT-VIN
025800         MOVE 'Y' TO WS-VIN-DUP-FOUND
025900     END-IF.
026000 112-EXIT.
026100     EXIT.
026200*
026300 120-WRITE-NEW-VEHICLE.
026400     COMPUTE WS-NEW-VEH-ID = WS-VEH-COUNT + 1.
026500     ADD +1 TO WS-VEH-COUNT.
026600     MOVE WS-NEW-VEH-ID      TO VEHM-ID (WS-VEH-COUNT).
026700     MOVE VEHT-LICENSE-PLATE TO VEHM-LICENSE-PLATE (WS-VEH-COUNT).
026800     MOVE VEHT-VIN           TO VEHM-VIN (WS-VEH-COUNT).
026900     MOVE VEHT-MAKE          TO VEHM-MAKE (WS-VEH-COUNT).
027000     MOVE VEHT-MODEL         TO VEHM-MODEL (WS-VEH-COUNT).
027100     MOVE VEHT-YEAR          TO VEHM-YEAR (WS-VEH-COUNT).
027200     MOVE VEHT-COLOR         TO VEHM-COLOR (WS-VEH-COUNT).
027300     MOVE VEHT-TRANSMISSION  TO VEHM-TRANSMISSION (WS-VEH-COUNT).
027400     MOVE VEHT-DAILY-RATE    TO VEHM-DAILY-RATE (WS-VEH-COUNT).
027500     MOVE VEHT-TYPE          TO VEHM-TYPE (WS-VEH-COUNT).
027600     MOVE 'ACTIVE'           TO VEHM-STATUS (WS-VEH-COUNT).
027700     MOVE 0                  TO VEHM-MILEAGE (WS-VEH-COUNT).
027900 120-EXIT.
028000     EXIT.
028100*
028200****************************************************************
028300*    200 SECTION -- VEHICLE UPDATE (BATCH FLOW STEP 4)
028400****************************************************************
028500 200-PROCESS-VEHICLE-UPDATE.
028600     PERFORM 720-FIND-VEHICLE THRU 720-EXIT.
028700     IF NOT VEH-FOUND
028800         MOVE 'N' TO WS-TRAN-OK
028900         MOVE 'VEHICLE NOT ON FILE' TO ERR-MSG-DATA1
029000         MOVE VEHT-KEY TO ERR-MSG-DATA2
029100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
029200         GO TO 200-EXIT
029300     END-IF.
029400*
029500     IF VEHT-COLOR NOT = SPACES
029600         MOVE VEHT-COLOR TO VEHM-COLOR (VEH-IDX)
029700     END-IF.
029800     IF VEHT-DAILY-RATE > 0
029900         MOVE VEHT-DAILY-RATE TO VEHM-DAILY-RATE (VEH-IDX)
030000     END-IF.
030100     IF VEHT-STATUS NOT = SPACES
030200         MOVE VEHT-STATUS TO VEHM-STATUS (VEH-IDX)
030300     END-IF.
030400     MOVE VEHT-MILEAGE TO VEHM-MILEAGE (VEH-IDX).
031100     ADD +1 TO NUM-UPDATE-PROCESSED.
031200 200-EXIT.
031300     EXIT.
031400*
031500****************************************************************
031600*    300 SECTION -- VEHICLE SOFT DELETE (BATCH FLOW STEP 5)
031700****************************************************************
031800 300-PROCESS-VEHICLE-DELETE.
031900     PERFORM 720-FIND-VEHICLE THRU 720-EXIT.
032000     IF NOT VEH-FOUND
032100         MOVE 'N' TO WS-TRAN-OK
032200         MOVE 'VEHICLE NOT ON FILE' TO ERR-MSG-DATA1
032300         MOVE VEHT-KEY TO ERR-MSG-DATA2
032400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
032500         GO TO 300-EXIT
032600     END-IF.
032700     MOVE 'INACTIVE' TO VEHM-STATUS (VEH-IDX).
032800     ADD +1 TO NUM-DELETE-PROCESSED.
032900 300-EXIT.
033000     EXIT.
033100*
033200 299-REPORT-BAD-TRAN.
033300     ADD +1 TO NUM-TRAN-ERRORS.
033400     MOVE 'N' TO WS-TRAN-OK.
033500     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
033600 299-EXIT.
033700     EXIT.
033800*
033900****************************************************************
034000*    700 SECTION -- OPEN/CLOSE, TABLE LOAD/WRITE, FIND
034100****************************************************************
034200 700-OPEN-FILES.
034300     OPEN INPUT  TRANSACTION-FILE
034400                 VEHICLE-FILE
034500          OUTPUT VEHICLE-FILE-OUT
034600                 REPORT-FILE.
034700     IF WS-TRANFILE-STATUS NOT = '00'
034800        OR WS-VEHFILE-STATUS NOT = '00'
034900         DISPLAY 'VEHMNT - ERROR OPENING INPUT FILES'
035000         MOVE 16 TO RETURN-CODE
035100         MOVE 'Y' TO WS-TRAN-EOF
035200     END-IF.
035300     PERFORM 722-LOAD-VEHICLE-TABLE THRU 722-EXIT.
035400 700-EXIT.
035500     EXIT.
035600*
035700 710-READ-TRAN-FILE.
035800     READ TRANSACTION-FILE
035900         AT END MOVE 'Y' TO WS-TRAN-EOF.
036000     IF WS-TRANFILE-STATUS NOT = '00' AND NOT = '10'
036100         DISPLAY 'VEHMNT - TRAN FILE READ ERROR '
036200                 WS-TRANFILE-STATUS
036300         MOVE 'Y' TO WS-TRAN-EOF
036400     END-IF.
036500 710-EXIT.
036600     EXIT.
036700*
036800 720-FIND-VEHICLE.
036900     MOVE 'N' TO WS-VEH-FOUND.
037000     SEARCH ALL WS-VEH-ENTRY
037100         AT END
037200             MOVE 'N' TO WS-VEH-FOUND
037300         WHEN VEHM-ID (VEH-IDX) = VEHT-KEY
037400             MOVE 'Y' TO WS-VEH-FOUND
037500     END-SEARCH.
037600 720-EXIT.
037700     EXIT.
037800*
037900 722-LOAD-VEHICLE-TABLE.
038000     MOVE 0 TO WS-VEH-COUNT.
038100     PERFORM 722-READ-ONE-VEHICLE THRU 722-READ-EXIT
038200             UNTIL WS-VEHFILE-STATUS = '10'.
038300 722-EXIT.
038400     EXIT.
038500 722-READ-ONE-VEHICLE.
038600     READ VEHICLE-FILE.
038700     IF WS-VEHFILE-STATUS = '00'
038800         ADD +1 TO WS-VEH-COUNT
038900         MOVE VEHF-RECORD TO
039000                 WS-VEH-ENTRY (WS-VEH-COUNT)
039100     END-IF.
039200 722-READ-EXIT.
039300     EXIT.
039400*
039500 790-CLOSE-FILES.
039600     PERFORM 792-WRITE-VEHICLE-TABLE THRU 792-EXIT.
039700     CLOSE TRANSACTION-FILE
039800           VEHICLE-FILE
039900           VEHICLE-FILE-OUT
040000           REPORT-FILE.
040100 790-EXIT.
040200     EXIT.
040300*
040400 792-WRITE-VEHICLE-TABLE.
040500     PERFORM 793-WRITE-ONE-VEHICLE THRU 793-EXIT
040600             VARYING WS-SUB FROM 1 BY 1
040700             UNTIL WS-SUB > WS-VEH-COUNT.
040800 792-EXIT.
040900     EXIT.
041000*
041100 793-WRITE-ONE-VEHICLE.
041200     MOVE WS-VEH-ENTRY (WS-SUB) TO VEHO-RECORD.
041300     WRITE VEHO-RECORD.
041400 793-EXIT.
041500     EXIT.
041600*
041700 800-INIT-REPORT.
041800     MOVE WS-CURR-MM   TO RPT-MM.
041900     MOVE WS-CURR-DD   TO RPT-DD.
042000     MOVE WS-CURR-CCYY TO RPT-CCYY.
042100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
042200 800-EXIT.
042300     EXIT.
042400*
042500****************************************************************
042600*    850 SECTION -- ACTIVE-VEHICLE CONTROL TOTAL (BATCH FLOW 6)
042700****************************************************************
042800 850-REPORT-ACTIVE-COUNT.
042900     MOVE 0 TO WS-ACTIVE-COUNT.
043000     PERFORM 852-ACCUM-ONE-VEHICLE THRU 852-EXIT
043100             VARYING WS-SUB FROM 1 BY 1
043200             UNTIL WS-SUB > WS-VEH-COUNT.
043300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER 2.
043400     MOVE WS-ACTIVE-COUNT TO RPT-ACTIVE-COUNT.
043500     WRITE REPORT-RECORD FROM RPT-ACTIVE-LINE AFTER 1.
043600 850-EXIT.
043700     EXIT.
043800*
043900 852-ACCUM-ONE-VEHICLE.
044000     IF VEHM-ACTIVE (WS-SUB)
044100         ADD +1 TO WS-ACTIVE-COUNT
044200     END-IF.
044300 852-EXIT.
044400     EXIT.
044500*
044600****************************************************************
044700*    860 SECTION -- TRANSACTION CONTROL TOTALS
044800****************************************************************
044900 860-REPORT-TRAN-STATS.
045000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
045100     MOVE 'ADD'       TO RPT-TRAN.
045200     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.
045300     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.
045400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
045500     MOVE 'UPDATE'    TO RPT-TRAN.
045600     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.
045700     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.
045800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
045900     MOVE 'DELETE'    TO RPT-TRAN.
046000     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.
046100     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.
046200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
046210     ACCEPT WS-CURRENT-TIME FROM TIME.
046220     MOVE WS-CURR-HH TO RPT-RUN-HH.
046230     MOVE WS-CURR-MN TO RPT-RUN-MN.
046240     MOVE WS-CURR-SS TO RPT-RUN-SS.
046250     WRITE REPORT-RECORD FROM RPT-RUN-COMPLETE-LINE AFTER 2.
046300 860-EXIT.
046400     EXIT.
