000100******************************************************************
000200*    PAYTRAN  --  PAYMENT / REFUND / INVOICE REQUEST TRANSACTION
000300*    COBOL DEVELOPMENT CENTER
000400*------------------------------------------------------------------
000500*    ONE TRANSACTION DRIVES ONE PAYMENG BATCH-FLOW STEP.
000600*    PAYT-FUNCTION SELECTS THE PARAGRAPH.  FIELDS NOT USED BY A
000700*    GIVEN FUNCTION ARE LEFT AT ZERO/SPACES BY THE SUPPLYING JOB.
000800*    COPY WITH REPLACING ==:TAG:== BY THE CALLER'S OWN PREFIX.
000900*------------------------------------------------------------------
001000*    CHANGE LOG
001100*    91/02/11  JWB  0000  ORIGINAL LAYOUT -- PAYMENT FUNCTION ONLY
001200*    08/05/02  MHC  0198  ADDED REFUND FUNCTION AND PAYT-PAYMENT-ID
001300*    09/11/20  MHC  0212  ADDED INVOICE FUNCTION
001400******************************************************************
001500 01  :TAG:-RECORD.
001600     05  :TAG:-FUNCTION              PIC X(07).
001700         88  :TAG:-FN-PAYMENT            VALUE 'PAYMENT'.
001800         88  :TAG:-FN-REFUND             VALUE 'REFUND'.
001900         88  :TAG:-FN-INVOICE            VALUE 'INVOICE'.
002000     05  :TAG:-PAYMENT-ID            PIC 9(09).
002100     05  :TAG:-RENTAL-ID             PIC 9(09).
002200     05  :TAG:-USER-ID               PIC 9(09).
002300     05  :TAG:-AMOUNT                PIC S9(08)V99.
002400     05  :TAG:-METHOD                PIC X(15).
002500     05  :TAG:-TRANSACTION-ID        PIC X(40).
002600     05  :TAG:-DESCRIPTION           PIC X(80).
002700     05  :TAG:-REASON                PIC X(80).
002800     05  FILLER                      PIC X(10).
