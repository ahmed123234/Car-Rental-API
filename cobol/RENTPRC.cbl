000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE RENTAL FLEET DIVISION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  RENTPRC
000600*
000700* AUTHOR :  J W Brannigan
000800*
000900* READS A SEQUENTIAL RENTAL-LIFECYCLE TRANSACTION FILE AND
001000* DRIVES THE RENTAL MASTER THROUGH ITS BOOKING/PRICING/STATUS
001100* LIFECYCLE -- NEW, CONFIRM, ACTIVATE, COMPLETE, CANCEL, UPDATE.
001200*
001300* VEHICLE AND USER MASTERS ARE READ-ONLY LOOKUP TABLES, LOADED
001400* ENTIRELY INTO WORKING STORAGE AT THE START OF THE RUN.  THE
001500* RENTAL MASTER IS LOADED THE SAME WAY, UPDATED IN PLACE IN THE
001600* TABLE, AND RE-WRITTEN IN FULL TO THE NEW MASTER AT END OF RUN.
001700*****************************************************************
001701
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     RENTPRC.
002000 AUTHOR.         J W BRANNIGAN.
002100 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN.   JULY 1990.
002300 DATE-COMPILED.
002400 SECURITY.       COMPANY CONFIDENTIAL.
002500*----------------------------------------------------------------
002600* CHANGE LOG
002700* 90/07/09  JWB  0000  ORIGINAL PROGRAM -- NEW AND CONFIRM
002800*                      FUNCTIONS ONLY
002900* 90/11/30  JWB  0022  ADDED ACTIVATE AND COMPLETE FUNCTIONS
003000* 91/02/18  JWB  0041  ADDED CANCEL FUNCTION AND THE BOOKING
003100*                      CONFLICT SCAN
003200* 92/10/03  JWB  0063  ADDED LATE-FEE CALCULATION ON COMPLETE
003300*                      (RNT-ADDITIONAL-FEES)
003400* 94/06/21  RLT  0109  ADDED UPDATE FUNCTION AND THE 24-HOUR
003500*                      MODIFICATION-WINDOW CHECK
003600* 99/01/06  RLT  0151  Y2K -- ALL DATE FIELDS EXPANDED TO
003700*                      CCYYMMDD; ACCEPT FROM DATE CHANGED TO
003800*                      THE YYYYMMDD FORM; DTECALC CALLING
003900*                      SEQUENCE RE-CHECKED FOR CENTURY SAFETY
004000* 11/03/30  DKS  0301  ADDED CANCELLATION LEAD-TIME PERCENTAGE
004100*                      LOGGED TO THE STATS REPORT ON CANCEL
004200* 14/02/14  DKS  0267  RENUMBERED SOURCE AFTER THE INVOICE
004300*                      NUMBERING CHANGE IN PAYMENG (NO LOGIC
004400*                      CHANGE HERE)
004500****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     SELECT TRANSACTION-FILE  ASSIGN TO RENTTRAN
005400         FILE STATUS  IS  WS-TRANFILE-STATUS.
005500*
005600     SELECT VEHICLE-FILE      ASSIGN TO VEHFILE
005700         FILE STATUS  IS  WS-VEHFILE-STATUS.
005800*
005900     SELECT USER-FILE         ASSIGN TO USRFILE
006000         FILE STATUS  IS  WS-USRFILE-STATUS.
006100*
006200     SELECT RENTAL-FILE       ASSIGN TO RNTFILE
006300         FILE STATUS  IS  WS-RNTFILE-STATUS.
006400*
006500     SELECT RENTAL-FILE-OUT   ASSIGN TO RNTFLOUT
006600         FILE STATUS  IS  WS-RNTFLOUT-STATUS.
006700*
006800     SELECT REPORT-FILE       ASSIGN TO RENTRPT
006900         FILE STATUS  IS  WS-REPORT-STATUS.
007000*
007100****************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400****************************************************************
007500*
007600 FD  TRANSACTION-FILE
007700     RECORDING MODE IS F.
007800 COPY RNTTRAN REPLACING ==:TAG:== BY ==RNTT==.
007900*
008000 FD  VEHICLE-FILE
008100     RECORDING MODE IS F.
008200 01  VEHF-RECORD.
008300 COPY VEHMSTR REPLACING ==:TAG:== BY ==VEHF==.
008400*
008500 FD  USER-FILE
008600     RECORDING MODE IS F.
008700 01  USRF-RECORD.
008800 COPY USRMSTR REPLACING ==:TAG:== BY ==USRF==.
008900*
009000 FD  RENTAL-FILE
009100     RECORDING MODE IS F.
009200 01  RNTF-RECORD.
009300 COPY RNTMSTR REPLACING ==:TAG:== BY ==RNTF==.
009400*
009500 FD  RENTAL-FILE-OUT
009600     RECORDING MODE IS F.
009700 01  RNTO-RECORD.
009800 COPY RNTMSTR REPLACING ==:TAG:== BY ==RNTO==.
009900*
010000 FD  REPORT-FILE
010100     RECORDING MODE IS F.
010200 01  REPORT-RECORD              PIC X(132).
010300*
010400****************************************************************
010500 WORKING-STORAGE SECTION.
010600****************************************************************
010610* SCRATCH SUBSCRIPT AND ONE-BYTE SWITCHES -- STANDALONE 77-LEVEL
010620* ITEMS, NOT PART OF ANY RECORD.
010630 77  WS-SUB                  PIC S9(4) COMP.
010640 77  WS-TRAN-EOF             PIC X     VALUE 'N'.
010650     88  TRAN-EOF                VALUE 'Y'.
010660 77  WS-TRAN-OK              PIC X     VALUE 'N'.
010665     88  TRAN-OK                 VALUE 'Y'.
010670 77  WS-RNT-FOUND            PIC X     VALUE 'N'.
010675     88  RNT-FOUND               VALUE 'Y'.
010680 77  WS-VEH-FOUND            PIC X     VALUE 'N'.
010685     88  VEH-FOUND               VALUE 'Y'.
010690 77  WS-USR-FOUND            PIC X     VALUE 'N'.
010693     88  USR-FOUND               VALUE 'Y'.
010696 77  WS-CONFLICT-FOUND       PIC X     VALUE 'N'.
010698     88  CONFLICT-FOUND          VALUE 'Y'.
010699*
010700*
010800 01  SYSTEM-DATE-AND-TIME.
010900     05  WS-CURRENT-DATE             PIC 9(08).
011000     05  WS-CURRENT-DATE-GROUPS REDEFINES WS-CURRENT-DATE.
011100         10  WS-CURR-CCYY            PIC 9(04).
011200         10  WS-CURR-MM              PIC 9(02).
011300         10  WS-CURR-DD              PIC 9(02).
011400     05  WS-CURRENT-TIME             PIC 9(08).
011500     05  WS-CURRENT-TIME-GROUPS REDEFINES WS-CURRENT-TIME.
011600         10  WS-CURR-HH              PIC 9(02).
011700         10  WS-CURR-MN              PIC 9(02).
011800         10  WS-CURR-SS              PIC 9(02).
011900         10  FILLER                  PIC 9(02).
012000*
012100 01  WS-FILE-STATUSES.
012200     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
012300     05  WS-VEHFILE-STATUS       PIC X(2)  VALUE SPACES.
012400     05  WS-USRFILE-STATUS       PIC X(2)  VALUE SPACES.
012500     05  WS-RNTFILE-STATUS       PIC X(2)  VALUE SPACES.
012600     05  WS-RNTFLOUT-STATUS      PIC X(2)  VALUE SPACES.
012700     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
012800*
014300 01  WS-TRAN-MSG                 PIC X(50) VALUE SPACES.
014400*
014500 01  WORK-VARIABLES.
014700     05  WS-RENTAL-DAYS          PIC S9(9) COMP-3.
014800     05  WS-ELAPSED-HOURS        PIC S9(9) COMP-3.
014900     05  WS-HOURLY-RATE          PIC S9(6)V99 COMP-3.
015000     05  WS-HOURS-LATE           PIC S9(9) COMP-3.
015100     05  WS-CANCEL-REFUND-PCT    PIC S9(3)V99 COMP-3.
015200     05  WS-NEW-RNT-ID           PIC 9(09) COMP.
015210     05  WS-REQ-PICKUP-DTTM      PIC 9(14) COMP-3.
015220     05  WS-REQ-RETURN-DTTM      PIC 9(14) COMP-3.
015230     05  WS-EXIST-PICKUP-DTTM    PIC 9(14) COMP-3.
015240     05  WS-EXIST-RETURN-DTTM    PIC 9(14) COMP-3.
015300*
015400 01  REPORT-TOTALS.
015500     05  NUM-TRAN-RECS           PIC S9(9)   COMP-3  VALUE +0.
015600     05  NUM-TRAN-ERRORS         PIC S9(9)   COMP-3  VALUE +0.
015700     05  NUM-NEW-REQUESTS        PIC S9(9)   COMP-3  VALUE +0.
015800     05  NUM-NEW-PROCESSED       PIC S9(9)   COMP-3  VALUE +0.
015900     05  NUM-CONFIRM-REQUESTS    PIC S9(9)   COMP-3  VALUE +0.
016000     05  NUM-CONFIRM-PROCESSED   PIC S9(9)   COMP-3  VALUE +0.
016100     05  NUM-ACTIVATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
016200     05  NUM-ACTIVATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
016300     05  NUM-COMPLETE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
016400     05  NUM-COMPLETE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
016500     05  NUM-CANCEL-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
016600     05  NUM-CANCEL-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
016700     05  NUM-UPDATE-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
016800     05  NUM-UPDATE-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
016900*
017000****************************************************************
017100*    IN-MEMORY MASTER TABLES -- LOADED ONCE AT 700-OPEN-FILES,
017200*    SEARCHED THROUGHOUT THE RUN, WRITTEN BACK AT 790-CLOSE-FILES
017300****************************************************************
017400 01  WS-VEHICLE-TABLE.
017500     05  WS-VEH-COUNT            PIC 9(04) COMP VALUE 0.
017600     05  WS-VEH-ENTRY OCCURS 1 TO 3000 TIMES
017700                 DEPENDING ON WS-VEH-COUNT
017800                 ASCENDING KEY IS VEHM-ID
017900                 INDEXED BY VEH-IDX.
018000 COPY VEHMSTR REPLACING ==:TAG:== BY ==VEHM==.
018100*
018200 01  WS-USER-TABLE.
018300     05  WS-USR-COUNT            PIC 9(04) COMP VALUE 0.
018400     05  WS-USR-ENTRY OCCURS 1 TO 5000 TIMES
018500                 DEPENDING ON WS-USR-COUNT
018600                 ASCENDING KEY IS USRM-ID
018700                 INDEXED BY USR-IDX.
018800 COPY USRMSTR REPLACING ==:TAG:== BY ==USRM==.
018900*
019000 01  WS-RENTAL-TABLE.
019100     05  WS-RNT-COUNT            PIC 9(04) COMP VALUE 0.
019200     05  WS-RNT-ENTRY OCCURS 1 TO 9000 TIMES
019300                 DEPENDING ON WS-RNT-COUNT
019400                 ASCENDING KEY IS RNTM-ID
019500                 INDEXED BY RNT-IDX.
019600 COPY RNTMSTR REPLACING ==:TAG:== BY ==RNTM==.
019700*
019800****************************************************************
019900*    REPORT LINES
020000****************************************************************
020100 01  ERR-MSG-BAD-TRAN.
020200     05  FILLER PIC X(31)
020300              VALUE 'RENTPRC - TRANSACTION REJECTED.'.
020400     05  ERR-MSG-DATA1          PIC X(40)  VALUE SPACES.
020500     05  ERR-MSG-DATA2          PIC X(61)  VALUE SPACES.
020600 01  RPT-HEADER1.
020700     05  FILLER                 PIC X(40)
020800             VALUE 'RENTAL PRICING & LIFECYCLE RUN   DATE: '.
020900     05  RPT-MM                 PIC 99.
021000     05  FILLER                 PIC X     VALUE '/'.
021100     05  RPT-DD                 PIC 99.
021200     05  FILLER                 PIC X     VALUE '/'.
021300     05  RPT-CCYY               PIC 9999.
021400     05  FILLER                 PIC X(53) VALUE SPACES.
021500 01  RPT-CANCEL-PCT-LINE.
021600     05  FILLER                 PIC X(31)
021700             VALUE '  CANCEL - REFUND PCT APPLIED: '.
021800     05  RPT-CANCEL-PCT         PIC ZZ9.99.
021900     05  FILLER                 PIC X(93) VALUE SPACES.
022000 01  RPT-STATS-HDR1.
022100     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
022200     05  FILLER PIC X(106) VALUE SPACES.
022300 01  RPT-STATS-DETAIL.
022400     05  RPT-TRAN               PIC X(10).
022500     05  FILLER                 PIC X(4)    VALUE SPACES.
022600     05  RPT-NUM-TRANS          PIC ZZZ,ZZ9.
022700     05  FILLER                 PIC X(3)    VALUE SPACES.
022800     05  RPT-NUM-TRAN-PROC      PIC ZZZ,ZZ9.
022900     05  FILLER                 PIC X(3)    VALUE SPACES.
023000     05  RPT-NUM-TRAN-ERR       PIC ZZZ,ZZ9.
023100     05  FILLER                 PIC X(90)   VALUE SPACES.
023200*
023300****************************************************************
023400 PROCEDURE DIVISION.
023500****************************************************************
023600*
023700 000-MAIN.
023800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
023900     ACCEPT WS-CURRENT-TIME FROM TIME.
024000     DISPLAY 'RENTPRC STARTED ' WS-CURRENT-DATE
024100             ' ' WS-CURRENT-TIME.
024200*
024300     PERFORM 700-OPEN-FILES      THRU 700-EXIT.
024400     PERFORM 800-INIT-REPORT     THRU 800-EXIT.
024500*
024600     PERFORM 710-READ-TRAN-FILE  THRU 710-EXIT.
024700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
024800             UNTIL TRAN-EOF.
024900*
025000     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
025100     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.
025200*
025300     GOBACK.
025400*
025500****************************************************************
025600*    100 SECTION -- TRANSACTION DISPATCH
025700****************************************************************
025800 100-PROCESS-TRANSACTIONS.
025900     COMPUTE NUM-TRAN-RECS = NUM-TRAN-RECS + 1.
026000     MOVE 'Y' TO WS-TRAN-OK.
026100*
026200     EVALUATE TRUE
026300        WHEN RNTT-FN-NEW
026400             ADD +1 TO NUM-NEW-REQUESTS
026500             PERFORM 200-PROCESS-NEW-RENTAL THRU 200-EXIT
026600        WHEN RNTT-FN-CONFIRM
026700             ADD +1 TO NUM-CONFIRM-REQUESTS
026800             PERFORM 300-CONFIRM-RENTAL THRU 300-EXIT
026900        WHEN RNTT-FN-ACTIVATE
027000             ADD +1 TO NUM-ACTIVATE-REQUESTS
027100             PERFORM 310-ACTIVATE-RENTAL THRU 310-EXIT
027200        WHEN RNTT-FN-COMPLETE
027300             ADD +1 TO NUM-COMPLETE-REQUESTS
027400             PERFORM 320-COMPLETE-RENTAL THRU 320-EXIT
027500        WHEN RNTT-FN-CANCEL
027600             ADD +1 TO NUM-CANCEL-REQUESTS
027700             PERFORM 330-CANCEL-RENTAL THRU 330-EXIT
027800        WHEN RNTT-FN-UPDATE
027900             ADD +1 TO NUM-UPDATE-REQUESTS
028000             PERFORM 340-UPDATE-RENTAL THRU 340-EXIT
028100        WHEN OTHER
028200             MOVE 'UNKNOWN FUNCTION CODE' TO ERR-MSG-DATA1
028300             MOVE RNTT-FUNCTION TO ERR-MSG-DATA2
028400             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
028500     END-EVALUATE.
028600*
028700     IF TRAN-OK
028800         CONTINUE
028900     END-IF.
029000     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
029100 100-EXIT.
029200     EXIT.
029300*
029400****************************************************************
029500*    200 SECTION -- NEW RENTAL BOOKING (BATCH FLOW STEPS 1-6)
029600****************************************************************
029700 200-PROCESS-NEW-RENTAL.
029800     MOVE 'N' TO WS-VEH-FOUND.
029900     MOVE 'N' TO WS-USR-FOUND.
030000     MOVE 'N' TO WS-CONFLICT-FOUND.
030100*
030200     PERFORM 210-VALIDATE-DATES THRU 210-EXIT.
030300     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
030400*
030500     PERFORM 220-LOOKUP-VEHICLE THRU 220-EXIT.
030600     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
030700*
030800     PERFORM 230-LOOKUP-USER THRU 230-EXIT.
030900     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
031000*
031100     PERFORM 240-CHECK-CONFLICT THRU 240-EXIT.
031200     IF NOT TRAN-OK GO TO 200-EXIT END-IF.
031300*
031400     PERFORM 250-COMPUTE-RENTAL-DAYS THRU 250-EXIT.
031500     PERFORM 260-COMPUTE-TOTAL-COST  THRU 260-EXIT.
031600*
031700     COMPUTE WS-NEW-RNT-ID = WS-RNT-COUNT + 1.
031800     ADD +1 TO WS-RNT-COUNT.
031900     MOVE WS-NEW-RNT-ID         TO RNTM-ID (WS-RNT-COUNT).
032000     MOVE RNTT-USER-ID          TO RNTM-USER-ID (WS-RNT-COUNT).
032100     MOVE RNTT-VEHICLE-ID       TO RNTM-VEHICLE-ID (WS-RNT-COUNT).
032200     MOVE RNTT-PICKUP-DATE      TO RNTM-PICKUP-DATE-N (WS-RNT-COUNT).
032300     MOVE RNTT-PICKUP-TIME      TO RNTM-PICKUP-TIME-N (WS-RNT-COUNT).
032400     MOVE RNTT-RETURN-DATE      TO RNTM-RETURN-DATE-N (WS-RNT-COUNT).
032500     MOVE RNTT-RETURN-TIME      TO RNTM-RETURN-TIME-N (WS-RNT-COUNT).
032600     MOVE 0                     TO RNTM-ACTUAL-RETURN-DATE-N
032700                                      (WS-RNT-COUNT).
032800     MOVE 0                     TO RNTM-ACTUAL-RETURN-TIME
032900                                      (WS-RNT-COUNT).
033000     MOVE RNTT-PICKUP-LOCATION  TO RNTM-PICKUP-LOCATION
033100                                      (WS-RNT-COUNT).
033200     MOVE RNTT-RETURN-LOCATION  TO RNTM-RETURN-LOCATION
033300                                      (WS-RNT-COUNT).
033400     MOVE VEHM-DAILY-RATE (VEH-IDX) TO RNTM-DAILY-RATE
033500                                      (WS-RNT-COUNT).
033700     COMPUTE RNTM-TOTAL-COST (WS-RNT-COUNT) =
033800             VEHM-DAILY-RATE (VEH-IDX) * WS-RENTAL-DAYS.
034000     MOVE 0                     TO RNTM-ADDITIONAL-FEES
034100                                      (WS-RNT-COUNT).
034200     MOVE 'PENDING'             TO RNTM-STATUS (WS-RNT-COUNT).
034300     MOVE RNTT-SPECIAL-REQUESTS TO RNTM-SPECIAL-REQUESTS
034400                                      (WS-RNT-COUNT).
034500     MOVE WS-CURRENT-DATE       TO RNTM-LAST-UPDT-DATE
034600                                      (WS-RNT-COUNT).
034700     MOVE WS-CURRENT-TIME (1:6) TO RNTM-LAST-UPDT-TIME
034800                                      (WS-RNT-COUNT).
034900     ADD +1 TO NUM-NEW-PROCESSED.
035000 200-EXIT.
035100     EXIT.
035200*
035300 210-VALIDATE-DATES.
035400     MOVE 'Y' TO WS-TRAN-OK.
035500     CALL 'DTECALC' USING RNTT-PICKUP-DATE  RNTT-PICKUP-TIME
035600                          RNTT-RETURN-DATE  RNTT-RETURN-TIME
035700                          WS-ELAPSED-HOURS.
035800     IF WS-ELAPSED-HOURS NOT > 0
035900         MOVE 'RETURN NOT AFTER PICKUP DATE/TIME' TO
036000                 ERR-MSG-DATA1
036100         MOVE SPACES TO ERR-MSG-DATA2
036200         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
036300     END-IF.
036400 210-EXIT.
036500     EXIT.
036600*
036700 220-LOOKUP-VEHICLE.
036800     SEARCH ALL WS-VEH-ENTRY
036900         AT END
037000             MOVE 'N' TO WS-TRAN-OK
037100             MOVE 'VEHICLE NOT ON FILE' TO ERR-MSG-DATA1
037200             MOVE RNTT-VEHICLE-ID TO ERR-MSG-DATA2
037300             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
037400         WHEN VEHM-ID (VEH-IDX) = RNTT-VEHICLE-ID
037500             MOVE 'Y' TO WS-VEH-FOUND
037600     END-SEARCH.
037700 220-EXIT.
037800     EXIT.
037900*
038000 230-LOOKUP-USER.
038100     SEARCH ALL WS-USR-ENTRY
038200         AT END
038300             MOVE 'N' TO WS-TRAN-OK
038400             MOVE 'USER NOT ON FILE' TO ERR-MSG-DATA1
038500             MOVE RNTT-USER-ID TO ERR-MSG-DATA2
038600             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
038700         WHEN USRM-ID (USR-IDX) = RNTT-USER-ID
038800             MOVE 'Y' TO WS-USR-FOUND
038900     END-SEARCH.
039000 230-EXIT.
039100     EXIT.
039200*
039300* SCAN EVERY EXISTING RENTAL FOR THE SAME VEHICLE.  A BOOKING
039400* CONFLICT EXISTS WHEN THE EXISTING ROW IS STILL LIVE (PENDING,
039500* CONFIRMED OR ACTIVE) AND ITS DATE RANGE OVERLAPS THE REQUEST.
039600* THIS IS A FULL TABLE WALK, NOT A SEARCH ALL, BECAUSE THE TEST
039700* IS ON VEHICLE ID PLUS AN OVERLAP CONDITION, NOT A SINGLE KEY.
039800 240-CHECK-CONFLICT.
039900     MOVE 'N' TO WS-CONFLICT-FOUND.
039901     COMPUTE WS-REQ-PICKUP-DTTM =
039902             (RNTT-PICKUP-DATE * 1000000) + RNTT-PICKUP-TIME.
039903     COMPUTE WS-REQ-RETURN-DTTM =
039904             (RNTT-RETURN-DATE * 1000000) + RNTT-RETURN-TIME.
040000     PERFORM 245-SCAN-ONE-RENTAL THRU 245-EXIT
040100             VARYING WS-SUB FROM 1 BY 1
040200             UNTIL WS-SUB > WS-RNT-COUNT
040300                OR CONFLICT-FOUND.
041300     IF CONFLICT-FOUND
041400         MOVE 'N' TO WS-TRAN-OK
041500         MOVE 'BOOKING CONFLICT FOR VEHICLE' TO ERR-MSG-DATA1
041600         MOVE RNTT-VEHICLE-ID TO ERR-MSG-DATA2
041700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
041800     END-IF.
041900 240-EXIT.
042000     EXIT.
042050*
042060* ONE ITERATION OF THE CONFLICT SCAN -- SEPARATE PARAGRAPH SO
042070* 240-CHECK-CONFLICT CAN DRIVE IT WITH AN OUT-OF-LINE PERFORM.
042080 245-SCAN-ONE-RENTAL.
042090     IF RNTM-VEHICLE-ID (WS-SUB) = RNTT-VEHICLE-ID
042091        AND (RNTM-PENDING (WS-SUB) OR RNTM-CONFIRMED (WS-SUB)
042092             OR RNTM-ACTIVE (WS-SUB))
042093        COMPUTE WS-EXIST-PICKUP-DTTM =
042094                (RNTM-PICKUP-DATE-N (WS-SUB) * 1000000)
042095                    + RNTM-PICKUP-TIME-N (WS-SUB)
042096        COMPUTE WS-EXIST-RETURN-DTTM =
042097                (RNTM-RETURN-DATE-N (WS-SUB) * 1000000)
042098                    + RNTM-RETURN-TIME-N (WS-SUB)
042099        IF WS-REQ-PICKUP-DTTM NOT >= WS-EXIST-RETURN-DTTM
042100           AND WS-REQ-RETURN-DTTM NOT <= WS-EXIST-PICKUP-DTTM
042101              MOVE 'Y' TO WS-CONFLICT-FOUND
042102        END-IF
042103     END-IF.
042104 245-EXIT.
042105     EXIT.
042110*
042200 250-COMPUTE-RENTAL-DAYS.
042300     CALL 'DTECALC' USING RNTT-PICKUP-DATE  RNTT-PICKUP-TIME
042400                          RNTT-RETURN-DATE  RNTT-RETURN-TIME
042500                          WS-ELAPSED-HOURS.
042600     COMPUTE WS-RENTAL-DAYS = WS-ELAPSED-HOURS / 24.
042700 250-EXIT.
042800     EXIT.
042900*
043000 260-COMPUTE-TOTAL-COST.
043100*    MULTIPLICATION ITSELF HAPPENS IN 200-PROCESS-NEW-RENTAL
043200*    ONCE THE TABLE ROW HAS BEEN ALLOCATED; THIS PARAGRAPH IS
043300*    RETAINED AS A SEPARATE STEP FOR THE 340-UPDATE-RENTAL
043400*    RECOMPUTE PATH, WHICH CALLS IT AGAIN AFTER 250.
043500 260-EXIT.
043600     EXIT.
043700*
043800****************************************************************
043900*    300 SECTION -- STATUS TRANSITIONS (BATCH FLOW STEP 7)
044000****************************************************************
044100 300-CONFIRM-RENTAL.
044200     PERFORM 720-FIND-RENTAL THRU 720-EXIT.
044300     IF NOT RNT-FOUND GO TO 300-EXIT END-IF.
044400     IF NOT RNTM-PENDING (RNT-IDX)
044500         MOVE 'N' TO WS-TRAN-OK
044600         MOVE 'RENTAL NOT PENDING - CANNOT CONFIRM' TO
044700                 ERR-MSG-DATA1
044800         MOVE RNTT-KEY TO ERR-MSG-DATA2
044900         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
045000     ELSE
045100         MOVE 'CONFIRMED' TO RNTM-STATUS (RNT-IDX)
045200         MOVE WS-CURRENT-DATE TO RNTM-LAST-UPDT-DATE (RNT-IDX)
045300         MOVE WS-CURRENT-TIME (1:6) TO
045400                 RNTM-LAST-UPDT-TIME (RNT-IDX)
045500         ADD +1 TO NUM-CONFIRM-PROCESSED
045600     END-IF.
045700 300-EXIT.
045800     EXIT.
045900*
046000 310-ACTIVATE-RENTAL.
046100     PERFORM 720-FIND-RENTAL THRU 720-EXIT.
046200     IF NOT RNT-FOUND GO TO 310-EXIT END-IF.
046300     IF NOT RNTM-CONFIRMED (RNT-IDX)
046400         MOVE 'N' TO WS-TRAN-OK
046500         MOVE 'RENTAL NOT CONFIRMED - CANNOT ACTIVATE' TO
046600                 ERR-MSG-DATA1
046700         MOVE RNTT-KEY TO ERR-MSG-DATA2
046800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
046900     ELSE
047000         MOVE 'ACTIVE' TO RNTM-STATUS (RNT-IDX)
047100         MOVE WS-CURRENT-DATE TO RNTM-LAST-UPDT-DATE (RNT-IDX)
047200         MOVE WS-CURRENT-TIME (1:6) TO
047300                 RNTM-LAST-UPDT-TIME (RNT-IDX)
047400         ADD +1 TO NUM-ACTIVATE-PROCESSED
047500     END-IF.
047600 310-EXIT.
047700     EXIT.
047800*
047900 320-COMPLETE-RENTAL.
048000     PERFORM 720-FIND-RENTAL THRU 720-EXIT.
048100     IF NOT RNT-FOUND GO TO 320-EXIT END-IF.
048200     IF NOT RNTM-ACTIVE (RNT-IDX)
048300         MOVE 'N' TO WS-TRAN-OK
048400         MOVE 'RENTAL NOT ACTIVE - CANNOT COMPLETE' TO
048500                 ERR-MSG-DATA1
048600         MOVE RNTT-KEY TO ERR-MSG-DATA2
048700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
048800     ELSE
048900         MOVE RNTT-ACTUAL-RETURN-DATE TO
049000                 RNTM-ACTUAL-RETURN-DATE-N (RNT-IDX)
049100         MOVE RNTT-ACTUAL-RETURN-TIME TO
049200                 RNTM-ACTUAL-RETURN-TIME (RNT-IDX)
049300         MOVE 'COMPLETED' TO RNTM-STATUS (RNT-IDX)
049400         PERFORM 325-CALCULATE-LATE-FEE THRU 325-EXIT
049500         MOVE WS-CURRENT-DATE TO RNTM-LAST-UPDT-DATE (RNT-IDX)
049600         MOVE WS-CURRENT-TIME (1:6) TO
049700                 RNTM-LAST-UPDT-TIME (RNT-IDX)
049800         ADD +1 TO NUM-COMPLETE-PROCESSED
049900     END-IF.
050000 320-EXIT.
050100     EXIT.
050200*
050300* LATE FEE: HOURLY RATE IS THE DAILY RATE DIVIDED BY 24, ROUNDED
050400* HALF-UP TO 2 DECIMALS; FEE IS THE HOURLY RATE TIMES WHOLE
050500* HOURS LATE (TRUNCATED).  ZERO WHEN THE RETURN IS NOT LATE.
050600 325-CALCULATE-LATE-FEE.
050700     CALL 'DTECALC' USING RNTM-RETURN-DATE-N (RNT-IDX)
050800                          RNTM-RETURN-TIME-N (RNT-IDX)
050900                          RNTM-ACTUAL-RETURN-DATE-N (RNT-IDX)
051000                          RNTM-ACTUAL-RETURN-TIME (RNT-IDX)
051100                          WS-HOURS-LATE.
051200     IF WS-HOURS-LATE > 0
051300         COMPUTE WS-HOURLY-RATE ROUNDED =
051400                 RNTM-DAILY-RATE (RNT-IDX) / 24
051500         COMPUTE RNTM-ADDITIONAL-FEES (RNT-IDX) =
051600                 WS-HOURLY-RATE * WS-HOURS-LATE
051700     ELSE
051800         MOVE 0 TO RNTM-ADDITIONAL-FEES (RNT-IDX)
051900     END-IF.
052000 325-EXIT.
052100     EXIT.
052200*
052300 330-CANCEL-RENTAL.
052400     PERFORM 720-FIND-RENTAL THRU 720-EXIT.
052500     IF NOT RNT-FOUND GO TO 330-EXIT END-IF.
052600     IF RNTM-ACTIVE (RNT-IDX) OR RNTM-COMPLETED (RNT-IDX)
052700         OR RNTM-CANCELLED (RNT-IDX)
052800         MOVE 'N' TO WS-TRAN-OK
052900         MOVE 'RENTAL CANNOT BE CANCELLED IN THIS STATUS' TO
053000                 ERR-MSG-DATA1
053100         MOVE RNTT-KEY TO ERR-MSG-DATA2
053200         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
053300     ELSE
053400         PERFORM 335-CALCULATE-CANCEL-PCT THRU 335-EXIT
053500         MOVE 'CANCELLED' TO RNTM-STATUS (RNT-IDX)
053600         MOVE WS-CURRENT-DATE TO RNTM-LAST-UPDT-DATE (RNT-IDX)
053700         MOVE WS-CURRENT-TIME (1:6) TO
053800                 RNTM-LAST-UPDT-TIME (RNT-IDX)
053900         ADD +1 TO NUM-CANCEL-PROCESSED
054000     END-IF.
054100 330-EXIT.
054200     EXIT.
054300*
054400* CANCELLATION-REFUND LEAD-TIME TABLE.  THE PERCENTAGE ITSELF IS
054500* NOT STORED ON THE RENTAL RECORD -- IT IS LOGGED TO THE RUN
054600* REPORT SO THE BACK OFFICE KNOWS WHAT TO APPLY WHEN THE
054700* CUSTOMER'S REFUND REQUEST REACHES PAYMENG.  PURE CALCULATION;
054800* DOES NOT ITSELF READ OR WRITE A FILE.
054900 335-CALCULATE-CANCEL-PCT.
055000     CALL 'DTECALC' USING WS-CURRENT-DATE  WS-CURRENT-TIME (1:6)
055100                          RNTM-PICKUP-DATE-N (RNT-IDX)
055200                          RNTM-PICKUP-TIME-N (RNT-IDX)
055300                          WS-ELAPSED-HOURS.
055400     EVALUATE TRUE
055500        WHEN WS-ELAPSED-HOURS > 168
055600             COMPUTE WS-CANCEL-REFUND-PCT = 100.00
055700        WHEN WS-ELAPSED-HOURS > 72
055800             COMPUTE WS-CANCEL-REFUND-PCT = 70.00
055900        WHEN WS-ELAPSED-HOURS > 24
056000             COMPUTE WS-CANCEL-REFUND-PCT = 50.00
056100        WHEN OTHER
056200             COMPUTE WS-CANCEL-REFUND-PCT = 0.00
056300     END-EVALUATE.
056400     MOVE WS-CANCEL-REFUND-PCT TO RPT-CANCEL-PCT.
056500     WRITE REPORT-RECORD FROM RPT-CANCEL-PCT-LINE.
056600 335-EXIT.
056700     EXIT.
056800*
056900 340-UPDATE-RENTAL.
057000     PERFORM 720-FIND-RENTAL THRU 720-EXIT.
057100     IF NOT RNT-FOUND GO TO 340-EXIT END-IF.
057200     IF NOT RNTM-PENDING (RNT-IDX)
057300         MOVE 'N' TO WS-TRAN-OK
057400         MOVE 'RENTAL NOT PENDING - CANNOT UPDATE' TO
057500                 ERR-MSG-DATA1
057600         MOVE RNTT-KEY TO ERR-MSG-DATA2
057700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
057800         GO TO 340-EXIT
057900     END-IF.
058000     CALL 'DTECALC' USING WS-CURRENT-DATE  WS-CURRENT-TIME (1:6)
058100                          RNTM-PICKUP-DATE-N (RNT-IDX)
058200                          RNTM-PICKUP-TIME-N (RNT-IDX)
058300                          WS-ELAPSED-HOURS.
058400     IF WS-ELAPSED-HOURS NOT > 24
058450         MOVE 'N' TO WS-TRAN-OK
058500         MOVE 'LESS THAN 24 HOURS TO PICKUP - NO UPDATE' TO
058600                 ERR-MSG-DATA1
058700         MOVE RNTT-KEY TO ERR-MSG-DATA2
058800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
058900         GO TO 340-EXIT
059000     END-IF.
059100     PERFORM 210-VALIDATE-DATES THRU 210-EXIT.
059200     IF NOT TRAN-OK GO TO 340-EXIT END-IF.
059300     PERFORM 240-CHECK-CONFLICT THRU 240-EXIT.
059400     IF NOT TRAN-OK GO TO 340-EXIT END-IF.
059500     PERFORM 250-COMPUTE-RENTAL-DAYS THRU 250-EXIT.
059600     MOVE RNTT-PICKUP-DATE      TO RNTM-PICKUP-DATE-N (RNT-IDX).
059700     MOVE RNTT-PICKUP-TIME      TO RNTM-PICKUP-TIME-N (RNT-IDX).
059800     MOVE RNTT-RETURN-DATE      TO RNTM-RETURN-DATE-N (RNT-IDX).
059900     MOVE RNTT-RETURN-TIME      TO RNTM-RETURN-TIME-N (RNT-IDX).
060000     MOVE RNTT-PICKUP-LOCATION  TO RNTM-PICKUP-LOCATION (RNT-IDX).
060100     MOVE RNTT-RETURN-LOCATION  TO RNTM-RETURN-LOCATION (RNT-IDX).
060200     MOVE RNTT-SPECIAL-REQUESTS TO RNTM-SPECIAL-REQUESTS
060300                                      (RNT-IDX).
060400     COMPUTE RNTM-TOTAL-COST (RNT-IDX) =
060500             RNTM-DAILY-RATE (RNT-IDX) * WS-RENTAL-DAYS.
060600     MOVE WS-CURRENT-DATE TO RNTM-LAST-UPDT-DATE (RNT-IDX).
060700     MOVE WS-CURRENT-TIME (1:6) TO RNTM-LAST-UPDT-TIME (RNT-IDX).
060800     ADD +1 TO NUM-UPDATE-PROCESSED.
060900 340-EXIT.
061000     EXIT.
061100*
061200 720-FIND-RENTAL.
061300     MOVE 'N' TO WS-RNT-FOUND.
061400     SEARCH ALL WS-RNT-ENTRY
061500         AT END
061600             MOVE 'N' TO WS-TRAN-OK
061700             MOVE 'RENTAL NOT ON FILE' TO ERR-MSG-DATA1
061800             MOVE RNTT-KEY TO ERR-MSG-DATA2
061900             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
062000         WHEN RNTM-ID (RNT-IDX) = RNTT-KEY
062100             MOVE 'Y' TO WS-RNT-FOUND
062200     END-SEARCH.
062300 720-EXIT.
062400     EXIT.
062500*
062600 299-REPORT-BAD-TRAN.
062700     ADD +1 TO NUM-TRAN-ERRORS.
062800     MOVE 'N' TO WS-TRAN-OK.
062900     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
063000 299-EXIT.
063100     EXIT.
063200*
063300****************************************************************
063400*    700 SECTION -- OPEN / CLOSE / TABLE LOAD / TABLE WRITE
063500****************************************************************
063600 700-OPEN-FILES.
063700     OPEN INPUT  TRANSACTION-FILE
063800                 VEHICLE-FILE
063900                 USER-FILE
064000                 RENTAL-FILE
064100          OUTPUT RENTAL-FILE-OUT
064200                 REPORT-FILE.
064300     IF WS-TRANFILE-STATUS NOT = '00'
064400        OR WS-VEHFILE-STATUS NOT = '00'
064500        OR WS-USRFILE-STATUS NOT = '00'
064600        OR WS-RNTFILE-STATUS NOT = '00'
064700         DISPLAY 'RENTPRC - ERROR OPENING INPUT FILES'
064800         MOVE 16 TO RETURN-CODE
064900         MOVE 'Y' TO WS-TRAN-EOF
065000     END-IF.
065100     PERFORM 722-LOAD-VEHICLE-TABLE THRU 722-EXIT.
065200     PERFORM 724-LOAD-USER-TABLE    THRU 724-EXIT.
065300     PERFORM 726-LOAD-RENTAL-TABLE  THRU 726-EXIT.
065400 700-EXIT.
065500     EXIT.
065600*
065700 722-LOAD-VEHICLE-TABLE.
065800     MOVE 0 TO WS-VEH-COUNT.
065900     PERFORM 722-READ-ONE-VEHICLE THRU 722-READ-EXIT
066000             UNTIL WS-VEHFILE-STATUS = '10'.
066100 722-EXIT.
066200     EXIT.
066300 722-READ-ONE-VEHICLE.
066400     READ VEHICLE-FILE.
066500     IF WS-VEHFILE-STATUS = '00'
066600         ADD +1 TO WS-VEH-COUNT
066700         MOVE VEHF-RECORD TO
066800                 WS-VEH-ENTRY (WS-VEH-COUNT)
066900     END-IF.
067000 722-READ-EXIT.
067100     EXIT.
067200*
067300 724-LOAD-USER-TABLE.
067400     MOVE 0 TO WS-USR-COUNT.
067500     PERFORM 724-READ-ONE-USER THRU 724-READ-EXIT
067600             UNTIL WS-USRFILE-STATUS = '10'.
067700 724-EXIT.
067800     EXIT.
067900 724-READ-ONE-USER.
068000     READ USER-FILE.
068100     IF WS-USRFILE-STATUS = '00'
068200         ADD +1 TO WS-USR-COUNT
068300         MOVE USRF-RECORD TO
068400                 WS-USR-ENTRY (WS-USR-COUNT)
068500     END-IF.
068600 724-READ-EXIT.
068700     EXIT.
068800*
068900 726-LOAD-RENTAL-TABLE.
069000     MOVE 0 TO WS-RNT-COUNT.
069100     PERFORM 726-READ-ONE-RENTAL THRU 726-READ-EXIT
069200             UNTIL WS-RNTFILE-STATUS = '10'.
069300 726-EXIT.
069400     EXIT.
069500 726-READ-ONE-RENTAL.
069600     READ RENTAL-FILE.
069700     IF WS-RNTFILE-STATUS = '00'
069800         ADD +1 TO WS-RNT-COUNT
069900         MOVE RNTF-RECORD TO
070000                 WS-RNT-ENTRY (WS-RNT-COUNT)
070100     END-IF.
070200 726-READ-EXIT.
070300     EXIT.
070400*
070500 710-READ-TRAN-FILE.
070600     READ TRANSACTION-FILE
070700         AT END MOVE 'Y' TO WS-TRAN-EOF.
070800     IF WS-TRANFILE-STATUS NOT = '00' AND NOT = '10'
070900         DISPLAY 'RENTPRC - TRAN FILE READ ERROR '
071000                 WS-TRANFILE-STATUS
071100         MOVE 'Y' TO WS-TRAN-EOF
071200     END-IF.
071300 710-EXIT.
071400     EXIT.
071500*
071600 790-CLOSE-FILES.
071700     PERFORM 792-WRITE-RENTAL-TABLE THRU 792-EXIT.
071800     CLOSE TRANSACTION-FILE
071900           VEHICLE-FILE
072000           USER-FILE
072100           RENTAL-FILE
072200           RENTAL-FILE-OUT
072300           REPORT-FILE.
072400 790-EXIT.
072500     EXIT.
072600*
072700 792-WRITE-RENTAL-TABLE.
072800     PERFORM 793-WRITE-ONE-RENTAL THRU 793-EXIT
072900             VARYING WS-SUB FROM 1 BY 1
073000             UNTIL WS-SUB > WS-RNT-COUNT.
073100 792-EXIT.
073200     EXIT.
073250*
073260 793-WRITE-ONE-RENTAL.
073270     MOVE WS-RNT-ENTRY (WS-SUB) TO RNTO-RECORD.
073280     WRITE RNTO-RECORD.
073290 793-EXIT.
073300     EXIT.
073400*
073600 800-INIT-REPORT.
073700     MOVE WS-CURR-MM   TO RPT-MM.
073800     MOVE WS-CURR-DD   TO RPT-DD.
073900     MOVE WS-CURR-CCYY TO RPT-CCYY.
074000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
074100 800-EXIT.
074200     EXIT.
074300*
074400 850-REPORT-TRAN-STATS.
074500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
074600*
074700     MOVE 'NEW       ' TO RPT-TRAN.
074800     MOVE NUM-NEW-REQUESTS  TO RPT-NUM-TRANS.
074900     MOVE NUM-NEW-PROCESSED TO RPT-NUM-TRAN-PROC.
075000     COMPUTE RPT-NUM-TRAN-ERR = NUM-NEW-REQUESTS -
075100             NUM-NEW-PROCESSED.
075200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
075300*
075400     MOVE 'CONFIRM   ' TO RPT-TRAN.
075500     MOVE NUM-CONFIRM-REQUESTS  TO RPT-NUM-TRANS.
075600     MOVE NUM-CONFIRM-PROCESSED TO RPT-NUM-TRAN-PROC.
075700     COMPUTE RPT-NUM-TRAN-ERR = NUM-CONFIRM-REQUESTS -
075800             NUM-CONFIRM-PROCESSED.
075900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
076000*
076100     MOVE 'ACTIVATE  ' TO RPT-TRAN.
076200     MOVE NUM-ACTIVATE-REQUESTS  TO RPT-NUM-TRANS.
076300     MOVE NUM-ACTIVATE-PROCESSED TO RPT-NUM-TRAN-PROC.
076400     COMPUTE RPT-NUM-TRAN-ERR = NUM-ACTIVATE-REQUESTS -
076500             NUM-ACTIVATE-PROCESSED.
076600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
076700*
076800     MOVE 'COMPLETE  ' TO RPT-TRAN.
076900     MOVE NUM-COMPLETE-REQUESTS  TO RPT-NUM-TRANS.
077000     MOVE NUM-COMPLETE-PROCESSED TO RPT-NUM-TRAN-PROC.
077100     COMPUTE RPT-NUM-TRAN-ERR = NUM-COMPLETE-REQUESTS -
077200             NUM-COMPLETE-PROCESSED.
077300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
077400*
077500     MOVE 'CANCEL    ' TO RPT-TRAN.
077600     MOVE NUM-CANCEL-REQUESTS  TO RPT-NUM-TRANS.
077700     MOVE NUM-CANCEL-PROCESSED TO RPT-NUM-TRAN-PROC.
077800     COMPUTE RPT-NUM-TRAN-ERR = NUM-CANCEL-REQUESTS -
077900             NUM-CANCEL-PROCESSED.
078000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
078100*
078200     MOVE 'UPDATE    ' TO RPT-TRAN.
078300     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.
078400     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.
078500     COMPUTE RPT-NUM-TRAN-ERR = NUM-UPDATE-REQUESTS -
078600             NUM-UPDATE-PROCESSED.
078700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
078800 850-EXIT.
078900     EXIT.
